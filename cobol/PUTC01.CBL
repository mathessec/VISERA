000100******************************************************************
000200*                                                                *
000300*   FECHA        : 28/04/1987                                   *
000400*   PROGRAMADOR  : E. DEL RIO                                   *
000500*   APLICACION   : ALMACEN CENTRAL                               *
000600*   PROGRAMA     : PUTC01                                        *
000700*   TIPO         : PROCESO BATCH                                 *
000800*   DESCRIPCION  : COMPLETA TAREAS DE ALISTAMIENTO (PUTAWAY):     *
000900*                  POSTEA LA(S) ASIGNACION(ES) DE ALLOC01 AL      *
001000*                  LIBRO DE EXISTENCIAS, CIERRA LA TAREA, MARCA   *
001100*                  EL RENGLON DE ENVIO COMO RECIBIDO Y REVISA SI  *
001200*                  TODO EL ENVIO DE ENTRADA YA QUEDO COMPLETO.    *
001300*   ARCHIVOS     : ALTARE, ALENVD, ALENVI, ALEXIS, ALASAL (I/O)   *
001400*                  ALPUTX (ENTRADA - TAREAS A COMPLETAR)          *
001500*   ACCION (ES)  : LEE, PROCESA, ACTUALIZA, ESCRIBE                *
001600*   PROGRAMA(S)  : LLAMA ALEXPO (FUNCION SUMAR)                   *
001700*   INSTALADO    : CENTRO DE COMPUTO ALMACEN CENTRAL              *
001800*   BPM-RATIONAL : N/A                                            *
001900*   NOMBRE       : COMPLETAR TAREA DE ALISTAMIENTO                *
002000*                                                                *
002100******************************************************************
002200*                     R E G I S T R O   D E   C A M B I O S       *
002300******************************************************************
002400* 1987-04-28 EEDR CR-AL0010 CREACION INICIAL DEL PROGRAMA        AL0010
002500* 1989-07-11 EEDR CR-AL0018 SE AGREGA EL CIERRE AUTOMATICO DEL   AL0018
002600*            ENVIO DE ENTRADA CUANDO TODOS SUS RENGLONES QUEDAN  AL0018
002700*            EN "RECEIVED" (ANTES SE CERRABA A MANO)             AL0018
002800* 1993-03-15 EEDR CR-AL0032 UN ENVIO SIN RENGLONES NUNCA CIERRA  AL0032
002900*            AUTOMATICO (REGLA DE "TODOS" VACIA = FALSO)         AL0032
003000* 1998-11-30 PEDR CR-AL0058 CANTIDADES A COMP-3 (Y2K - CAMPOS    AL0058
003100*            NUMERICOS DEL SISTEMA)                               AL0058
003200* 1999-05-20 PEDR CR-AL0064 SE AMPLIAN TABLAS A 5000 TAREAS Y    AL0064
003300*            5000 RENGLONES DE ENVIO POR CRECIMIENTO DE VOLUMEN  AL0064
003400* 2001-07-24 RQUI CR-AL0071 315-BUSCA-SKU-ENVIODET SEPARADA DE   AL0071
003500*            310- PARA REUTILIZAR LA BUSQUEDA DEL SKU DEL        AL0071
003600*            RENGLON DE ENVIO SIN DUPLICAR CODIGO                AL0071
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    PUTC01.
004000 AUTHOR.        E. DEL RIO.
004100 INSTALLATION.  CENTRO DE COMPUTO ALMACEN CENTRAL.
004200 DATE-WRITTEN.  28/04/1987.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO - ALMACEN CENTRAL.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-370.
004900 OBJECT-COMPUTER.  IBM-370.
005000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ALTARE   ASSIGN TO ALTARE
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS FS-ALTARE.
005600     SELECT ALENVD   ASSIGN TO ALENVD
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS FS-ALENVD.
005900     SELECT ALENVI   ASSIGN TO ALENVI
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS FS-ALENVI.
006200     SELECT ALEXIS   ASSIGN TO ALEXIS
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS FS-ALEXIS.
006500     SELECT ALASAL   ASSIGN TO ALASAL
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS FS-ALASAL.
006800     SELECT ALPUTX   ASSIGN TO ALPUTX
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS FS-ALPUTX.
007100     SELECT ALTARE-N ASSIGN TO ALTAREN
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS FS-ALTAREN.
007400     SELECT ALENVD-N ASSIGN TO ALENVDN
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS FS-ALENVDN.
007700     SELECT ALENVI-N ASSIGN TO ALENVIN
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS FS-ALENVIN.
008000     SELECT ALEXIS-N ASSIGN TO ALEXISN
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS FS-ALEXISN.
008300******************************************************************
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  ALTARE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 204 CHARACTERS.
008900 COPY ALTARE.
009000 FD  ALENVD
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 071 CHARACTERS.
009300 COPY ALENVD.
009400 FD  ALENVI
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 074 CHARACTERS.
009700 COPY ALENVI.
009800 FD  ALEXIS
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 077 CHARACTERS.
010100 COPY ALEXIS.
010200 FD  ALASAL
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 283 CHARACTERS.
010500 COPY ALASAL.
010600 FD  ALPUTX
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 040 CHARACTERS.
010900 01  REG-ALPUTX.
011000     05  ALPX-TAREA-ID            PIC 9(09).
011100     05  FILLER                   PIC X(31).
011200 FD  ALTARE-N
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 204 CHARACTERS.
011500 01  REG-ALTARE-N.
011600     05  FILLER                   PIC X(204).
011700 FD  ALENVD-N
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 071 CHARACTERS.
012000 01  REG-ALENVD-N.
012100     05  FILLER                   PIC X(071).
012200 FD  ALENVI-N
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 074 CHARACTERS.
012500 01  REG-ALENVI-N.
012600     05  FILLER                   PIC X(074).
012700 FD  ALEXIS-N
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 077 CHARACTERS.
013000 01  REG-ALEXIS-N.
013100     05  FILLER                   PIC X(077).
013200******************************************************************
013300 WORKING-STORAGE SECTION.
013400*    UN FS- POR CADA ARCHIVO ABIERTO EN 010-APERTURA-ARCHIVOS.    *
013500 01  WKS-ESTADOS-ARCHIVO.
013600     05  FS-ALTARE                PIC X(02) VALUE "00".
013700     05  FS-ALENVD                PIC X(02) VALUE "00".
013800     05  FS-ALENVI                PIC X(02) VALUE "00".
013900     05  FS-ALEXIS                PIC X(02) VALUE "00".
014000     05  FS-ALASAL                PIC X(02) VALUE "00".
014100     05  FS-ALPUTX                PIC X(02) VALUE "00".
014200     05  FS-ALTAREN               PIC X(02) VALUE "00".
014300     05  FS-ALENVDN               PIC X(02) VALUE "00".
014400     05  FS-ALENVIN               PIC X(02) VALUE "00".
014500     05  FS-ALEXISN               PIC X(02) VALUE "00".
014600     05  FILLER                   PIC X(02).
014700*
014800 01  WKS-INTERRUPTORES.
014900     05  WKS-FIN-TRANSACCIONES    PIC X(01) VALUE "N".
015000         88  WKS-NO-HAY-MAS-TRAN           VALUE "S".
015100     05  WKS-ENCONTRO-TAREA       PIC X(01) VALUE "N".
015200         88  WKS-SI-HAY-TAREA              VALUE "S".
015300     05  WKS-ENCONTRO-ENVIODET    PIC X(01) VALUE "N".
015400         88  WKS-SI-HAY-ENVIODET           VALUE "S".
015500     05  WKS-ENCONTRO-ENVIO       PIC X(01) VALUE "N".
015600         88  WKS-SI-HAY-ENVIO              VALUE "S".
015700     05  WKS-TODOS-RECIBIDOS      PIC X(01) VALUE "N".
015800         88  WKS-SI-TODOS-RECIBIDOS        VALUE "S".
015900     05  FILLER                   PIC X(05).
016000*    WKS-TODOS-RECIBIDOS SE FIJA EN 400-CONTROL-EMBARQUE; UN      *
016100*    ENVIO SIN RENGLONES QUEDA EN "N" (REGLA DE "TODOS" VACIA     *
016200*    ES FALSA - CR-AL0032).                                       *
016300 01  WKS-CONTADORES               COMP.
016400     05  WKS-I                    PIC 9(05).
016500     05  WKS-POS-TAREA            PIC 9(05).
016600     05  WKS-POS-ENVIODET         PIC 9(05).
016700     05  WKS-POS-ENVIO            PIC 9(05).
016800     05  WKS-CUENTA-REN           PIC 9(05).
016900     05  WKS-CUENTA-RECIBIDOS     PIC 9(05).
017000     05  WKS-TOTAL-TAREA          PIC 9(05).
017100     05  WKS-TOTAL-ENVIODET       PIC 9(05).
017200     05  WKS-TOTAL-ENVIO          PIC 9(05).
017300     05  WKS-TOTAL-EXIS           PIC 9(05).
017400     05  WKS-TOTAL-ASAL           PIC 9(05).
017500     05  FILLER                   PIC 9(05).
017600*----------------------------------------------------------------*
017700*    TABLAS EN MEMORIA (SIN ISAM EN EL SITIO DESTINO).           *
017800*----------------------------------------------------------------*
017900*    TAREAS DE ALTARE; SE ACTUALIZAN IN-PLACE Y SE VUELCAN EN     *
018000*    900-.                                                       *
018100 01  TAB-TAREA.
018200     05  TAB-TAREA-REN OCCURS 5000 TIMES
018300                     INDEXED BY IX-TAR.
018400         10  TT-ID                PIC 9(09).
018500         10  TT-USUARIO-ID        PIC 9(09).
018600         10  TT-ENVIO-DET-ID      PIC 9(09).
018700         10  TT-TIPO              PIC X(10).
018800         10  TT-STATUS            PIC X(12).
018900         10  TT-BIN-SUGERIDO      PIC 9(09).
019000         10  TT-UBIC-SUGERIDA     PIC X(100).
019100         10  TT-EN-PROCESO-FLAG   PIC X(01).
019200         10  TT-COMPLETADO-EN     PIC X(26).
019300         10  FILLER               PIC X(19).
019400*    RENGLONES DE ENVIO DE ENTRADA; 350-MARCA-RECIBIDO LOS PASA A
019500*    "RECEIVED" Y 400-CONTROL-EMBARQUE LOS CUENTA PARA EL CIERRE.
019600 01  TAB-ENVIODET.
019700     05  TAB-ENVIODET-REN OCCURS 5000 TIMES
019800                     INDEXED BY IX-EDT.
019900         10  TE-ID                PIC 9(09).
020000         10  TE-ENVIO-ID          PIC 9(09).
020100         10  TE-SKU-ID            PIC 9(09).
020200         10  TE-CANTIDAD          PIC 9(09) COMP-3.
020300         10  TE-STATUS            PIC X(20).
020400         10  FILLER               PIC X(19).
020500*    ENVIOS DE ENTRADA; TV-STATUS PASA A "COMPLETED" EN
020600*    400-CONTROL-EMBARQUE CUANDO SUS RENGLONES YA FUERON RECIBIDOS.
020700 01  TAB-ENVIO.
020800     05  TAB-ENVIO-REN OCCURS 2000 TIMES
020900                     INDEXED BY IX-ENV.
021000         10  TV-ID                PIC 9(09).
021100         10  TV-TIPO              PIC X(08).
021200         10  TV-STATUS            PIC X(20).
021300         10  TV-CREADO-POR        PIC 9(09).
021400         10  TV-ASIGNADO-A        PIC 9(09).
021500         10  FILLER               PIC X(19).
021600*    LIBRO DE EXISTENCIAS EN MEMORIA; 300-POSTEA-ASIGNACIONES SUMA
021700*    AQUI LO ALISTADO ANTES DE VOLCARLO EN 940-GRABA-EXIS.
021800 01  TAB-EXISTENCIAS.
021900     05  TEX-TOTAL-REN            PIC 9(05) COMP.
022000     05  TEX-EXIS-REN OCCURS 3000 TIMES
022100                     INDEXED BY IX-EXI.
022200         10  TEX-SKU-ID           PIC 9(09).
022300         10  TEX-BIN-ID           PIC 9(09).
022400         10  TEX-CANTIDAD         PIC 9(09) COMP-3.
022500         10  TEX-CANTIDAD-R REDEFINES TEX-CANTIDAD
022600                                  PIC X(05).
022700         10  FILLER               PIC X(05).
022800*    RENGLONES ORIGINALES (ANTES DE POSTEAR) - CR-AL0058: SOLO SE
022900*    RESELLA ALEX-ACTUALIZADO-EN EN LOS RENGLONES QUE SI CAMBIAN.
023000 01  WKS-TOTAL-EXIS-ORIG          PIC 9(05) COMP VALUE ZERO.
023100 01  WKS-EXIS-ORIG.
023200     05  WEO-REN OCCURS 3000 TIMES
023300                     INDEXED BY IX-EXO.
023400         10  WEO-CANTIDAD         PIC 9(09) COMP-3.
023500         10  WEO-ACTUALIZADO-EN   PIC X(26).
023600         10  FILLER               PIC X(09).
023700*    ASIGNACIONES DE ALLOC01 PARA ESTE LOTE; CADA RENGLON SE POSTEA
023800*    UNA SOLA VEZ EN 310-POSTEA-UN-RENGLON.
023900 01  TAB-ASIGNACIONES.
024000     05  TAB-ASAL-REN OCCURS 5000 TIMES
024100                     INDEXED BY IX-ASL.
024200         10  TAS-TAREA-ID         PIC 9(09).
024300         10  TAS-BIN-ID           PIC 9(09).
024400         10  TAS-CANTIDAD         PIC 9(09) COMP-3.
024500         10  FILLER               PIC X(09).
024600*----------------------------------------------------------------*
024700*    PARAMETROS DE LLAMADA A ALEXPO                              *
024800*----------------------------------------------------------------*
024900*    LLENADO EN 310-POSTEA-UN-RENGLON Y PASADO POR LINKAGE A
025000*    ALEXPO, QUE HACE LA SUMA CONTRA TAB-EXISTENCIAS.
025100 01  WKS-EXPO-PARM.
025200     05  EXPO-FUNCION             PIC X(10).
025300     05  EXPO-SKU-ID              PIC 9(09).
025400     05  EXPO-BIN-ID              PIC 9(09).
025500     05  EXPO-BIN-DESTINO-ID      PIC 9(09).
025600     05  EXPO-CANTIDAD            PIC 9(09) COMP-3.
025700     05  EXPO-RESULTADO           PIC X(02).
025800     05  FILLER                   PIC X(09).
025900*    ID DE TAREA LEIDO DE ALPUTX EN 100-LEE-TRANSACCION; SE
026000*    REDEFINE ABAJO SOLO PARA MENSAJES DE DISPLAY EN ALFA.
026100 01  WKS-TRANSACCION.
026200     05  WKS-TX-TAREA-ID          PIC 9(09).
026300     05  FILLER                   PIC X(01).
026400*
026500*    FIJADA UNA SOLA VEZ EN 015-FIJA-TIMESTAMP PARA TODO EL LOTE.
026600 01  WKS-FECHA-HORA.
026700     05  WKS-FECHA-YYMMDD         PIC 9(06).
026800     05  WKS-FECHA-YYMMDD-R REDEFINES WKS-FECHA-YYMMDD.
026900         10  WKS-FEC-ANO          PIC 9(02).
027000         10  WKS-FEC-MES          PIC 9(02).
027100         10  WKS-FEC-DIA          PIC 9(02).
027200     05  WKS-HORA-HHMMSS          PIC 9(06).
027300     05  FILLER                   PIC X(02).
027400 01  WKS-TIMESTAMP                PIC X(26).
027500 01  WKS-TX-TAREA-ID-R REDEFINES WKS-TRANSACCION.
027600     05  WKS-TX-TAREA-ALFA        PIC X(09).
027700     05  FILLER                   PIC X(01).
027800******************************************************************
027900 PROCEDURE DIVISION.
028000*----------------------------------------------------------------*
028100*    000-MAIN-LINE - CARGA MAESTROS EN MEMORIA, PROCESA CADA      *
028200*    TRANSACCION DE ALPUTX Y VUELCA LAS TABLAS ACTUALIZADAS.      *
028300*----------------------------------------------------------------*
028400 000-MAIN-LINE SECTION.
028500     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E.
028600     PERFORM 015-FIJA-TIMESTAMP THRU 015-FIJA-TIMESTAMP-E.
028700     PERFORM 020-CARGA-TABLAS THRU 020-CARGA-TABLAS-E.
028800     PERFORM 100-LEE-TRANSACCION THRU 100-LEE-TRANSACCION-E.
028900     PERFORM 200-PROCESA-TRANSACCION THRU 200-PROCESA-TRANSACCION-E
029000             UNTIL WKS-NO-HAY-MAS-TRAN.
029100     PERFORM 900-GRABA-TABLAS THRU 900-GRABA-TABLAS-E.
029200     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E.
029300     STOP RUN.
029400 000-MAIN-LINE-E. EXIT.
029500*----------------------------------------------------------------*
029600*    010-APERTURA-ARCHIVOS - ABRE LOS MAESTROS DE ENTRADA Y LOS   *
029700*    ARCHIVOS NUEVOS QUE RECIBEN LAS TABLAS ACTUALIZADAS.         *
029800*----------------------------------------------------------------*
029900 010-APERTURA-ARCHIVOS SECTION.
030000     OPEN INPUT  ALTARE ALENVD ALENVI ALEXIS ALASAL ALPUTX.
030100     OPEN OUTPUT ALTARE-N ALENVD-N ALENVI-N ALEXIS-N.
030200     IF FS-ALTARE NOT = "00" OR FS-ALENVD NOT = "00"
030300                    OR FS-ALENVI NOT = "00" OR FS-ALEXIS NOT = "00"
030400                    OR FS-ALASAL NOT = "00" OR FS-ALPUTX NOT = "00"
030500        DISPLAY "PUTC01 - ERROR EN APERTURA DE ARCHIVOS DE ENTR"
030600        STOP RUN
030700     END-IF.
030800 010-APERTURA-ARCHIVOS-E. EXIT.
030900*----------------------------------------------------------------*
031000*    015-FIJA-TIMESTAMP - UNA SOLA MARCA DE FECHA-HORA PARA TODO  *
031100*    EL CORRIDO (CR-AL0018: TODOS LOS RENGLONES QUE SE TOCAN EN   *
031200*    ESTE PASO QUEDAN CON LA MISMA HORA DE CIERRE DE LOTE).       *
031300*----------------------------------------------------------------*
031400 015-FIJA-TIMESTAMP SECTION.
031500     ACCEPT WKS-FECHA-YYMMDD FROM DATE.
031600     ACCEPT WKS-HORA-HHMMSS FROM TIME.
031700     MOVE SPACES TO WKS-TIMESTAMP.
031800     STRING WKS-FECHA-YYMMDD DELIMITED BY SIZE
031900            WKS-HORA-HHMMSS  DELIMITED BY SIZE
032000            INTO WKS-TIMESTAMP.
032100 015-FIJA-TIMESTAMP-E. EXIT.
032200*----------------------------------------------------------------*
032300*    020-CARGA-TABLAS - PASA LOS CINCO MAESTROS DE ENTRADA A LAS  *
032400*    TABLAS DE MEMORIA (CR-AL0064: HASTA 5000 TAREAS/RENGLONES).  *
032500*----------------------------------------------------------------*
032600 020-CARGA-TABLAS SECTION.
032700     MOVE ZEROS TO WKS-TOTAL-TAREA WKS-TOTAL-ENVIODET
032800                   WKS-TOTAL-ENVIO WKS-TOTAL-EXIS WKS-TOTAL-ASAL
032900                   TEX-TOTAL-REN.
033000     PERFORM 021-CARGA-TAREA    THRU 021-CARGA-TAREA-E
033100             UNTIL FS-ALTARE = "10".
033200     PERFORM 022-CARGA-ENVIODET THRU 022-CARGA-ENVIODET-E
033300             UNTIL FS-ALENVD = "10".
033400     PERFORM 023-CARGA-ENVIO    THRU 023-CARGA-ENVIO-E
033500             UNTIL FS-ALENVI = "10".
033600     PERFORM 024-CARGA-EXIS     THRU 024-CARGA-EXIS-E
033700             UNTIL FS-ALEXIS = "10".
033800     MOVE TEX-TOTAL-REN TO WKS-TOTAL-EXIS-ORIG.
033900     PERFORM 025-CARGA-ASAL     THRU 025-CARGA-ASAL-E
034000             UNTIL FS-ALASAL = "10".
034100 020-CARGA-TABLAS-E. EXIT.
034200*    CARGA TAB-TAREA DESDE ALTARE, UN RENGLON POR CADA TAREA.
034300*----------------------------------------------------------------*
034400 021-CARGA-TAREA SECTION.
034500     READ ALTARE NEXT RECORD
034600         AT END MOVE "10" TO FS-ALTARE
034700         NOT AT END
034800             ADD 1 TO WKS-TOTAL-TAREA
034900             SET IX-TAR TO WKS-TOTAL-TAREA
035000             MOVE REG-ALTARE TO TAB-TAREA-REN (IX-TAR)
035100     END-READ.
035200 021-CARGA-TAREA-E. EXIT.
035300*    CARGA TAB-ENVIODET DESDE ALENVD, LOS RENGLONES DE ENVIO.
035400*----------------------------------------------------------------*
035500 022-CARGA-ENVIODET SECTION.
035600     READ ALENVD NEXT RECORD
035700         AT END MOVE "10" TO FS-ALENVD
035800         NOT AT END
035900             ADD 1 TO WKS-TOTAL-ENVIODET
036000             SET IX-EDT TO WKS-TOTAL-ENVIODET
036100             MOVE REG-ALENVD TO TAB-ENVIODET-REN (IX-EDT)
036200     END-READ.
036300 022-CARGA-ENVIODET-E. EXIT.
036400*    CARGA TAB-ENVIO DESDE ALENVI, LOS ENVIOS DE ENTRADA/SALIDA.
036500*----------------------------------------------------------------*
036600 023-CARGA-ENVIO SECTION.
036700     READ ALENVI NEXT RECORD
036800         AT END MOVE "10" TO FS-ALENVI
036900         NOT AT END
037000             ADD 1 TO WKS-TOTAL-ENVIO
037100             SET IX-ENV TO WKS-TOTAL-ENVIO
037200             MOVE REG-ALENVI TO TAB-ENVIO-REN (IX-ENV)
037300     END-READ.
037400 023-CARGA-ENVIO-E. EXIT.
037500*    CARGA TAB-EXISTENCIAS DESDE ALEXIS Y GUARDA UNA COPIA EN
037600*    WKS-EXIS-ORIG PARA QUE 940-GRABA-EXIS SEPA QUE RENGLONES
037700*    CAMBIARON DE VERDAD (CR-AL0058).
037800*----------------------------------------------------------------*
037900 024-CARGA-EXIS SECTION.
038000     READ ALEXIS NEXT RECORD
038100         AT END MOVE "10" TO FS-ALEXIS
038200         NOT AT END
038300             ADD 1 TO TEX-TOTAL-REN
038400             SET IX-EXI TO TEX-TOTAL-REN
038500             SET IX-EXO TO TEX-TOTAL-REN
038600             MOVE ALEX-SKU-ID   TO TEX-SKU-ID (IX-EXI)
038700             MOVE ALEX-BIN-ID   TO TEX-BIN-ID (IX-EXI)
038800             MOVE ALEX-CANTIDAD TO TEX-CANTIDAD (IX-EXI)
038900             MOVE ALEX-CANTIDAD TO WEO-CANTIDAD (IX-EXO)
039000             MOVE ALEX-ACTUALIZADO-EN TO WEO-ACTUALIZADO-EN (IX-EXO)
039100     END-READ.
039200 024-CARGA-EXIS-E. EXIT.
039300*    CARGA TAB-ASIGNACIONES DESDE ALASAL, LA SALIDA DE ALLOC01.
039400*----------------------------------------------------------------*
039500 025-CARGA-ASAL SECTION.
039600     READ ALASAL NEXT RECORD
039700         AT END MOVE "10" TO FS-ALASAL
039800         NOT AT END
039900             ADD 1 TO WKS-TOTAL-ASAL
040000             SET IX-ASL TO WKS-TOTAL-ASAL
040100             MOVE ALSA-TAREA-ID TO TAS-TAREA-ID (IX-ASL)
040200             MOVE ALSA-BIN-ID   TO TAS-BIN-ID (IX-ASL)
040300             MOVE ALSA-CANTIDAD TO TAS-CANTIDAD (IX-ASL)
040400     END-READ.
040500 025-CARGA-ASAL-E. EXIT.
040600*    100-LEE-TRANSACCION - LEE UN ID DE TAREA DE ALPUTX.          *
040700*----------------------------------------------------------------*
040800 100-LEE-TRANSACCION SECTION.
040900     READ ALPUTX NEXT RECORD
041000         AT END SET WKS-NO-HAY-MAS-TRAN TO TRUE
041100         NOT AT END
041200             MOVE ALPX-TAREA-ID TO WKS-TX-TAREA-ID
041300     END-READ.
041400 100-LEE-TRANSACCION-E. EXIT.
041500*----------------------------------------------------------------*
041600*    200-PROCESA-TRANSACCION - COMPLETA UNA TAREA DE ALISTAM.    *
041700*----------------------------------------------------------------*
041800 200-PROCESA-TRANSACCION SECTION.
041900     MOVE "N" TO WKS-ENCONTRO-TAREA.
042000     SET IX-TAR TO 1.
042100     SEARCH TAB-TAREA-REN
042200         AT END CONTINUE
042300         WHEN TT-ID (IX-TAR) = WKS-TX-TAREA-ID
042400             MOVE "S" TO WKS-ENCONTRO-TAREA
042500             SET WKS-POS-TAREA TO IX-TAR
042600     END-SEARCH.
042700     IF WKS-SI-HAY-TAREA
042800        PERFORM 300-POSTEA-ASIGNACIONES
042900           THRU 300-POSTEA-ASIGNACIONES-E
043000        PERFORM 320-COMPLETA-TAREA THRU 320-COMPLETA-TAREA-E
043100        PERFORM 350-MARCA-RECIBIDO THRU 350-MARCA-RECIBIDO-E
043200        PERFORM 400-CONTROL-EMBARQUE THRU 400-CONTROL-EMBARQUE-E
043300     END-IF.
043400     PERFORM 100-LEE-TRANSACCION THRU 100-LEE-TRANSACCION-E.
043500 200-PROCESA-TRANSACCION-E. EXIT.
043600*----------------------------------------------------------------*
043700*    300-POSTEA-ASIGNACIONES - SUMA CADA RENGLON DE ALASAL DE    *
043800*    ESTA TAREA AL LIBRO DE EXISTENCIAS (POSTEO ADITIVO).        *
043900*----------------------------------------------------------------*
044000 300-POSTEA-ASIGNACIONES SECTION.
044100     PERFORM 310-POSTEA-UN-RENGLON THRU 310-POSTEA-UN-RENGLON-E
044200             VARYING IX-ASL FROM 1 BY 1
044300             UNTIL IX-ASL > WKS-TOTAL-ASAL.
044400 300-POSTEA-ASIGNACIONES-E. EXIT.
044500*----------------------------------------------------------------*
044600 310-POSTEA-UN-RENGLON SECTION.
044700*    SOLO POSTEA LOS RENGLONES DE ALASAL QUE PERTENECEN A LA
044800*    TAREA QUE SE ESTA COMPLETANDO EN ESTA PASADA.
044900     IF TAS-TAREA-ID (IX-ASL) = WKS-TX-TAREA-ID
045000        MOVE "SUMAR"           TO EXPO-FUNCION
045100        MOVE TT-ENVIO-DET-ID (WKS-POS-TAREA) TO WKS-POS-ENVIODET
045200        PERFORM 315-BUSCA-SKU-ENVIODET
045300           THRU 315-BUSCA-SKU-ENVIODET-E
045400        MOVE TAS-BIN-ID (IX-ASL)   TO EXPO-BIN-ID
045500        MOVE TAS-CANTIDAD (IX-ASL) TO EXPO-CANTIDAD
045600        CALL "ALEXPO" USING WKS-EXPO-PARM, TAB-EXISTENCIAS
045700     END-IF.
045800 310-POSTEA-UN-RENGLON-E. EXIT.
045900*    315-BUSCA-SKU-ENVIODET - CR-AL0071: BUSCA EL SKU DEL RENGLON  *
046000*    DE ENVIO DE LA TAREA ACTUAL; SEPARADA DE 310- PARA QUE       *
046100*    350-MARCA-RECIBIDO PUEDA REUTILIZAR LA MISMA POSICION.       *
046200*----------------------------------------------------------------*
046300 315-BUSCA-SKU-ENVIODET SECTION.
046400     SET IX-EDT TO 1.
046500     SEARCH TAB-ENVIODET-REN
046600         AT END CONTINUE
046700         WHEN TE-ID (IX-EDT) = TT-ENVIO-DET-ID (WKS-POS-TAREA)
046800             MOVE TE-SKU-ID (IX-EDT) TO EXPO-SKU-ID
046900     END-SEARCH.
047000 315-BUSCA-SKU-ENVIODET-E. EXIT.
047100*----------------------------------------------------------------*
047200*    320-COMPLETA-TAREA - CIERRA LA TAREA DE ALISTAMIENTO.       *
047300*----------------------------------------------------------------*
047400 320-COMPLETA-TAREA SECTION.
047500     MOVE "COMPLETED" TO TT-STATUS (WKS-POS-TAREA).
047600     MOVE "N"         TO TT-EN-PROCESO-FLAG (WKS-POS-TAREA).
047700     MOVE WKS-TIMESTAMP TO TT-COMPLETADO-EN (WKS-POS-TAREA).
047800 320-COMPLETA-TAREA-E. EXIT.
047900*----------------------------------------------------------------*
048000*    350-MARCA-RECIBIDO - EL RENGLON DE ENVIO PASA A RECEIVED.   *
048100*----------------------------------------------------------------*
048200 350-MARCA-RECIBIDO SECTION.
048300     MOVE "N" TO WKS-ENCONTRO-ENVIODET.
048400     SET IX-EDT TO 1.
048500     SEARCH TAB-ENVIODET-REN
048600         AT END CONTINUE
048700         WHEN TE-ID (IX-EDT) = TT-ENVIO-DET-ID (WKS-POS-TAREA)
048800             MOVE "S" TO WKS-ENCONTRO-ENVIODET
048900             SET WKS-POS-ENVIODET TO IX-EDT
049000             MOVE "RECEIVED" TO TE-STATUS (IX-EDT)
049100     END-SEARCH.
049200 350-MARCA-RECIBIDO-E. EXIT.
049300*----------------------------------------------------------------*
049400*    400-CONTROL-EMBARQUE - SI EL ENVIO ES DE ENTRADA, NO ESTA   *
049500*    COMPLETADO Y TODOS SUS RENGLONES QUEDARON EN "RECEIVED"     *
049600*    (Y HAY AL MENOS UNO), CIERRA EL ENVIO (CR-AL0018/CR-AL0032).*
049700*----------------------------------------------------------------*
049800 400-CONTROL-EMBARQUE SECTION.
049900*    SALE DE UNA VEZ SI LA TAREA NO TENIA RENGLON DE ENVIO
050000*    ASOCIADO (TAREAS SUELTAS DE REACOMODO, POR EJEMPLO).
050100     IF NOT WKS-SI-HAY-ENVIODET
050200        GO TO 400-CONTROL-EMBARQUE-E
050300     END-IF.
050400     MOVE "N" TO WKS-ENCONTRO-ENVIO.
050500     SET IX-ENV TO 1.
050600     SEARCH TAB-ENVIO-REN
050700         AT END CONTINUE
050800         WHEN TV-ID (IX-ENV) = TE-ENVIO-ID (WKS-POS-ENVIODET)
050900             MOVE "S" TO WKS-ENCONTRO-ENVIO
051000             SET WKS-POS-ENVIO TO IX-ENV
051100     END-SEARCH.
051200     IF NOT WKS-SI-HAY-ENVIO
051300        GO TO 400-CONTROL-EMBARQUE-E
051400     END-IF.
051500*    SOLO LOS ENVIOS DE ENTRADA SE CIERRAN AQUI; LOS DE SALIDA
051600*    LOS CIERRA EL PROCESO DE EMBARQUE.
051700     IF TV-TIPO (WKS-POS-ENVIO) NOT = "INBOUND"
051800        GO TO 400-CONTROL-EMBARQUE-E
051900     END-IF.
052000     IF TV-STATUS (WKS-POS-ENVIO) = "COMPLETED"
052100        GO TO 400-CONTROL-EMBARQUE-E
052200     END-IF.
052300     MOVE ZEROS TO WKS-CUENTA-REN WKS-CUENTA-RECIBIDOS.
052400     PERFORM 410-CUENTA-RENGLONES THRU 410-CUENTA-RENGLONES-E
052500             VARYING IX-EDT FROM 1 BY 1
052600             UNTIL IX-EDT > WKS-TOTAL-ENVIODET.
052700     IF WKS-CUENTA-REN > 0 AND
052800        WKS-CUENTA-REN = WKS-CUENTA-RECIBIDOS
052900        MOVE "COMPLETED" TO TV-STATUS (WKS-POS-ENVIO)
053000     END-IF.
053100 400-CONTROL-EMBARQUE-E. EXIT.
053200*    410-CUENTA-RENGLONES - CUENTA, PARA EL ENVIO DE LA TAREA,     *
053300*    CUANTOS RENGLONES TIENE Y CUANTOS YA QUEDARON "RECEIVED".    *
053400*----------------------------------------------------------------*
053500 410-CUENTA-RENGLONES SECTION.
053600     IF TE-ENVIO-ID (IX-EDT) = TE-ENVIO-ID (WKS-POS-ENVIODET)
053700        ADD 1 TO WKS-CUENTA-REN
053800        IF TE-STATUS (IX-EDT) = "RECEIVED"
053900           ADD 1 TO WKS-CUENTA-RECIBIDOS
054000        END-IF
054100     END-IF.
054200 410-CUENTA-RENGLONES-E. EXIT.
054300*----------------------------------------------------------------*
054400*    900-GRABA-TABLAS - VUELCA LAS TABLAS ACTUALIZADAS A LOS     *
054500*    ARCHIVOS NUEVOS (EL PASO SIGUIENTE DE JCL LOS RENOMBRA).    *
054600*----------------------------------------------------------------*
054700 900-GRABA-TABLAS SECTION.
054800     PERFORM 910-GRABA-TAREA THRU 910-GRABA-TAREA-E
054900             VARYING IX-TAR FROM 1 BY 1
055000             UNTIL IX-TAR > WKS-TOTAL-TAREA.
055100     PERFORM 920-GRABA-ENVIODET THRU 920-GRABA-ENVIODET-E
055200             VARYING IX-EDT FROM 1 BY 1
055300             UNTIL IX-EDT > WKS-TOTAL-ENVIODET.
055400     PERFORM 930-GRABA-ENVIO THRU 930-GRABA-ENVIO-E
055500             VARYING IX-ENV FROM 1 BY 1
055600             UNTIL IX-ENV > WKS-TOTAL-ENVIO.
055700     PERFORM 940-GRABA-EXIS THRU 940-GRABA-EXIS-E
055800             VARYING IX-EXI FROM 1 BY 1
055900             UNTIL IX-EXI > TEX-TOTAL-REN.
056000 900-GRABA-TABLAS-E. EXIT.
056100*    910/920/930/940 VUELCAN, RENGLON POR RENGLON, LAS CUATRO      *
056200*    TABLAS A LOS ARCHIVOS -N QUE EL JCL RENOMBRA DESPUES.        *
056300*----------------------------------------------------------------*
056400 910-GRABA-TAREA SECTION.
056500     MOVE TAB-TAREA-REN (IX-TAR) TO REG-ALTARE-N.
056600     WRITE REG-ALTARE-N.
056700 910-GRABA-TAREA-E. EXIT.
056800*----------------------------------------------------------------*
056900 920-GRABA-ENVIODET SECTION.
057000     MOVE TAB-ENVIODET-REN (IX-EDT) TO REG-ALENVD-N.
057100     WRITE REG-ALENVD-N.
057200 920-GRABA-ENVIODET-E. EXIT.
057300*----------------------------------------------------------------*
057400 930-GRABA-ENVIO SECTION.
057500     MOVE TAB-ENVIO-REN (IX-ENV) TO REG-ALENVI-N.
057600     WRITE REG-ALENVI-N.
057700 930-GRABA-ENVIO-E. EXIT.
057800*----------------------------------------------------------------*
057900 940-GRABA-EXIS SECTION.
058000     MOVE SPACES TO REG-ALEXIS-N.
058100     MOVE IX-EXI                TO ALEX-ID.
058200     MOVE TEX-SKU-ID (IX-EXI)   TO ALEX-SKU-ID.
058300     MOVE TEX-BIN-ID (IX-EXI)   TO ALEX-BIN-ID.
058400     MOVE TEX-CANTIDAD (IX-EXI) TO ALEX-CANTIDAD.
058500     IF IX-EXI > WKS-TOTAL-EXIS-ORIG
058600        MOVE WKS-TIMESTAMP TO ALEX-ACTUALIZADO-EN
058700     ELSE
058800        SET IX-EXO TO IX-EXI
058900        IF TEX-CANTIDAD (IX-EXI) = WEO-CANTIDAD (IX-EXO)
059000           MOVE WEO-ACTUALIZADO-EN (IX-EXO) TO ALEX-ACTUALIZADO-EN
059100        ELSE
059200           MOVE WKS-TIMESTAMP TO ALEX-ACTUALIZADO-EN
059300        END-IF
059400     END-IF.
059500     MOVE REG-ALEXIS TO REG-ALEXIS-N.
059600     WRITE REG-ALEXIS-N.
059700*    NOTA CR-AL0018: ALEX-ID SE RENUMERA AL VOLCAR (RENGLON YA NO
059800*    SE BUSCA POR SU ID; VER ALEXPO, QUE LLAVEA POR SKU+BIN).
059900 940-GRABA-EXIS-E. EXIT.
060000*    950-CIERRA-ARCHIVOS - CIERRA TODOS LOS ARCHIVOS DEL PROGRAMA. *
060100*----------------------------------------------------------------*
060200 950-CIERRA-ARCHIVOS SECTION.
060300     CLOSE ALTARE ALENVD ALENVI ALEXIS ALASAL ALPUTX
060400           ALTARE-N ALENVD-N ALENVI-N ALEXIS-N.
060500 950-CIERRA-ARCHIVOS-E. EXIT.
