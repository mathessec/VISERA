000100******************************************************************
000200*                                                                *
000300*   FECHA        : 30/06/1988                                   *
000400*   PROGRAMADOR  : E. DEL RIO                                   *
000500*   APLICACION   : ALMACEN CENTRAL                               *
000600*   PROGRAMA     : ZONE01                                        *
000700*   TIPO         : PROCESO BATCH                                 *
000800*   DESCRIPCION  : REPORTE DE OCUPACION DE ZONAS (RACKS, BINES   *
000900*                  Y PORCENTAJE DE OCUPACION) MAS EL DETALLE DE  *
001000*                  ASIGNACION DE PRODUCTO POR ZONA (POR SKU, CON *
001100*                  DESGLOSE DE BINES).                           *
001200*   ARCHIVOS     : ALZONA, ALRACK, ALBINS, ALEXIS, ALSKUM,       *
001300*                  ALPROD (CONSULTA)                             *
001400*                  ZONE-RPT, ZALO-RPT (SALIDA - REPORTES)        *
001500*   ACCION (ES)  : LEE, ACUMULA, ORDENA, IMPRIME                 *
001600*   PROGRAMA(S)  : NINGUNO                                       *
001700*   INSTALADO    : CENTRO DE COMPUTO ALMACEN CENTRAL              *
001800*   BPM-RATIONAL : N/A                                            *
001900*   NOMBRE       : REPORTE DE ZONAS Y ASIGNACION DE PRODUCTO      *
002000*                                                                *
002100******************************************************************
002200*                     R E G I S T R O   D E   C A M B I O S       *
002300******************************************************************
002400* 1988-06-30 EEDR CR-AL0015 CREACION INICIAL DEL PROGRAMA        AL0015
002500* 1993-02-18 EEDR CR-AL0031 SE AGREGA REPORTE ZALO-RPT DE        AL0031
002600*            ASIGNACION DE PRODUCTO POR ZONA                    AL0031
002700* 1998-11-30 PEDR CR-AL0058 REVISION Y2K DE CAMPOS DE FECHA      AL0058
002800* 1999-08-02 PEDR CR-AL0067 SE AMPLIAN TABLAS DE RACKS Y BINES   AL0067
002900*            POR CRECIMIENTO DE LA BODEGA CENTRAL                AL0067
003000* 2004-05-27 RQUI CR-AL0075 SE ACLARA EN COMENTARIO EL CRITERIO  AL0075
003100*            DE "BIN OCUPADO" (CANTIDAD MAYOR A CERO EN ALGUN    AL0075
003200*            RENGLON DE EXISTENCIA DE ESE BIN)                   AL0075
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    ZONE01.
003600 AUTHOR.        E. DEL RIO.
003700 INSTALLATION.  CENTRO DE COMPUTO ALMACEN CENTRAL.
003800 DATE-WRITTEN.  30/06/1988.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO - ALMACEN CENTRAL.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ALZONA    ASSIGN TO ALZONA
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS FS-ALZONA.
005200     SELECT ALRACK    ASSIGN TO ALRACK
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS FS-ALRACK.
005500     SELECT ALBINS    ASSIGN TO ALBINS
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS FS-ALBINS.
005800     SELECT ALEXIS    ASSIGN TO ALEXIS
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS FS-ALEXIS.
006100     SELECT ALSKUM    ASSIGN TO ALSKUM
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS FS-ALSKUM.
006400     SELECT ALPROD    ASSIGN TO ALPROD
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS FS-ALPROD.
006700     SELECT ZONE-RPT  ASSIGN TO ZONERPT
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS FS-ZONERPT.
007000     SELECT ZALO-RPT  ASSIGN TO ZALORPT
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS FS-ZALORPT.
007300******************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ALZONA
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 278 CHARACTERS.
007900 COPY ALZONA.
008000 FD  ALRACK
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 287 CHARACTERS.
008300 COPY ALRACK.
008400 FD  ALBINS
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 116 CHARACTERS.
008700 COPY ALBINS.
008800 FD  ALEXIS
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 077 CHARACTERS.
009100 COPY ALEXIS.
009200 FD  ALSKUM
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 197 CHARACTERS.
009500 COPY ALSKUM.
009600 FD  ALPROD
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 228 CHARACTERS.
009900 COPY ALPROD.
010000 FD  ZONE-RPT
010100     LABEL RECORDS OMITTED
010200     RECORD CONTAINS 132 CHARACTERS.
010300 01  REG-ZONE-RPT                 PIC X(132).
010400 FD  ZALO-RPT
010500     LABEL RECORDS OMITTED
010600     RECORD CONTAINS 132 CHARACTERS.
010700 01  REG-ZALO-RPT                 PIC X(132).
010800******************************************************************
010900 WORKING-STORAGE SECTION.
011000*    UN FS- POR ARCHIVO ABIERTO EN 010-APERTURA-ARCHIVOS.
011100 01  WKS-ESTADOS-ARCHIVO.
011200     05  FS-ALZONA                PIC X(02) VALUE "00".
011300     05  FS-ALRACK                PIC X(02) VALUE "00".
011400     05  FS-ALBINS                PIC X(02) VALUE "00".
011500     05  FS-ALEXIS                PIC X(02) VALUE "00".
011600     05  FS-ALSKUM                PIC X(02) VALUE "00".
011700     05  FS-ALPROD                PIC X(02) VALUE "00".
011800     05  FS-ZONERPT               PIC X(02) VALUE "00".
011900     05  FS-ZALORPT               PIC X(02) VALUE "00".
012000     05  FILLER                   PIC X(02).
012100*    WKS-ENCONTRO-GRUPO SE REUTILIZA EN VARIAS BUSQUEDAS (BIN
012200*    OCUPADO, GRUPO DE SKU EXISTENTE); LEER EL COMENTARIO DE
012300*    CADA PARRAFO QUE LO USA.
012400 01  WKS-INTERRUPTORES.
012500     05  WKS-ENCONTRO-SKU         PIC X(01) VALUE "N".
012600         88  WKS-SI-HAY-SKU                VALUE "S".
012700     05  WKS-ENCONTRO-PROD        PIC X(01) VALUE "N".
012800         88  WKS-SI-HAY-PROD               VALUE "S".
012900     05  WKS-ENCONTRO-GRUPO       PIC X(01) VALUE "N".
013000         88  WKS-SI-HAY-GRUPO              VALUE "S".
013100     05  FILLER                   PIC X(03).
013200*
013300*    WKS-RACKS-ZONA/WKS-BINS-ZONA/WKS-BINS-OCUPADOS SE REINICIAN
013400*    POR CADA ZONA EN 200-CALCULA-ZONA; LOS WKS-SUMA-XXX
013500*    ACUMULAN EL TOTAL DEL ALMACEN PARA EL RENGLON FINAL.
013600 01  WKS-CONTADORES               COMP.
013700     05  WKS-TOTAL-ZONA           PIC 9(05).
013800     05  WKS-TOTAL-RACK           PIC 9(05).
013900     05  WKS-TOTAL-BIN            PIC 9(05).
014000     05  WKS-TOTAL-EXIS           PIC 9(05).
014100     05  WKS-TOTAL-SKU            PIC 9(05).
014200     05  WKS-TOTAL-PROD           PIC 9(05).
014300     05  WKS-RACKS-ZONA           PIC 9(05).
014400     05  WKS-BINS-ZONA            PIC 9(05).
014500     05  WKS-BINS-OCUPADOS        PIC 9(05).
014600     05  WKS-SUMA-TOTAL-BINS      PIC 9(07).
014700     05  WKS-SUMA-BINS-OCUP       PIC 9(07).
014800     05  WKS-TOTAL-GRP            PIC 9(05).
014900     05  WKS-POS-GRP              PIC 9(05).
015000     05  WKS-POS-SKU              PIC 9(05).
015100     05  WKS-POS-PROD             PIC 9(05).
015200     05  WKS-J                    PIC 9(05).
015300     05  WKS-K                    PIC 9(05).
015400     05  FILLER                   PIC 9(05).
015500*    PORCENTAJE DE OCUPACION DE LA ZONA, CALCULADO EN
015600*    200-CALCULA-ZONA (BINES OCUPADOS / BINES TOTALES).
015700 01  WKS-PORCENTAJE               PIC 999V9  COMP-3.
015800 01  WKS-PORCENTAJE-R REDEFINES WKS-PORCENTAJE PIC X(03).
015900*----------------------------------------------------------------*
016000*    TABLAS EN MEMORIA.                                          *
016100*----------------------------------------------------------------*
016200*    ZONAS DEL ALMACEN; SE RECORREN UNA POR UNA EN 100-REPORTE-
016300*    ZONAS Y EN 400-REPORTE-ASIGNACION.
016400 01  TAB-ZONA.
016500     05  TAB-ZONA-REN OCCURS 500 TIMES
016600                     INDEXED BY IX-ZON.
016700         10  TZO-ID               PIC 9(09).
016800         10  TZO-NOMBRE           PIC X(50).
016900         10  FILLER               PIC X(19).
017000*    RACKS; SU ZONA-ID LIGA A TAB-ZONA.
017100 01  TAB-RACK.
017200     05  TAB-RACK-REN OCCURS 2000 TIMES
017300                     INDEXED BY IX-RCK.
017400         10  TRK-ID               PIC 9(09).
017500         10  TRK-ZONA-ID          PIC 9(09).
017600         10  TRK-NOMBRE           PIC X(50).
017700         10  FILLER               PIC X(19).
017800*    BINES; SU RACK-ID LIGA A TAB-RACK. UN BIN CON RACK-ID EN
017900*    CEROS ES UN BIN SUELTO, SIN ZONA (SE IGNORA EN 410-).
018000 01  TAB-BIN.
018100     05  TAB-BIN-REN OCCURS 2000 TIMES
018200                     INDEXED BY IX-BIN.
018300         10  TBI-ID               PIC 9(09).
018400         10  TBI-RACK-ID          PIC 9(09).
018500         10  TBI-NOMBRE           PIC X(50).
018600         10  TBI-CODIGO           PIC X(20).
018700         10  FILLER               PIC X(19).
018800*    RENGLONES DE EXISTENCIA; CR-AL0075 - UN BIN CUENTA COMO
018900*    OCUPADO SI TIENE AL MENOS UN RENGLON CON CANTIDAD > 0.
019000 01  TAB-EXISTENCIAS.
019100     05  TAB-EXIS-REN OCCURS 2000 TIMES
019200                     INDEXED BY IX-EXI.
019300         10  TEX-SKU-ID           PIC 9(09).
019400         10  TEX-BIN-ID           PIC 9(09).
019500         10  TEX-CANTIDAD         PIC S9(09) COMP-3.
019600         10  TEX-CANTIDAD-R REDEFINES TEX-CANTIDAD
019700                                  PIC X(05).
019800         10  FILLER               PIC X(19).
019900*    CATALOGO DE SKU CARGADO EN 023-; TSK-PRODUCTO-ID LIGA A
020000*    TAB-PRODUCTO PARA ARMAR EL DESGLOSE DE 400-REPORTE-ASIGNACION.
020100 01  TAB-SKU.
020200     05  TAB-SKU-REN OCCURS 2000 TIMES
020300                     INDEXED BY IX-SKU.
020400         10  TSK-ID               PIC 9(09).
020500         10  TSK-PRODUCTO-ID      PIC 9(09).
020600         10  TSK-CODIGO           PIC X(30).
020700         10  FILLER               PIC X(19).
020800*    NOMBRES DE PRODUCTO CARGADOS EN 024-; SOLO SE USA EL
020900*    NOMBRE PARA IMPRIMIR EN 460-IMPRIME-GRUPO.
021000 01  TAB-PRODUCTO.
021100     05  TAB-PRODUCTO-REN OCCURS 2000 TIMES
021200                     INDEXED BY IX-PRD.
021300         10  TPR-ID               PIC 9(09).
021400         10  TPR-NOMBRE           PIC X(100).
021500         10  FILLER               PIC X(19).
021600*----------------------------------------------------------------*
021700*    TABLA DE TRABAJO PARA ASIGNACION DE PRODUCTO POR ZONA       *
021800*    (CR-AL0031).  UN RENGLON POR SKU CON EXISTENCIA EN LA ZONA, *
021900*    CADA UNO CON SU PROPIO DESGLOSE DE BINES.                   *
022000*----------------------------------------------------------------*
022100 01  TAB-GRUPO-SKU.
022200     05  TAB-GRP-REN OCCURS 300 TIMES
022300                     INDEXED BY IX-GRP.
022400         10  TGR-SKU-ID           PIC 9(09).
022500         10  TGR-SKU-CODIGO       PIC X(30).
022600         10  TGR-PRODUCTO         PIC X(100).
022700         10  TGR-CANT-TOTAL       PIC 9(09) COMP-3.
022800         10  TGR-TOTAL-BINES      PIC 9(03) COMP.
022900         10  TGR-BIN-REN OCCURS 100 TIMES
023000                             INDEXED BY IX-GBI.
023100             15  TGB-RACK-NOMBRE  PIC X(50).
023200             15  TGB-BIN-NOMBRE   PIC X(50).
023300             15  TGB-BIN-CODIGO   PIC X(20).
023400             15  TGB-CANTIDAD     PIC 9(09) COMP-3.
023500             15  TGB-CANTIDAD-R REDEFINES TGB-CANTIDAD
023600                                  PIC X(05).
023700             15  FILLER           PIC X(05).
023800         10  FILLER               PIC X(19).
023900*    RENGLON DE INTERCAMBIO PARA EL ORDENAMIENTO DE BURBUJA DE
024000*    450-ORDENA-GRUPOS-PROD (ORDENA TAB-GRUPO-SKU POR CODIGO).
024100 01  WKS-GRP-TEMP.
024200     05  WGT-SKU-ID               PIC 9(09).
024300     05  WGT-SKU-CODIGO           PIC X(30).
024400     05  WGT-PRODUCTO             PIC X(100).
024500     05  WGT-CANT-TOTAL           PIC 9(09) COMP-3.
024600     05  WGT-TOTAL-BINES          PIC 9(03) COMP.
024700     05  WGT-BIN-REN OCCURS 100 TIMES.
024800         10  WGB-RACK-NOMBRE      PIC X(50).
024900         10  WGB-BIN-NOMBRE       PIC X(50).
025000         10  WGB-BIN-CODIGO       PIC X(20).
025100         10  WGB-CANTIDAD         PIC 9(09) COMP-3.
025200         10  FILLER               PIC X(05).
025300     05  FILLER                   PIC X(19).
025400*    RENGLON DE INTERCAMBIO PARA EL ORDENAMIENTO DE BURBUJA DE
025500*    440-ORDENA-BINES-GRUPO (ORDENA EL DESGLOSE DE BINES DE UN
025600*    GRUPO POR NOMBRE DE RACK Y BIN).
025700 01  WKS-BIN-TEMP.
025800     05  WBT-RACK-NOMBRE          PIC X(50).
025900     05  WBT-BIN-NOMBRE           PIC X(50).
026000     05  WBT-BIN-CODIGO           PIC X(20).
026100     05  WBT-CANTIDAD             PIC 9(09) COMP-3.
026200     05  FILLER                   PIC X(05).
026300*----------------------------------------------------------------*
026400*    LINEAS DE REPORTE.                                          *
026500*    WKS-ZONE-XXX  = REPORTE DE OCUPACION DE ZONAS (100-).       *
026600*    WKS-ZALO-XXX  = REPORTE DE ASIGNACION POR ZONA (400-).      *
026700*----------------------------------------------------------------*
026800 01  WKS-ZONE-ENCAB-1.
026900     05  FILLER                   PIC X(01) VALUE " ".
027000     05  FILLER                   PIC X(45)
027100         VALUE "ALMACEN CENTRAL - OCUPACION DE ZONAS".
027200     05  FILLER                   PIC X(86) VALUE SPACES.
027300*
027400 01  WKS-ZONE-ENCAB-2.
027500     05  FILLER                   PIC X(01) VALUE " ".
027600     05  FILLER                   PIC X(22) VALUE "ZONA".
027700     05  FILLER                   PIC X(10) VALUE "RACKS".
027800     05  FILLER                   PIC X(10) VALUE "BINES".
027900     05  FILLER                   PIC X(10) VALUE "OCUPADOS".
028000     05  FILLER                   PIC X(12) VALUE "PORCENTAJE".
028100     05  FILLER                   PIC X(67) VALUE SPACES.
028200*
028300 01  WKS-ZONE-DETALLE.
028400     05  FILLER                   PIC X(01) VALUE " ".
028500     05  ZDT-NOMBRE               PIC X(22).
028600     05  ZDT-RACKS                PIC ZZZZ9.
028700     05  FILLER                   PIC X(05) VALUE SPACES.
028800     05  ZDT-BINS                 PIC ZZZZ9.
028900     05  FILLER                   PIC X(05) VALUE SPACES.
029000     05  ZDT-OCUPADOS             PIC ZZZZ9.
029100     05  FILLER                   PIC X(05) VALUE SPACES.
029200     05  ZDT-PORCENTAJE           PIC ZZ9.9.
029300     05  FILLER                   PIC X(74) VALUE SPACES.
029400*
029500 01  WKS-ZONE-TOTAL.
029600     05  FILLER                   PIC X(01) VALUE " ".
029700     05  FILLER                   PIC X(30) VALUE "TOTAL DE BINES DEL ALMACEN".
029800     05  ZTO-BINS                 PIC ZZZZZZ9.
029900     05  FILLER                   PIC X(03) VALUE SPACES.
030000     05  FILLER                   PIC X(20) VALUE "TOTAL OCUPADOS".
030100     05  ZTO-OCUPADOS             PIC ZZZZZZ9.
030200     05  FILLER                   PIC X(64) VALUE SPACES.
030300*
030400 01  WKS-ZALO-ENCAB-1.
030500     05  FILLER                   PIC X(01) VALUE " ".
030600     05  FILLER                   PIC X(50)
030700         VALUE "ALMACEN CENTRAL - ASIGNACION DE PRODUCTO POR ZONA".
030800     05  FILLER                   PIC X(81) VALUE SPACES.
030900*
031000 01  WKS-ZALO-ZONA.
031100     05  FILLER                   PIC X(01) VALUE " ".
031200     05  FILLER                   PIC X(06) VALUE "ZONA: ".
031300     05  ZZO-NOMBRE               PIC X(50).
031400     05  FILLER                   PIC X(75) VALUE SPACES.
031500*
031600 01  WKS-ZALO-GRUPO.
031700     05  FILLER                   PIC X(01) VALUE " ".
031800     05  FILLER                   PIC X(05) VALUE "SKU: ".
031900     05  ZGR-CODIGO               PIC X(30).
032000     05  FILLER                   PIC X(02) VALUE SPACES.
032100     05  ZGR-PRODUCTO             PIC X(50).
032200     05  FILLER                   PIC X(10) VALUE "CANT TOT:".
032300     05  ZGR-CANTIDAD             PIC ZZZZZZ9.
032400     05  FILLER                   PIC X(27) VALUE SPACES.
032500*
032600 01  WKS-ZALO-DETALLE.
032700     05  FILLER                   PIC X(05) VALUE SPACES.
032800     05  ZDE-RACK                 PIC X(50).
032900     05  ZDE-BIN                  PIC X(50).
033000     05  ZDE-CODIGO               PIC X(20).
033100     05  ZDE-CANTIDAD             PIC ZZZZZZ9.
033200     05  FILLER                   PIC X(04) VALUE SPACES.
033300 PROCEDURE DIVISION.
033400 000-MAIN-LINE SECTION.
033500     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E.
033600     PERFORM 020-CARGA-TABLAS THRU 020-CARGA-TABLAS-E.
033700     PERFORM 100-REPORTE-ZONAS THRU 100-REPORTE-ZONAS-E.
033800     PERFORM 400-REPORTE-ASIGNACION THRU 400-REPORTE-ASIGNACION-E
033900             VARYING IX-ZON FROM 1 BY 1
034000             UNTIL IX-ZON > WKS-TOTAL-ZONA.
034100     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E.
034200     STOP RUN.
034300 000-MAIN-LINE-E. EXIT.
034400*----------------------------------------------------------------*
034500 010-APERTURA-ARCHIVOS SECTION.
034600     OPEN INPUT  ALZONA ALRACK ALBINS ALEXIS ALSKUM ALPROD.
034700     OPEN OUTPUT ZONE-RPT ZALO-RPT.
034800     IF FS-ALZONA NOT = "00" OR FS-ALRACK NOT = "00"
034900                    OR FS-ALBINS NOT = "00" OR FS-ALEXIS NOT = "00"
035000                    OR FS-ALSKUM NOT = "00" OR FS-ALPROD NOT = "00"
035100        DISPLAY "ZONE01 - ERROR EN APERTURA DE ARCHIVOS DE ENTR"
035200        STOP RUN
035300     END-IF.
035400 010-APERTURA-ARCHIVOS-E. EXIT.
035500*----------------------------------------------------------------*
035600 020-CARGA-TABLAS SECTION.
035700     MOVE ZEROS TO WKS-TOTAL-ZONA WKS-TOTAL-RACK WKS-TOTAL-BIN
035800                   WKS-TOTAL-EXIS WKS-TOTAL-SKU WKS-TOTAL-PROD.
035900     PERFORM 021-CARGA-ZONA  THRU 021-CARGA-ZONA-E
036000             UNTIL FS-ALZONA = "10".
036100     PERFORM 022-CARGA-RACK  THRU 022-CARGA-RACK-E
036200             UNTIL FS-ALRACK = "10".
036300     PERFORM 023-CARGA-BIN   THRU 023-CARGA-BIN-E
036400             UNTIL FS-ALBINS = "10".
036500     PERFORM 024-CARGA-EXIS  THRU 024-CARGA-EXIS-E
036600             UNTIL FS-ALEXIS = "10".
036700     PERFORM 025-CARGA-SKU   THRU 025-CARGA-SKU-E
036800             UNTIL FS-ALSKUM = "10".
036900     PERFORM 026-CARGA-PROD  THRU 026-CARGA-PROD-E
037000             UNTIL FS-ALPROD = "10".
037100 020-CARGA-TABLAS-E. EXIT.
037200*----------------------------------------------------------------*
037300*    021-026 CARGAN LAS SEIS ENTRADAS EN MEMORIA ANTES DE CALCULAR
037400*    NADA; EL PROGRAMA NO VUELVE A LEER LOS ARCHIVOS DE ENTRADA
037500*    UNA VEZ TERMINADO 020-CARGA-TABLAS.
037600 021-CARGA-ZONA SECTION.
037700     READ ALZONA NEXT RECORD
037800         AT END MOVE "10" TO FS-ALZONA
037900         NOT AT END
038000             ADD 1 TO WKS-TOTAL-ZONA
038100             SET IX-ZON TO WKS-TOTAL-ZONA
038200             MOVE ALZO-ID     TO TZO-ID (IX-ZON)
038300             MOVE ALZO-NOMBRE TO TZO-NOMBRE (IX-ZON)
038400     END-READ.
038500 021-CARGA-ZONA-E. EXIT.
038600*----------------------------------------------------------------*
038700 022-CARGA-RACK SECTION.
038800     READ ALRACK NEXT RECORD
038900         AT END MOVE "10" TO FS-ALRACK
039000         NOT AT END
039100             ADD 1 TO WKS-TOTAL-RACK
039200             SET IX-RCK TO WKS-TOTAL-RACK
039300             MOVE ALRK-ID      TO TRK-ID (IX-RCK)
039400             MOVE ALRK-ZONA-ID TO TRK-ZONA-ID (IX-RCK)
039500             MOVE ALRK-NOMBRE  TO TRK-NOMBRE (IX-RCK)
039600     END-READ.
039700 022-CARGA-RACK-E. EXIT.
039800*----------------------------------------------------------------*
039900 023-CARGA-BIN SECTION.
040000     READ ALBINS NEXT RECORD
040100         AT END MOVE "10" TO FS-ALBINS
040200         NOT AT END
040300             ADD 1 TO WKS-TOTAL-BIN
040400             SET IX-BIN TO WKS-TOTAL-BIN
040500             MOVE ALBI-ID      TO TBI-ID (IX-BIN)
040600             MOVE ALBI-RACK-ID TO TBI-RACK-ID (IX-BIN)
040700             MOVE ALBI-NOMBRE  TO TBI-NOMBRE (IX-BIN)
040800             MOVE ALBI-CODIGO  TO TBI-CODIGO (IX-BIN)
040900     END-READ.
041000 023-CARGA-BIN-E. EXIT.
041100*----------------------------------------------------------------*
041200 024-CARGA-EXIS SECTION.
041300     READ ALEXIS NEXT RECORD
041400         AT END MOVE "10" TO FS-ALEXIS
041500         NOT AT END
041600             ADD 1 TO WKS-TOTAL-EXIS
041700             SET IX-EXI TO WKS-TOTAL-EXIS
041800             MOVE ALEX-SKU-ID   TO TEX-SKU-ID (IX-EXI)
041900             MOVE ALEX-BIN-ID   TO TEX-BIN-ID (IX-EXI)
042000             MOVE ALEX-CANTIDAD TO TEX-CANTIDAD (IX-EXI)
042100     END-READ.
042200 024-CARGA-EXIS-E. EXIT.
042300*----------------------------------------------------------------*
042400 025-CARGA-SKU SECTION.
042500     READ ALSKUM NEXT RECORD
042600         AT END MOVE "10" TO FS-ALSKUM
042700         NOT AT END
042800             ADD 1 TO WKS-TOTAL-SKU
042900             SET IX-SKU TO WKS-TOTAL-SKU
043000             MOVE ALSK-ID         TO TSK-ID (IX-SKU)
043100             MOVE ALSK-PRODUCTO-ID TO TSK-PRODUCTO-ID (IX-SKU)
043200             MOVE ALSK-CODIGO     TO TSK-CODIGO (IX-SKU)
043300     END-READ.
043400 025-CARGA-SKU-E. EXIT.
043500*----------------------------------------------------------------*
043600 026-CARGA-PROD SECTION.
043700     READ ALPROD NEXT RECORD
043800         AT END MOVE "10" TO FS-ALPROD
043900         NOT AT END
044000             ADD 1 TO WKS-TOTAL-PROD
044100             SET IX-PRD TO WKS-TOTAL-PROD
044200             MOVE ALPR-ID     TO TPR-ID (IX-PRD)
044300             MOVE ALPR-NOMBRE TO TPR-NOMBRE (IX-PRD)
044400     END-READ.
044500 026-CARGA-PROD-E. EXIT.
044600*----------------------------------------------------------------*
044700*    100-REPORTE-ZONAS - CONTEO DE RACKS/BINES/OCUPADOS POR      *
044800*    ZONA Y PORCENTAJE DE OCUPACION (CR-AL0015).                *
044900*----------------------------------------------------------------*
045000 100-REPORTE-ZONAS SECTION.
045100     WRITE REG-ZONE-RPT FROM WKS-ZONE-ENCAB-1.
045200     WRITE REG-ZONE-RPT FROM WKS-ZONE-ENCAB-2.
045300     MOVE ZEROS TO WKS-SUMA-TOTAL-BINS WKS-SUMA-BINS-OCUP.
045400     PERFORM 200-CALCULA-ZONA THRU 200-CALCULA-ZONA-E
045500             VARYING IX-ZON FROM 1 BY 1
045600             UNTIL IX-ZON > WKS-TOTAL-ZONA.
045700     MOVE WKS-SUMA-TOTAL-BINS TO ZTO-BINS.
045800     MOVE WKS-SUMA-BINS-OCUP  TO ZTO-OCUPADOS.
045900     WRITE REG-ZONE-RPT FROM WKS-ZONE-TOTAL.
046000 100-REPORTE-ZONAS-E. EXIT.
046100*----------------------------------------------------------------*
046200 200-CALCULA-ZONA SECTION.
046300*    ACUMULA RACKS/BINES/OCUPADOS DE LA ZONA ACTUAL (IX-ZON),
046400*    IMPRIME EL RENGLON DE DETALLE Y SUMA A LOS TOTALES DEL
046500*    ALMACEN QUE IMPRIME 100-REPORTE-ZONAS AL TERMINAR.
046600     MOVE ZEROS TO WKS-RACKS-ZONA WKS-BINS-ZONA
046700                   WKS-BINS-OCUPADOS.
046800     PERFORM 205-CUENTA-RACK-ZONA THRU 205-CUENTA-RACK-ZONA-E
046900             VARYING IX-RCK FROM 1 BY 1
047000             UNTIL IX-RCK > WKS-TOTAL-RACK.
047100     IF WKS-BINS-ZONA > 0
047200        COMPUTE WKS-PORCENTAJE ROUNDED =
047300                (WKS-BINS-OCUPADOS * 100) / WKS-BINS-ZONA
047400     ELSE
047500        MOVE ZEROS TO WKS-PORCENTAJE
047600     END-IF.
047700     ADD WKS-BINS-ZONA     TO WKS-SUMA-TOTAL-BINS.
047800     ADD WKS-BINS-OCUPADOS TO WKS-SUMA-BINS-OCUP.
047900     MOVE TZO-NOMBRE (IX-ZON)   TO ZDT-NOMBRE.
048000     MOVE WKS-RACKS-ZONA        TO ZDT-RACKS.
048100     MOVE WKS-BINS-ZONA         TO ZDT-BINS.
048200     MOVE WKS-BINS-OCUPADOS     TO ZDT-OCUPADOS.
048300     MOVE WKS-PORCENTAJE        TO ZDT-PORCENTAJE.
048400     WRITE REG-ZONE-RPT FROM WKS-ZONE-DETALLE.
048500 200-CALCULA-ZONA-E. EXIT.
048600*----------------------------------------------------------------*
048700 205-CUENTA-RACK-ZONA SECTION.
048800     IF TRK-ZONA-ID (IX-RCK) = TZO-ID (IX-ZON)
048900        ADD 1 TO WKS-RACKS-ZONA
049000        PERFORM 210-CUENTA-BINS-OCUPADOS
049100           THRU 210-CUENTA-BINS-OCUPADOS-E
049200                VARYING IX-BIN FROM 1 BY 1
049300                UNTIL IX-BIN > WKS-TOTAL-BIN
049400     END-IF.
049500 205-CUENTA-RACK-ZONA-E. EXIT.
049600*----------------------------------------------------------------*
049700 210-CUENTA-BINS-OCUPADOS SECTION.
049800     IF TBI-RACK-ID (IX-BIN) = TRK-ID (IX-RCK)
049900        ADD 1 TO WKS-BINS-ZONA
050000        PERFORM 220-BIN-TIENE-EXISTENCIA
050100           THRU 220-BIN-TIENE-EXISTENCIA-E
050200                VARYING IX-EXI FROM 1 BY 1
050300                UNTIL IX-EXI > WKS-TOTAL-EXIS
050400                    OR WKS-SI-HAY-GRUPO
050500     END-IF.
050600 210-CUENTA-BINS-OCUPADOS-E. EXIT.
050700*----------------------------------------------------------------*
050800 220-BIN-TIENE-EXISTENCIA SECTION.
050900*    CR-AL0075: EL BIN CUENTA COMO OCUPADO CON LA PRIMERA
051000*    EXISTENCIA CON CANTIDAD > 0 QUE SE LE ENCUENTRE; EN CUANTO
051100*    SE MARCA WKS-ENCONTRO-GRUPO EL PERFORM VARYING DE 210- SE
051200*    DETIENE (VER LA CLAUSULA UNTIL DE ESA SECCION).
051300     IF IX-EXI = 1
051400        MOVE "N" TO WKS-ENCONTRO-GRUPO
051500     END-IF.
051600     IF TEX-BIN-ID (IX-EXI) = TBI-ID (IX-BIN)
051700                    AND TEX-CANTIDAD (IX-EXI) > 0
051800        MOVE "S" TO WKS-ENCONTRO-GRUPO
051900        ADD 1 TO WKS-BINS-OCUPADOS
052000     END-IF.
052100 220-BIN-TIENE-EXISTENCIA-E. EXIT.
052200*----------------------------------------------------------------*
052300*    400-REPORTE-ASIGNACION - DETALLE DE ASIGNACION DE PRODUCTO *
052400*    POR ZONA (CR-AL0031), AGRUPADO POR SKU, ORDENADO POR       *
052500*    NOMBRE DE PRODUCTO; DESGLOSE DE BINES ORDENADO POR RACK Y  *
052600*    NOMBRE DE BIN.                                              *
052700*----------------------------------------------------------------*
052800 400-REPORTE-ASIGNACION SECTION.
052900     MOVE ZEROS TO WKS-TOTAL-GRP.
053000     PERFORM 410-ARMA-GRUPOS THRU 410-ARMA-GRUPOS-E
053100             VARYING IX-BIN FROM 1 BY 1
053200             UNTIL IX-BIN > WKS-TOTAL-BIN.
053300     IF WKS-TOTAL-GRP > 0
053400        PERFORM 440-ORDENA-BINES-GRUPO THRU 440-ORDENA-BINES-GRUPO-E
053500                VARYING IX-GRP FROM 1 BY 1
053600                UNTIL IX-GRP > WKS-TOTAL-GRP
053700        PERFORM 450-ORDENA-GRUPOS-PROD THRU 450-ORDENA-GRUPOS-PROD-E
053800        WRITE REG-ZALO-RPT FROM WKS-ZALO-ENCAB-1
053900        MOVE TZO-NOMBRE (IX-ZON) TO ZZO-NOMBRE
054000        WRITE REG-ZALO-RPT FROM WKS-ZALO-ZONA
054100        PERFORM 460-IMPRIME-GRUPO THRU 460-IMPRIME-GRUPO-E
054200                VARYING IX-GRP FROM 1 BY 1
054300                UNTIL IX-GRP > WKS-TOTAL-GRP
054400     END-IF.
054500 400-REPORTE-ASIGNACION-E. EXIT.
054600*----------------------------------------------------------------*
054700 410-ARMA-GRUPOS SECTION.
054800*    UN BIN SUELTO (RACK-ID EN CEROS) NO PERTENECE A NINGUNA
054900*    ZONA Y SE DESCARTA DE INMEDIATO.
055000     IF TBI-RACK-ID (IX-BIN) = ZEROS
055100        GO TO 410-ARMA-GRUPOS-E
055200     END-IF.
055300     MOVE "N" TO WKS-ENCONTRO-GRUPO.
055400     SET IX-RCK TO 1.
055500     SEARCH TAB-RACK-REN
055600         AT END CONTINUE
055700         WHEN TRK-ID (IX-RCK) = TBI-RACK-ID (IX-BIN)
055800                    AND TRK-ZONA-ID (IX-RCK) = TZO-ID (IX-ZON)
055900             MOVE "S" TO WKS-ENCONTRO-GRUPO
056000     END-SEARCH.
056100*    SI EL RACK DEL BIN NO PERTENECE A LA ZONA QUE SE ESTA
056200*    PROCESANDO EN ESTA PASADA DE 400-, SE OMITE EL BIN.
056300     IF NOT WKS-SI-HAY-GRUPO
056400        GO TO 410-ARMA-GRUPOS-E
056500     END-IF.
056600     PERFORM 420-ARMA-GRUPOS-EXIS THRU 420-ARMA-GRUPOS-EXIS-E
056700             VARYING IX-EXI FROM 1 BY 1
056800             UNTIL IX-EXI > WKS-TOTAL-EXIS.
056900 410-ARMA-GRUPOS-E. EXIT.
057000*----------------------------------------------------------------*
057100 420-ARMA-GRUPOS-EXIS SECTION.
057200     IF TEX-BIN-ID (IX-EXI) NOT = TBI-ID (IX-BIN)
057300                    OR TEX-CANTIDAD (IX-EXI) NOT > 0
057400        GO TO 420-ARMA-GRUPOS-EXIS-E
057500     END-IF.
057600     PERFORM 425-BUSCA-O-CREA-GRUPO THRU 425-BUSCA-O-CREA-GRUPO-E.
057700     ADD TEX-CANTIDAD (IX-EXI) TO TGR-CANT-TOTAL (IX-GRP).
057800     IF TGR-TOTAL-BINES (IX-GRP) < 100
057900        ADD 1 TO TGR-TOTAL-BINES (IX-GRP)
058000        SET IX-GBI TO TGR-TOTAL-BINES (IX-GRP)
058100        SET IX-RCK TO 1
058200        SEARCH TAB-RACK-REN
058300            AT END CONTINUE
058400            WHEN TRK-ID (IX-RCK) = TBI-RACK-ID (IX-BIN)
058500                MOVE TRK-NOMBRE (IX-RCK)
058600                    TO TGB-RACK-NOMBRE (IX-GRP, IX-GBI)
058700        END-SEARCH
058800        MOVE TBI-NOMBRE (IX-BIN) TO TGB-BIN-NOMBRE (IX-GRP, IX-GBI)
058900        MOVE TBI-CODIGO (IX-BIN) TO TGB-BIN-CODIGO (IX-GRP, IX-GBI)
059000        MOVE TEX-CANTIDAD (IX-EXI)
059100                                 TO TGB-CANTIDAD (IX-GRP, IX-GBI)
059200     END-IF.
059300 420-ARMA-GRUPOS-EXIS-E. EXIT.
059400*----------------------------------------------------------------*
059500 425-BUSCA-O-CREA-GRUPO SECTION.
059600     MOVE "N" TO WKS-ENCONTRO-GRUPO.
059700     IF WKS-TOTAL-GRP > 0
059800        SET IX-GRP TO 1
059900        SEARCH TAB-GRP-REN
060000            AT END CONTINUE
060100            WHEN TGR-SKU-ID (IX-GRP) = TEX-SKU-ID (IX-EXI)
060200                MOVE "S" TO WKS-ENCONTRO-GRUPO
060300        END-SEARCH
060400     END-IF.
060500     IF NOT WKS-SI-HAY-GRUPO AND WKS-TOTAL-GRP < 300
060600        ADD 1 TO WKS-TOTAL-GRP
060700        SET IX-GRP TO WKS-TOTAL-GRP
060800        MOVE ZEROS  TO TGR-CANT-TOTAL (IX-GRP)
060900                       TGR-TOTAL-BINES (IX-GRP)
061000        MOVE TEX-SKU-ID (IX-EXI) TO TGR-SKU-ID (IX-GRP)
061100        MOVE SPACES TO TGR-SKU-CODIGO (IX-GRP)
061200                       TGR-PRODUCTO (IX-GRP)
061300        MOVE "N" TO WKS-ENCONTRO-SKU
061400        SET IX-SKU TO 1
061500        SEARCH TAB-SKU-REN
061600            AT END CONTINUE
061700            WHEN TSK-ID (IX-SKU) = TEX-SKU-ID (IX-EXI)
061800                MOVE "S" TO WKS-ENCONTRO-SKU
061900                MOVE TSK-CODIGO (IX-SKU)
062000                                 TO TGR-SKU-CODIGO (IX-GRP)
062100                MOVE "N" TO WKS-ENCONTRO-PROD
062200                SET IX-PRD TO 1
062300                SEARCH TAB-PRODUCTO-REN
062400                    AT END CONTINUE
062500                    WHEN TPR-ID (IX-PRD) = TSK-PRODUCTO-ID (IX-SKU)
062600                        MOVE "S" TO WKS-ENCONTRO-PROD
062700                        MOVE TPR-NOMBRE (IX-PRD)
062800                                 TO TGR-PRODUCTO (IX-GRP)
062900                END-SEARCH
063000        END-SEARCH
063100     END-IF.
063200 425-BUSCA-O-CREA-GRUPO-E. EXIT.
063300*----------------------------------------------------------------*
063400*    440-ORDENA-BINES-GRUPO - ORDENA EL DESGLOSE DE BINES DE UN  *
063500*    GRUPO POR NOMBRE DE RACK Y LUEGO NOMBRE DE BIN (BURBUJA).   *
063600*----------------------------------------------------------------*
063700 440-ORDENA-BINES-GRUPO SECTION.
063800     IF TGR-TOTAL-BINES (IX-GRP) > 1
063900        PERFORM 441-PASADA-BINES THRU 441-PASADA-BINES-E
064000                VARYING WKS-J FROM 1 BY 1
064100                UNTIL WKS-J >= TGR-TOTAL-BINES (IX-GRP)
064200     END-IF.
064300 440-ORDENA-BINES-GRUPO-E. EXIT.
064400*----------------------------------------------------------------*
064500 441-PASADA-BINES SECTION.
064600     PERFORM 442-COMPARA-BINES THRU 442-COMPARA-BINES-E
064700             VARYING WKS-K FROM 1 BY 1
064800             UNTIL WKS-K > TGR-TOTAL-BINES (IX-GRP) - WKS-J.
064900 441-PASADA-BINES-E. EXIT.
065000*----------------------------------------------------------------*
065100 442-COMPARA-BINES SECTION.
065200     SET IX-GBI TO WKS-K.
065300     IF (TGB-RACK-NOMBRE (IX-GRP, WKS-K) >
065400                    TGB-RACK-NOMBRE (IX-GRP, WKS-K + 1))
065500        OR (TGB-RACK-NOMBRE (IX-GRP, WKS-K) =
065600                    TGB-RACK-NOMBRE (IX-GRP, WKS-K + 1)
065700            AND TGB-BIN-NOMBRE (IX-GRP, WKS-K) >
065800                    TGB-BIN-NOMBRE (IX-GRP, WKS-K + 1))
065900        MOVE TGR-BIN-REN (IX-GRP, WKS-K)     TO WKS-BIN-TEMP
066000        MOVE TGR-BIN-REN (IX-GRP, WKS-K + 1)
066100                                 TO TGR-BIN-REN (IX-GRP, WKS-K)
066200        MOVE WKS-BIN-TEMP TO TGR-BIN-REN (IX-GRP, WKS-K + 1)
066300     END-IF.
066400 442-COMPARA-BINES-E. EXIT.
066500*----------------------------------------------------------------*
066600*    450-ORDENA-GRUPOS-PROD - ORDENA LOS GRUPOS DE SKU POR       *
066700*    NOMBRE DE PRODUCTO (BURBUJA).                               *
066800*----------------------------------------------------------------*
066900 450-ORDENA-GRUPOS-PROD SECTION.
067000     IF WKS-TOTAL-GRP > 1
067100        PERFORM 451-PASADA-GRUPOS THRU 451-PASADA-GRUPOS-E
067200                VARYING WKS-J FROM 1 BY 1
067300                UNTIL WKS-J >= WKS-TOTAL-GRP
067400     END-IF.
067500 450-ORDENA-GRUPOS-PROD-E. EXIT.
067600*----------------------------------------------------------------*
067700 451-PASADA-GRUPOS SECTION.
067800     PERFORM 452-COMPARA-GRUPOS THRU 452-COMPARA-GRUPOS-E
067900             VARYING WKS-K FROM 1 BY 1
068000             UNTIL WKS-K > WKS-TOTAL-GRP - WKS-J.
068100 451-PASADA-GRUPOS-E. EXIT.
068200*----------------------------------------------------------------*
068300 452-COMPARA-GRUPOS SECTION.
068400     IF TGR-PRODUCTO (WKS-K) > TGR-PRODUCTO (WKS-K + 1)
068500        MOVE TAB-GRP-REN (WKS-K)     TO WKS-GRP-TEMP
068600        MOVE TAB-GRP-REN (WKS-K + 1) TO TAB-GRP-REN (WKS-K)
068700        MOVE WKS-GRP-TEMP            TO TAB-GRP-REN (WKS-K + 1)
068800     END-IF.
068900 452-COMPARA-GRUPOS-E. EXIT.
069000*----------------------------------------------------------------*
069100*    460-IMPRIME-GRUPO - IMPRIME EL ENCABEZADO DE UN GRUPO SKU Y  *
069200*    LLAMA A 470- POR CADA BIN DE SU DESGLOSE, EN EL ORDEN QUE    *
069300*    DEJO 440-ORDENA-BINES-GRUPO.                                 *
069400*----------------------------------------------------------------*
069500 460-IMPRIME-GRUPO SECTION.
069600     MOVE TGR-SKU-CODIGO (IX-GRP)  TO ZGR-CODIGO.
069700     MOVE TGR-PRODUCTO (IX-GRP)(1:50) TO ZGR-PRODUCTO.
069800     MOVE TGR-CANT-TOTAL (IX-GRP) TO ZGR-CANTIDAD.
069900     WRITE REG-ZALO-RPT FROM WKS-ZALO-GRUPO.
070000     PERFORM 470-IMPRIME-BIN-GRUPO THRU 470-IMPRIME-BIN-GRUPO-E
070100             VARYING IX-GBI FROM 1 BY 1
070200             UNTIL IX-GBI > TGR-TOTAL-BINES (IX-GRP).
070300 460-IMPRIME-GRUPO-E. EXIT.
070400*----------------------------------------------------------------*
070500 470-IMPRIME-BIN-GRUPO SECTION.
070600     MOVE TGB-RACK-NOMBRE (IX-GRP, IX-GBI)  TO ZDE-RACK.
070700     MOVE TGB-BIN-NOMBRE (IX-GRP, IX-GBI)   TO ZDE-BIN.
070800     MOVE TGB-BIN-CODIGO (IX-GRP, IX-GBI)   TO ZDE-CODIGO.
070900     MOVE TGB-CANTIDAD (IX-GRP, IX-GBI)     TO ZDE-CANTIDAD.
071000     WRITE REG-ZALO-RPT FROM WKS-ZALO-DETALLE.
071100 470-IMPRIME-BIN-GRUPO-E. EXIT.
071200*----------------------------------------------------------------*
071300*    950-CIERRA-ARCHIVOS - ULTIMO PASO DEL PROGRAMA; CIERRA LAS   *
071400*    SEIS ENTRADAS Y LOS DOS REPORTES ANTES DE STOP RUN.          *
071500*----------------------------------------------------------------*
071600 950-CIERRA-ARCHIVOS SECTION.
071700     CLOSE ALZONA ALRACK ALBINS ALEXIS ALSKUM ALPROD
071800           ZONE-RPT ZALO-RPT.
071900 950-CIERRA-ARCHIVOS-E. EXIT.
