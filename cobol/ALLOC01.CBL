000100******************************************************************
000200*                                                                *
000300*   FECHA        : 14/04/1987                                   *
000400*   PROGRAMADOR  : E. DEL RIO                                   *
000500*   APLICACION   : ALMACEN CENTRAL                               *
000600*   PROGRAMA     : ALLOC01                                       *
000700*   TIPO         : PROCESO BATCH                                 *
000800*   DESCRIPCION  : ASIGNACION DE UBICACION (BIN) PARA UNA         *
000900*                  SOLICITUD DE ALISTAMIENTO (PUTAWAY), CON       *
001000*                  DESBORDE A OTROS BINES DE LA MISMA ZONA        *
001100*                  CUANDO EL BIN ASIGNADO NO ALCANZA.             *
001200*   ARCHIVOS     : ALSKUM, ALEXIS, ALBINS, ALRACK, ALZONA (ENT.)  *
001300*                  ALSOLI (ENTRADA - SOLICITUDES)                 *
001400*                  ALASAL (SALIDA - RENGLONES DE ASIGNACION)      *
001500*   ACCION (ES)  : LEE, PROCESA, ESCRIBE                          *
001600*   PROGRAMA(S)  : NINGUNO (NO LLAMA SUBPROGRAMAS)                *
001700*   INSTALADO    : CENTRO DE COMPUTO ALMACEN CENTRAL              *
001800*   BPM-RATIONAL : N/A                                            *
001900*   NOMBRE       : ASIGNACION DE UBICACION DE ALISTAMIENTO        *
002000*                                                                *
002100******************************************************************
002200*                     R E G I S T R O   D E   C A M B I O S       *
002300******************************************************************
002400* 1987-04-14 EEDR CR-AL0009 CREACION INICIAL DEL PROGRAMA        AL0009
002500* 1987-05-19 EEDR CR-AL0006 SE AGREGA SALIDA A ALASAL PARA QUE   AL0006
002600*            PUTC01 PUEDA APLICAR LA ASIGNACION AL COMPLETAR     AL0006
002700* 1990-02-08 EEDR CR-AL0022 CORRIGE EMPATE EN ORDEN DE DESBORDE  AL0022
002800*            (ANTES NO PRIORIZABA BINES CON EL MISMO SKU)        AL0022
002900* 1994-09-22 PEDR CR-AL0037 SIN BIN ASIGNADO TOMA EL PRIMER BIN  AL0037
003000*            LEIDO DEL MAESTRO ALBINS (REGLA DEL USUARIO)        AL0037
003100* 1998-11-30 PEDR CR-AL0058 CANTIDADES A COMP-3 (AHORRO DE Y2K   AL0058
003200*            EN CONVERSION DE CAMPOS NUMERICOS DEL SISTEMA)      AL0058
003300* 1999-08-04 PEDR CR-AL0066 SE AMPLIA TABLA DE BINES A 2000       AL0066
003400*            RENGLONES POR CRECIMIENTO DE LA BODEGA 3             AL0066
003500* 2002-05-16 RQUI CR-AL0069 TAB-CANDIDATOS AMPLIADA A 2000 PARA   AL0069
003600*            QUE NO SE TRUNQUE EL DESBORDE EN ZONAS GRANDES        AL0069
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    ALLOC01.
004000 AUTHOR.        E. DEL RIO.
004100 INSTALLATION.  CENTRO DE COMPUTO ALMACEN CENTRAL.
004200 DATE-WRITTEN.  14/04/1987.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO - ALMACEN CENTRAL.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-370.
004900 OBJECT-COMPUTER.  IBM-370.
005000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ALSKUM   ASSIGN TO ALSKUM
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS FS-ALSKUM.
005600     SELECT ALEXIS   ASSIGN TO ALEXIS
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS FS-ALEXIS.
005900     SELECT ALBINS   ASSIGN TO ALBINS
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS FS-ALBINS.
006200     SELECT ALRACK   ASSIGN TO ALRACK
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS FS-ALRACK.
006500     SELECT ALZONA   ASSIGN TO ALZONA
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS FS-ALZONA.
006800     SELECT ALSOLI   ASSIGN TO ALSOLI
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS FS-ALSOLI.
007100     SELECT ALASAL   ASSIGN TO ALASAL
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS FS-ALASAL.
007400******************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  ALSKUM
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 197 CHARACTERS.
008000 COPY ALSKUM.
008100 FD  ALEXIS
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 077 CHARACTERS.
008400 COPY ALEXIS.
008500 FD  ALBINS
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 116 CHARACTERS.
008800 COPY ALBINS.
008900 FD  ALRACK
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 287 CHARACTERS.
009200 COPY ALRACK.
009300 FD  ALZONA
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 278 CHARACTERS.
009600 COPY ALZONA.
009700 FD  ALSOLI
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 040 CHARACTERS.
010000 01  REG-ALSOLI.
010100     05  ALSO-TAREA-ID            PIC 9(09).
010200     05  ALSO-SKU-ID              PIC 9(09).
010300     05  ALSO-CANTIDAD            PIC 9(09) COMP-3.
010400     05  FILLER                   PIC X(17).
010500 FD  ALASAL
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 283 CHARACTERS.
010800 COPY ALASAL.
010900******************************************************************
011000 WORKING-STORAGE SECTION.
011100*----------------------------------------------------------------*
011200*    INDICADORES DE FIN DE ARCHIVO Y CONTADORES DE CONTROL       *
011300*    (UN FS- POR CADA ARCHIVO ABIERTO EN 010-APERTURA-ARCHIVOS,  *
011400*    SE REVISAN DESPUES DE CADA READ/WRITE PARA DECIDIR EL       *
011500*    STOP RUN O EL FIN DE CICLO).                                *
011600*----------------------------------------------------------------*
011700 01  WKS-ESTADOS-ARCHIVO.
011800     05  FS-ALSKUM                PIC X(02) VALUE "00".
011900     05  FS-ALEXIS                PIC X(02) VALUE "00".
012000     05  FS-ALBINS                PIC X(02) VALUE "00".
012100     05  FS-ALRACK                PIC X(02) VALUE "00".
012200     05  FS-ALZONA                PIC X(02) VALUE "00".
012300     05  FS-ALSOLI                PIC X(02) VALUE "00".
012400     05  FS-ALASAL                PIC X(02) VALUE "00".
012500     05  FILLER                   PIC X(02).
012600*    RENGLON TEMPORAL PARA EL SWAP DE 423-INTERCAMBIA (MISMA     *
012700*    FORMA QUE TAB-CAND-REN).                                    *
012800 01  WKS-CAND-TEMP.
012900     05  TCT-BIN-ID               PIC 9(09).
013000     05  TCT-BIN-CODIGO           PIC X(20).
013100     05  TCT-BIN-NOMBRE           PIC X(50).
013200     05  TCT-MISMO-SKU            PIC X(01).
013300     05  TCT-CAP-DISPONIBLE       PIC 9(09) COMP-3.
013400     05  FILLER                   PIC X(09).
013500*
013600 01  WKS-INTERRUPTORES.
013700     05  WKS-FIN-SOLICITUDES      PIC X(01) VALUE "N".
013800         88  WKS-NO-HAY-MAS-SOLIC          VALUE "S".
013900     05  WKS-ENCONTRO-STOCK       PIC X(01) VALUE "N".
014000         88  WKS-SI-HAY-STOCK              VALUE "S".
014100     05  WKS-ENCONTRO-BIN         PIC X(01) VALUE "N".
014200         88  WKS-SI-HAY-BIN                VALUE "S".
014300     05  WKS-ENCONTRO-ZONA        PIC X(01) VALUE "N".
014400         88  WKS-SI-HAY-ZONA               VALUE "S".
014500     05  FILLER                   PIC X(04).
014600*    LOS CUATRO WKS-ENCONTRO-XXX SE PONEN EN "S" DENTRO DE LA     *
014700*    BUSQUEDA POR RECORRIDO CORRESPONDIENTE Y SE APAGAN AL       *
014800*    INICIO DE CADA SOLICITUD EN 200-PROCESA-SOLICITUD.          *
014900*
015000 01  WKS-CONTADORES               COMP.
015100*    WKS-I / WKS-J / WKS-MENOR SON DE USO GENERAL EN LAS          *
015200*    BUSQUEDAS Y EN LA BURBUJA DE 421-PASADA-BURBUJA; LOS         *
015300*    WKS-TOTAL-XXX SE FIJAN UNA SOLA VEZ AL CARGAR CADA TABLA.    *
015400     05  WKS-I                    PIC 9(05).
015500     05  WKS-J                    PIC 9(05).
015600     05  WKS-MENOR                PIC 9(05).
015700     05  WKS-TOTAL-SKU            PIC 9(05).
015800     05  WKS-TOTAL-STOCK          PIC 9(05).
015900     05  WKS-TOTAL-BIN            PIC 9(05).
016000     05  WKS-TOTAL-RACK           PIC 9(05).
016100     05  WKS-TOTAL-ZONA           PIC 9(05).
016200     05  WKS-TOTAL-CAND           PIC 9(05).
016300     05  FILLER                   PIC 9(05).
016400*----------------------------------------------------------------*
016500*    TABLAS EN MEMORIA CARGADAS DE LOS MAESTROS (SIN ISAM EN     *
016600*    EL SITIO DESTINO, SE ARMAN EN WORKING-STORAGE Y SE BUSCAN   *
016700*    POR RECORRIDO - VER CARGA-TABLAS SECTION).                 *
016800*----------------------------------------------------------------*
016900*    SKU CARGADO DE ALSKUM (021-CARGA-SKU); SOLO SE USA PARA       *
017000*    VALIDAR QUE EL SKU DE LA SOLICITUD EXISTE ANTES DE BUSCAR   *
017100*    EXISTENCIA.                                                 *
017200 01  TAB-SKU.
017300     05  TAB-SKU-REN OCCURS 2000 TIMES
017400                     INDEXED BY IX-SKU.
017500         10  TSK-ID               PIC 9(09).
017600         10  TSK-PRODUCTO-ID      PIC 9(09).
017700         10  FILLER               PIC X(09).
017800*
017900*    EXISTENCIA POR BIN CARGADA DE ALEXIS (022-CARGA-STOCK); LA   *
018000*    REDEFINES ALFA SE USA AL ESCRIBIR WKS-SOL-CANT-ALFA POR      *
018100*    DISPLAY DE CONTROL.                                         *
018200 01  TAB-STOCK.
018300     05  TAB-STOCK-REN OCCURS 2000 TIMES
018400                     INDEXED BY IX-STK.
018500         10  TST-SKU-ID           PIC 9(09).
018600         10  TST-BIN-ID           PIC 9(09).
018700         10  TST-CANTIDAD         PIC 9(09) COMP-3.
018800         10  TST-CANTIDAD-R REDEFINES TST-CANTIDAD
018900                                  PIC X(05).
019000         10  FILLER               PIC X(09).
019100*
019200*    BINES CARGADOS DE ALBINS (023-CARGA-BIN); TBI-CAPACIDAD-ALFA *
019300*    LLEGA EN BLANCOS/LOW-VALUES CUANDO EL BIN NO TIENE TOPE DE   *
019400*    CAPACIDAD (88 TBI-SIN-LIMITE) - VER 200-PROCESA-SOLICITUD.  *
019500 01  TAB-BIN.
019600     05  TAB-BIN-REN OCCURS 2000 TIMES
019700                     INDEXED BY IX-BIN.
019800         10  TBI-ID               PIC 9(09).
019900         10  TBI-RACK-ID          PIC 9(09).
020000         10  TBI-NOMBRE           PIC X(50).
020100         10  TBI-CODIGO           PIC X(20).
020200         10  TBI-CAPACIDAD-ALFA   PIC X(09).
020300             88  TBI-SIN-LIMITE            VALUE SPACES LOW-VALUES.
020400         10  TBI-CAPACIDAD-R REDEFINES TBI-CAPACIDAD-ALFA
020500                                  PIC 9(09).
020600         10  FILLER               PIC X(09).
020700*
020800*    RACKS CARGADOS DE ALRACK (024-CARGA-RACK); SOLO SIRVE PARA   *
020900*    LIGAR UN BIN A SU ZONA (TRK-ZONA-ID) EN 220-RESUELVE-ZONA.  *
021000 01  TAB-RACK.
021100     05  TAB-RACK-REN OCCURS 2000 TIMES
021200                     INDEXED BY IX-RCK.
021300         10  TRK-ID               PIC 9(09).
021400         10  TRK-ZONA-ID          PIC 9(09).
021500         10  FILLER               PIC X(09).
021600*
021700*    ZONAS CARGADAS DE ALZONA (025-CARGA-ZONA); SE USA PARA       *
021800*    ARMAR LA LISTA DE CANDIDATOS DE DESBORDE DENTRO DE LA        *
021900*    MISMA ZONA EN 410-ARMA-CANDIDATOS.                          *
022000 01  TAB-ZONA.
022100     05  TAB-ZONA-REN OCCURS 500 TIMES
022200                     INDEXED BY IX-ZON.
022300         10  TZO-ID               PIC 9(09).
022400         10  TZO-NOMBRE           PIC X(50).
022500         10  FILLER               PIC X(09).
022600*----------------------------------------------------------------*
022700*    TABLA DE CANDIDATOS DE DESBORDE (BINES DE LA MISMA ZONA)   *
022800*    Y TABLA DE RENGLONES DE ASIGNACION A ESCRIBIR EN ALASAL.   *
022900*----------------------------------------------------------------*
023000 01  TAB-CANDIDATOS.
023100     05  TAB-CAND-REN OCCURS 2000 TIMES
023200                     INDEXED BY IX-CAN.
023300         10  TCA-BIN-ID           PIC 9(09).
023400         10  TCA-BIN-CODIGO       PIC X(20).
023500         10  TCA-BIN-NOMBRE       PIC X(50).
023600         10  TCA-MISMO-SKU        PIC X(01).
023700             88  TCA-TIENE-EL-SKU          VALUE "S".
023800         10  TCA-CAP-DISPONIBLE   PIC 9(09) COMP-3.
023900         10  FILLER               PIC X(09).
024000*
024100*    RENGLONES A GRABAR EN ALASAL AL CIERRE DE CADA SOLICITUD -    *
024200*    UNO SOLO SI ALCANZO EN EL BIN PRINCIPAL, VARIOS SI SE        *
024300*    REPARTIO ENTRE EL PRINCIPAL Y UNO O MAS CANDIDATOS.          *
024400 01  TAB-ASIGNACION.
024500     05  TAB-ASIG-REN OCCURS 50 TIMES
024600                     INDEXED BY IX-ASG.
024700         COPY ALASIG.
024800*    CUENTA CUANTOS TAB-ASIG-REN SE ARMARON PARA LA SOLICITUD      *
024900*    ACTUAL; SE REINICIA EN 200-PROCESA-SOLICITUD.                *
025000 01  WKS-TOTAL-ASIG               PIC 9(03) COMP.
025100*----------------------------------------------------------------*
025200*    AREAS DE TRABAJO DE LA SOLICITUD Y DE LOS VALORES HALLADOS  *
025300*----------------------------------------------------------------*
025400 01  WKS-SOLICITUD.
025500     05  WKS-SOL-TAREA-ID         PIC 9(09).
025600     05  WKS-SOL-SKU-ID           PIC 9(09).
025700     05  WKS-SOL-CANTIDAD         PIC 9(09) COMP-3.
025800     05  FILLER                   PIC X(09).
025900*    VISTA ALFA DE WKS-SOLICITUD PARA DISPLAY DE CONTROL Y PARA   *
026000*    MENSAJES DE RECHAZO (SIN CONVERTIR NUMERICO A EDITADO).      *
026100 01  WKS-SOLICITUD-R REDEFINES WKS-SOLICITUD.
026200     05  WKS-SOL-TAREA-ALFA       PIC X(09).
026300     05  WKS-SOL-SKU-ALFA         PIC X(09).
026400     05  WKS-SOL-CANT-ALFA        PIC X(05).
026500     05  FILLER                   PIC X(09).
026600*    RESULTADO DE LA BUSQUEDA DE BIN PRINCIPAL PARA LA SOLICITUD  *
026700*    ACTUAL (210-BUSCA-BIN-ASIGNADO); SE USA TAMBIEN PARA         *
026800*    ARMAR EL PRIMER TAB-ASIG-REN EN 200-PROCESA-SOLICITUD.       *
026900 01  WKS-ASIGNADO.
027000     05  WKS-AS-BIN-ID            PIC 9(09).
027100     05  WKS-AS-RACK-ID           PIC 9(09).
027200     05  WKS-AS-ZONA-ID           PIC 9(09).
027300     05  WKS-AS-ZONA-NOMBRE       PIC X(50).
027400     05  WKS-AS-CANTIDAD-ACTUAL   PIC 9(09) COMP-3.
027500     05  WKS-AS-CAP-DISPONIBLE    PIC 9(09) COMP-3.
027600     05  FILLER                   PIC X(09).
027700*
027800*    VALOR ALTO USADO COMO CAPACIDAD DISPONIBLE CUANDO EL BIN     *
027900*    TIENE 88 TBI-SIN-LIMITE, PARA QUE LA COMPARACION DE          *
028000*    200-PROCESA-SOLICITUD NUNCA LO MARQUE COMO DESBORDADO.       *
028100 01  WKS-CAPACIDAD-GRANDE         PIC 9(09) COMP-3 VALUE 999999999.
028200*    CANTIDAD QUE AUN FALTA REPARTIR ENTRE CANDIDATOS DE DESBORDE *
028300*    DENTRO DE 430-ASIGNA-CANDIDATOS.                             *
028400 01  WKS-RESTANTE                 PIC 9(09) COMP-3.
028500*    CANTIDAD A TOMAR DEL CANDIDATO ACTUAL EN EL PASO DE          *
028600*    430-ASIGNA-CANDIDATOS (EL MENOR ENTRE WKS-RESTANTE Y LA      *
028700*    CAPACIDAD DISPONIBLE DEL CANDIDATO).                         *
028800 01  WKS-A-ASIGNAR                PIC 9(09) COMP-3.
028900******************************************************************
029000 PROCEDURE DIVISION.
029100*----------------------------------------------------------------*
029200*    000-MAIN-LINE - CONTROL DEL PROGRAMA                        *
029300*----------------------------------------------------------------*
029400 000-MAIN-LINE SECTION.
029500     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E.
029600     PERFORM 020-CARGA-TABLAS THRU 020-CARGA-TABLAS-E.
029700     PERFORM 100-LEE-SOLICITUD THRU 100-LEE-SOLICITUD-E.
029800     PERFORM 200-PROCESA-SOLICITUD THRU 200-PROCESA-SOLICITUD-E
029900             UNTIL WKS-NO-HAY-MAS-SOLIC.
030000     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.
030100     STOP RUN.
030200 000-MAIN-LINE-E. EXIT.
030300*----------------------------------------------------------------*
030400*    010-APERTURA-ARCHIVOS - ABRE LOS CINCO MAESTROS EN ENTRADA  *
030500*    Y EL ARCHIVO DE SALIDA DE ASIGNACIONES; CUALQUIER FALLA DE  *
030600*    APERTURA ES FATAL PARA LA CORRIDA (NO SE PROCESA A MEDIAS). *
030700*----------------------------------------------------------------*
030800 010-APERTURA-ARCHIVOS SECTION.
030900     OPEN INPUT  ALSKUM ALEXIS ALBINS ALRACK ALZONA ALSOLI.
031000     OPEN OUTPUT ALASAL.
031100     IF FS-ALSKUM NOT = "00" OR FS-ALEXIS NOT = "00"
031200                    OR FS-ALBINS NOT = "00" OR FS-ALRACK NOT = "00"
031300                    OR FS-ALZONA NOT = "00" OR FS-ALSOLI NOT = "00"
031400        DISPLAY "ALLOC01 - ERROR EN APERTURA DE ARCHIVOS DE ENTR"
031500        STOP RUN
031600     END-IF.
031700 010-APERTURA-ARCHIVOS-E. EXIT.
031800*----------------------------------------------------------------*
031900*    020-CARGA-TABLAS - LEE LOS MAESTROS COMPLETOS A MEMORIA,    *
032000*    YA QUE EL SITIO DESTINO NO SOPORTA ARCHIVOS INDEXADOS.      *
032100*----------------------------------------------------------------*
032200 020-CARGA-TABLAS SECTION.
032300     MOVE ZEROS TO WKS-TOTAL-SKU WKS-TOTAL-STOCK WKS-TOTAL-BIN
032400                   WKS-TOTAL-RACK WKS-TOTAL-ZONA.
032500     PERFORM 021-CARGA-SKU     THRU 021-CARGA-SKU-E
032600             UNTIL FS-ALSKUM = "10".
032700     PERFORM 022-CARGA-STOCK   THRU 022-CARGA-STOCK-E
032800             UNTIL FS-ALEXIS = "10".
032900     PERFORM 023-CARGA-BIN     THRU 023-CARGA-BIN-E
033000             UNTIL FS-ALBINS = "10".
033100     PERFORM 024-CARGA-RACK    THRU 024-CARGA-RACK-E
033200             UNTIL FS-ALRACK = "10".
033300     PERFORM 025-CARGA-ZONA    THRU 025-CARGA-ZONA-E
033400             UNTIL FS-ALZONA = "10".
033500 020-CARGA-TABLAS-E. EXIT.
033600*----------------------------------------------------------------*
033700*    021-CARGA-SKU - UN RENGLON POR CADA READ; EL MAESTRO DE     *
033800*    SKU NO TRAE MAS QUE EL SKU Y SU PRODUCTO ASOCIADO.          *
033900*----------------------------------------------------------------*
034000 021-CARGA-SKU SECTION.
034100     READ ALSKUM NEXT RECORD
034200         AT END MOVE "10" TO FS-ALSKUM
034300         NOT AT END
034400             ADD 1 TO WKS-TOTAL-SKU
034500             SET IX-SKU TO WKS-TOTAL-SKU
034600             MOVE ALSK-ID TO TSK-ID (IX-SKU)
034700             MOVE ALSK-PRODUCTO-ID TO TSK-PRODUCTO-ID (IX-SKU)
034800     END-READ.
034900 021-CARGA-SKU-E. EXIT.
035000*----------------------------------------------------------------*
035100*    022-CARGA-STOCK - CARGA EL LIBRO DE EXISTENCIAS COMPLETO;   *
035200*    SE USA PARA SABER CUANTO CABE TODAVIA EN CADA BIN.          *
035300*----------------------------------------------------------------*
035400 022-CARGA-STOCK SECTION.
035500     READ ALEXIS NEXT RECORD
035600         AT END MOVE "10" TO FS-ALEXIS
035700         NOT AT END
035800             ADD 1 TO WKS-TOTAL-STOCK
035900             SET IX-STK TO WKS-TOTAL-STOCK
036000             MOVE ALEX-SKU-ID TO TST-SKU-ID (IX-STK)
036100             MOVE ALEX-BIN-ID TO TST-BIN-ID (IX-STK)
036200             MOVE ALEX-CANTIDAD TO TST-CANTIDAD (IX-STK)
036300     END-READ.
036400 022-CARGA-STOCK-E. EXIT.
036500*----------------------------------------------------------------*
036600*    023-CARGA-BIN - CARGA CADA BIN CON SU CAPACIDAD; LA VISTA   *
036700*    ALFA SE USA MAS ADELANTE PARA DETECTAR CAPACIDAD ILIMITADA. *
036800*----------------------------------------------------------------*
036900 023-CARGA-BIN SECTION.
037000     READ ALBINS NEXT RECORD
037100         AT END MOVE "10" TO FS-ALBINS
037200         NOT AT END
037300             ADD 1 TO WKS-TOTAL-BIN
037400             SET IX-BIN TO WKS-TOTAL-BIN
037500             MOVE ALBI-ID TO TBI-ID (IX-BIN)
037600             MOVE ALBI-RACK-ID TO TBI-RACK-ID (IX-BIN)
037700             MOVE ALBI-NOMBRE TO TBI-NOMBRE (IX-BIN)
037800             MOVE ALBI-CODIGO TO TBI-CODIGO (IX-BIN)
037900             MOVE ALBI-CAPACIDAD-ALFA TO
038000                                  TBI-CAPACIDAD-ALFA (IX-BIN)
038100     END-READ.
038200 023-CARGA-BIN-E. EXIT.
038300*----------------------------------------------------------------*
038400*    024-CARGA-RACK - SOLO SE NECESITA LA LIGA DEL RACK A SU     *
038500*    ZONA PARA RESOLVER LA ZONA DE UN BIN DADO SU RACK.          *
038600*----------------------------------------------------------------*
038700 024-CARGA-RACK SECTION.
038800     READ ALRACK NEXT RECORD
038900         AT END MOVE "10" TO FS-ALRACK
039000         NOT AT END
039100             ADD 1 TO WKS-TOTAL-RACK
039200             SET IX-RCK TO WKS-TOTAL-RACK
039300             MOVE ALRK-ID TO TRK-ID (IX-RCK)
039400             MOVE ALRK-ZONA-ID TO TRK-ZONA-ID (IX-RCK)
039500     END-READ.
039600 024-CARGA-RACK-E. EXIT.
039700*----------------------------------------------------------------*
039800*    025-CARGA-ZONA - ULTIMO MAESTRO DE LA CADENA DE CARGA; SOLO *
039900*    SE NECESITA EL NOMBRE DE LA ZONA PARA LOS MENSAJES/REPORTE. *
040000*----------------------------------------------------------------*
040100 025-CARGA-ZONA SECTION.
040200     READ ALZONA NEXT RECORD
040300         AT END MOVE "10" TO FS-ALZONA
040400         NOT AT END
040500             ADD 1 TO WKS-TOTAL-ZONA
040600             SET IX-ZON TO WKS-TOTAL-ZONA
040700             MOVE ALZO-ID TO TZO-ID (IX-ZON)
040800             MOVE ALZO-NOMBRE TO TZO-NOMBRE (IX-ZON)
040900     END-READ.
041000 025-CARGA-ZONA-E. EXIT.
041100*----------------------------------------------------------------*
041200*    100-LEE-SOLICITUD - TRAE LA SIGUIENTE SOLICITUD DE          *
041300*    ASIGNACION DEL ARCHIVO DE ENTRADA (UNA POR TAREA).          *
041400*----------------------------------------------------------------*
041500 100-LEE-SOLICITUD SECTION.
041600     READ ALSOLI NEXT RECORD
041700         AT END SET WKS-NO-HAY-MAS-SOLIC TO TRUE
041800         NOT AT END
041900             MOVE ALSO-TAREA-ID TO WKS-SOL-TAREA-ID
042000             MOVE ALSO-SKU-ID   TO WKS-SOL-SKU-ID
042100             MOVE ALSO-CANTIDAD TO WKS-SOL-CANTIDAD
042200     END-READ.
042300 100-LEE-SOLICITUD-E. EXIT.
042400*----------------------------------------------------------------*
042500*    200-PROCESA-SOLICITUD - UNA SOLICITUD DE ASIGNACION         *
042600*----------------------------------------------------------------*
042700 200-PROCESA-SOLICITUD SECTION.
042800     MOVE ZEROS TO WKS-TOTAL-ASIG.
042900     PERFORM 210-BUSCA-BIN-ASIGNADO THRU 210-BUSCA-BIN-ASIGNADO-E.
043000     IF WKS-SI-HAY-BIN
043100        PERFORM 220-RESUELVE-ZONA THRU 220-RESUELVE-ZONA-E
043200        IF WKS-SI-HAY-ZONA
043300           PERFORM 300-CALCULA-CAPACIDAD
043400              THRU 300-CALCULA-CAPACIDAD-E
043500           PERFORM 350-EMITE-RENGLON THRU 350-EMITE-RENGLON-E
043600*          NO CABE TODO EN EL BIN ASIGNADO: SE BUSCA DESBORDE    *
043700*          HACIA OTROS BINES DE LA MISMA ZONA (CR-AL0044).      *
043800           IF WKS-SOL-CANTIDAD > WKS-AS-CAP-DISPONIBLE
043900              PERFORM 400-DESBORDE-ZONA THRU 400-DESBORDE-ZONA-E
044000           END-IF
044100        END-IF
044200     END-IF.
044300     PERFORM 500-GRABA-ASIGNACION THRU 500-GRABA-ASIGNACION-E
044400             VARYING IX-ASG FROM 1 BY 1
044500             UNTIL IX-ASG > WKS-TOTAL-ASIG.
044600     PERFORM 100-LEE-SOLICITUD THRU 100-LEE-SOLICITUD-E.
044700 200-PROCESA-SOLICITUD-E. EXIT.
044800*----------------------------------------------------------------*
044900*    210-BUSCA-BIN-ASIGNADO - PRIMER RENGLON DE STOCK DEL SKU,   *
045000*    O SI NO HAY, EL PRIMER BIN DEL MAESTRO ALBINS (REGLA CR-    *
045100*    AL0037 - "SIN BIN-MATCHING, SOLO PRIMER BIN").              *
045200*----------------------------------------------------------------*
045300 210-BUSCA-BIN-ASIGNADO SECTION.
045400     MOVE "N" TO WKS-ENCONTRO-STOCK.
045500     MOVE "N" TO WKS-ENCONTRO-BIN.
045600     MOVE ZEROS TO WKS-AS-CANTIDAD-ACTUAL.
045700     SET IX-STK TO 1.
045800     SEARCH TAB-STOCK-REN
045900         AT END CONTINUE
046000         WHEN TST-SKU-ID (IX-STK) = WKS-SOL-SKU-ID
046100             MOVE "S" TO WKS-ENCONTRO-STOCK
046200             MOVE TST-BIN-ID (IX-STK) TO WKS-AS-BIN-ID
046300             MOVE TST-CANTIDAD (IX-STK) TO WKS-AS-CANTIDAD-ACTUAL
046400     END-SEARCH.
046500*    SIN STOCK PREVIO DEL SKU: SE CAE AL PRIMER BIN DEL MAESTRO  *
046600*    (NO HAY "BIN-MATCHING" POR TIPO/ZONA - REGLA CR-AL0037).   *
046700     IF NOT WKS-SI-HAY-STOCK
046800        IF WKS-TOTAL-BIN > 0
046900           MOVE TBI-ID (1) TO WKS-AS-BIN-ID
047000        END-IF
047100     END-IF.
047200     IF WKS-SI-HAY-STOCK OR WKS-TOTAL-BIN > 0
047300        MOVE "S" TO WKS-ENCONTRO-BIN
047400     END-IF.
047500 210-BUSCA-BIN-ASIGNADO-E. EXIT.
047600*----------------------------------------------------------------*
047700*    220-RESUELVE-ZONA - SUBE LA CADENA BIN->RACK->ZONA PARA     *
047800*    SABER EN QUE ZONA CAYO EL BIN ASIGNADO POR 210-.            *
047900*----------------------------------------------------------------*
048000 220-RESUELVE-ZONA SECTION.
048100     MOVE "N" TO WKS-ENCONTRO-ZONA.
048200     SET IX-BIN TO 1.
048300     SEARCH TAB-BIN-REN
048400         AT END CONTINUE
048500         WHEN TBI-ID (IX-BIN) = WKS-AS-BIN-ID
048600             MOVE TBI-RACK-ID (IX-BIN) TO WKS-AS-RACK-ID
048700     END-SEARCH.
048800     SET IX-RCK TO 1.
048900     SEARCH TAB-RACK-REN
049000         AT END CONTINUE
049100         WHEN TRK-ID (IX-RCK) = WKS-AS-RACK-ID
049200             MOVE TRK-ZONA-ID (IX-RCK) TO WKS-AS-ZONA-ID
049300     END-SEARCH.
049400     SET IX-ZON TO 1.
049500     SEARCH TAB-ZONA-REN
049600         AT END CONTINUE
049700         WHEN TZO-ID (IX-ZON) = WKS-AS-ZONA-ID
049800             MOVE "S" TO WKS-ENCONTRO-ZONA
049900             MOVE TZO-NOMBRE (IX-ZON) TO WKS-AS-ZONA-NOMBRE
050000     END-SEARCH.
050100 220-RESUELVE-ZONA-E. EXIT.
050200*----------------------------------------------------------------*
050300*    300-CALCULA-CAPACIDAD - CAPACIDAD EN BLANCO = ILIMITADA     *
050400*    (REGLA CR-AL0044 - VER TAMBIEN COPY ALBINS).                *
050500*----------------------------------------------------------------*
050600 300-CALCULA-CAPACIDAD SECTION.
050700     SET IX-BIN TO 1.
050800     SEARCH TAB-BIN-REN
050900         AT END CONTINUE
051000         WHEN TBI-ID (IX-BIN) = WKS-AS-BIN-ID
051100             IF TBI-SIN-LIMITE (IX-BIN)
051200                COMPUTE WKS-AS-CAP-DISPONIBLE =
051300                        WKS-CAPACIDAD-GRANDE - WKS-AS-CANTIDAD-ACTUAL
051400             ELSE
051500                COMPUTE WKS-AS-CAP-DISPONIBLE =
051600                        TBI-CAPACIDAD-R (IX-BIN) -
051700                        WKS-AS-CANTIDAD-ACTUAL
051800             END-IF
051900     END-SEARCH.
052000 300-CALCULA-CAPACIDAD-E. EXIT.
052100*----------------------------------------------------------------*
052200*    350-EMITE-RENGLON - ARMA EL PRIMER RENGLON (BIN ASIGNADO)   *
052300*----------------------------------------------------------------*
052400 350-EMITE-RENGLON SECTION.
052500     ADD 1 TO WKS-TOTAL-ASIG.
052600     SET IX-ASG TO WKS-TOTAL-ASIG.
052700     SET IX-BIN TO 1.
052800     SEARCH TAB-BIN-REN
052900         AT END CONTINUE
053000         WHEN TBI-ID (IX-BIN) = WKS-AS-BIN-ID
053100             MOVE TBI-ID (IX-BIN)     TO BALC-BIN-ID (IX-ASG)
053200             MOVE TBI-CODIGO (IX-BIN) TO BALC-BIN-CODIGO (IX-ASG)
053300             MOVE TBI-NOMBRE (IX-BIN) TO BALC-BIN-NOMBRE (IX-ASG)
053400     END-SEARCH.
053500     IF WKS-SOL-CANTIDAD > WKS-AS-CAP-DISPONIBLE
053600        MOVE WKS-AS-CAP-DISPONIBLE TO BALC-CANTIDAD (IX-ASG)
053700     ELSE
053800        MOVE WKS-SOL-CANTIDAD TO BALC-CANTIDAD (IX-ASG)
053900     END-IF.
054000     MOVE WKS-AS-CAP-DISPONIBLE TO BALC-CAPACIDAD-DISP (IX-ASG).
054100 350-EMITE-RENGLON-E. EXIT.
054200*----------------------------------------------------------------*
054300*    400-DESBORDE-ZONA - ARMA LOS CANDIDATOS DE LA MISMA ZONA,   *
054400*    LOS ORDENA (MISMO SKU PRIMERO, LUEGO CAPACIDAD DESC.) Y     *
054500*    RECORRE ASIGNANDO HASTA AGOTAR LO RESTANTE O LA LISTA.      *
054600*    LA ASIGNACION PARCIAL NO ES UN ERROR (REGLA DEL USUARIO).   *
054700*----------------------------------------------------------------*
054800 400-DESBORDE-ZONA SECTION.
054900     MOVE ZEROS TO WKS-TOTAL-CAND.
055000     COMPUTE WKS-RESTANTE = WKS-SOL-CANTIDAD - WKS-AS-CAP-DISPONIBLE.
055100     PERFORM 410-ARMA-CANDIDATOS THRU 410-ARMA-CANDIDATOS-E
055200             VARYING IX-BIN FROM 1 BY 1
055300             UNTIL IX-BIN > WKS-TOTAL-BIN.
055400     PERFORM 420-ORDENA-CANDIDATOS THRU 420-ORDENA-CANDIDATOS-E.
055500     PERFORM 430-ASIGNA-CANDIDATOS THRU 430-ASIGNA-CANDIDATOS-E
055600             VARYING IX-CAN FROM 1 BY 1
055700             UNTIL IX-CAN > WKS-TOTAL-CAND OR WKS-RESTANTE = 0.
055800 400-DESBORDE-ZONA-E. EXIT.
055900*----------------------------------------------------------------*
056000*    410-ARMA-CANDIDATOS - PARA CADA BIN DE LA TABLA, SI CAE EN  *
056100*    LA MISMA ZONA Y NO ES EL BIN YA ASIGNADO, SE EVALUA COMO    *
056200*    CANDIDATO DE DESBORDE.                                     *
056300*----------------------------------------------------------------*
056400 410-ARMA-CANDIDATOS SECTION.
056500     IF TBI-ID (IX-BIN) NOT = WKS-AS-BIN-ID
056600        SET IX-RCK TO 1
056700        SEARCH TAB-RACK-REN
056800            AT END CONTINUE
056900            WHEN TRK-ID (IX-RCK) = TBI-RACK-ID (IX-BIN)
057000                IF TRK-ZONA-ID (IX-RCK) = WKS-AS-ZONA-ID
057100                   PERFORM 411-EVALUA-CANDIDATO
057200                      THRU 411-EVALUA-CANDIDATO-E
057300                END-IF
057400        END-SEARCH
057500     END-IF.
057600 410-ARMA-CANDIDATOS-E. EXIT.
057700*----------------------------------------------------------------*
057800*    411-EVALUA-CANDIDATO - CALCULA LA CAPACIDAD LIBRE DEL BIN   *
057900*    CANDIDATO Y LO AGREGA A LA TABLA SOLO SI DE VERDAD TIENE    *
058000*    ESPACIO; TAMBIEN MARCA SI YA TENIA STOCK DEL MISMO SKU.     *
058100*----------------------------------------------------------------*
058200 411-EVALUA-CANDIDATO SECTION.
058300     MOVE ZEROS TO WKS-AS-CANTIDAD-ACTUAL.
058400     MOVE "N" TO WKS-ENCONTRO-STOCK.
058500     SET IX-STK TO 1.
058600     SEARCH TAB-STOCK-REN
058700         AT END CONTINUE
058800         WHEN TST-SKU-ID (IX-STK) = WKS-SOL-SKU-ID AND
058900              TST-BIN-ID (IX-STK) = TBI-ID (IX-BIN)
059000             MOVE "S" TO WKS-ENCONTRO-STOCK
059100             MOVE TST-CANTIDAD (IX-STK) TO WKS-AS-CANTIDAD-ACTUAL
059200     END-SEARCH.
059300     IF TBI-SIN-LIMITE (IX-BIN)
059400        COMPUTE WKS-AS-CAP-DISPONIBLE =
059500                WKS-CAPACIDAD-GRANDE - WKS-AS-CANTIDAD-ACTUAL
059600     ELSE
059700        COMPUTE WKS-AS-CAP-DISPONIBLE =
059800                TBI-CAPACIDAD-R (IX-BIN) - WKS-AS-CANTIDAD-ACTUAL
059900     END-IF.
060000     IF WKS-AS-CAP-DISPONIBLE > 0
060100        ADD 1 TO WKS-TOTAL-CAND
060200        SET IX-CAN TO WKS-TOTAL-CAND
060300        MOVE TBI-ID (IX-BIN)     TO TCA-BIN-ID (IX-CAN)
060400        MOVE TBI-CODIGO (IX-BIN) TO TCA-BIN-CODIGO (IX-CAN)
060500        MOVE TBI-NOMBRE (IX-BIN) TO TCA-BIN-NOMBRE (IX-CAN)
060600        MOVE WKS-AS-CAP-DISPONIBLE TO TCA-CAP-DISPONIBLE (IX-CAN)
060700        IF WKS-SI-HAY-STOCK
060800           MOVE "S" TO TCA-MISMO-SKU (IX-CAN)
060900        ELSE
061000           MOVE "N" TO TCA-MISMO-SKU (IX-CAN)
061100        END-IF
061200     END-IF.
061300 411-EVALUA-CANDIDATO-E. EXIT.
061400*----------------------------------------------------------------*
061500*    420-ORDENA-CANDIDATOS - BURBUJA: MISMO-SKU PRIMERO, LUEGO   *
061600*    CAPACIDAD DISPONIBLE DESCENDENTE (CR-AL0022).               *
061700*----------------------------------------------------------------*
061800 420-ORDENA-CANDIDATOS SECTION.
061900     IF WKS-TOTAL-CAND > 1
062000        PERFORM 421-PASADA-BURBUJA THRU 421-PASADA-BURBUJA-E
062100                VARYING WKS-I FROM 1 BY 1
062200                UNTIL WKS-I > WKS-TOTAL-CAND
062300     END-IF.
062400 420-ORDENA-CANDIDATOS-E. EXIT.
062500*----------------------------------------------------------------*
062600*    421-PASADA-BURBUJA - UNA PASADA COMPLETA DE LA BURBUJA      *
062700*    SOBRE LA TABLA DE CANDIDATOS.                               *
062800*----------------------------------------------------------------*
062900 421-PASADA-BURBUJA SECTION.
063000     PERFORM 422-COMPARA-Y-CAMBIA THRU 422-COMPARA-Y-CAMBIA-E
063100             VARYING WKS-J FROM 1 BY 1
063200             UNTIL WKS-J > WKS-TOTAL-CAND - 1.
063300 421-PASADA-BURBUJA-E. EXIT.
063400*----------------------------------------------------------------*
063500*    422-COMPARA-Y-CAMBIA - COMPARA UN PAR ADYACENTE; MISMO-SKU  *
063600*    "S" (MAYOR) GANA SIEMPRE, Y A IGUALDAD DE MISMO-SKU GANA LA *
063700*    MAYOR CAPACIDAD DISPONIBLE (CR-AL0022).                     *
063800*----------------------------------------------------------------*
063900 422-COMPARA-Y-CAMBIA SECTION.
064000     IF TCA-MISMO-SKU (WKS-J)     < TCA-MISMO-SKU (WKS-J + 1)
064100        PERFORM 423-INTERCAMBIA THRU 423-INTERCAMBIA-E
064200     ELSE
064300        IF TCA-MISMO-SKU (WKS-J) = TCA-MISMO-SKU (WKS-J + 1)
064400           AND TCA-CAP-DISPONIBLE (WKS-J) <
064500               TCA-CAP-DISPONIBLE (WKS-J + 1)
064600           PERFORM 423-INTERCAMBIA THRU 423-INTERCAMBIA-E
064700        END-IF
064800     END-IF.
064900 422-COMPARA-Y-CAMBIA-E. EXIT.
065000*----------------------------------------------------------------*
065100*    423-INTERCAMBIA - SWAP CLASICO DE DOS RENGLONES CONTIGUOS   *
065200*    DE LA TABLA DE CANDIDATOS VIA UN RENGLON TEMPORAL.          *
065300*----------------------------------------------------------------*
065400 423-INTERCAMBIA SECTION.
065500     MOVE TAB-CAND-REN (WKS-J)     TO WKS-CAND-TEMP.
065600     MOVE TAB-CAND-REN (WKS-J + 1) TO TAB-CAND-REN (WKS-J).
065700     MOVE WKS-CAND-TEMP            TO TAB-CAND-REN (WKS-J + 1).
065800 423-INTERCAMBIA-E. EXIT.
065900*----------------------------------------------------------------*
066000*    430-ASIGNA-CANDIDATOS - TOMA EL SIGUIENTE CANDIDATO EN      *
066100*    ORDEN Y LE ASIGNA LO QUE FALTE O LO QUE QUEPA, LO QUE SEA   *
066200*    MENOR; SI SE ACABAN LOS CANDIDATOS LA ASIGNACION QUEDA      *
066300*    PARCIAL Y NO ES CONSIDERADA UN ERROR.                       *
066400*----------------------------------------------------------------*
066500 430-ASIGNA-CANDIDATOS SECTION.
066600     IF TCA-CAP-DISPONIBLE (IX-CAN) < WKS-RESTANTE
066700        MOVE TCA-CAP-DISPONIBLE (IX-CAN) TO WKS-A-ASIGNAR
066800     ELSE
066900        MOVE WKS-RESTANTE TO WKS-A-ASIGNAR
067000     END-IF.
067100     ADD 1 TO WKS-TOTAL-ASIG.
067200     SET IX-ASG TO WKS-TOTAL-ASIG.
067300     MOVE TCA-BIN-ID (IX-CAN)      TO BALC-BIN-ID (IX-ASG).
067400     MOVE TCA-BIN-CODIGO (IX-CAN)  TO BALC-BIN-CODIGO (IX-ASG).
067500     MOVE TCA-BIN-NOMBRE (IX-CAN)  TO BALC-BIN-NOMBRE (IX-ASG).
067600     MOVE WKS-A-ASIGNAR            TO BALC-CANTIDAD (IX-ASG).
067700     MOVE TCA-CAP-DISPONIBLE (IX-CAN)
067800                                    TO BALC-CAPACIDAD-DISP (IX-ASG).
067900     SUBTRACT WKS-A-ASIGNAR FROM WKS-RESTANTE.
068000 430-ASIGNA-CANDIDATOS-E. EXIT.
068100*----------------------------------------------------------------*
068200*    500-GRABA-ASIGNACION - ESCRIBE UN RENGLON DE ALASAL POR     *
068300*    CADA BIN QUE PARTICIPO EN LA ASIGNACION (CON O SIN DESB.)   *
068400*----------------------------------------------------------------*
068500 500-GRABA-ASIGNACION SECTION.
068600     IF BALC-CANTIDAD (IX-ASG) > 0
068700        MOVE WKS-SOL-TAREA-ID TO ALSA-TAREA-ID
068800        MOVE WKS-SOL-SKU-ID   TO ALSA-SKU-ID
068900        MOVE BALC-BIN-ID (IX-ASG)         TO ALSA-BIN-ID
069000        MOVE BALC-BIN-CODIGO (IX-ASG)     TO ALSA-BIN-CODIGO
069100        MOVE BALC-BIN-NOMBRE (IX-ASG)     TO ALSA-BIN-NOMBRE
069200        MOVE BALC-CANTIDAD (IX-ASG)       TO ALSA-CANTIDAD
069300        MOVE WKS-AS-ZONA-ID               TO ALSA-ZONA-ID
069400        MOVE WKS-AS-ZONA-NOMBRE           TO ALSA-ZONA-NOMBRE
069500        STRING WKS-AS-ZONA-NOMBRE DELIMITED BY "  "
069600               " / "               DELIMITED BY SIZE
069700               BALC-BIN-CODIGO (IX-ASG) DELIMITED BY "  "
069800               INTO ALSA-UBIC-SUGERIDA
069900        WRITE REG-ALASAL
070000     END-IF.
070100 500-GRABA-ASIGNACION-E. EXIT.
070200*----------------------------------------------------------------*
070300*    900-CIERRA-ARCHIVOS - CIERRA TODO AL TERMINAR NORMALMENTE   *
070400*    LA CORRIDA (NO SE LLEGA AQUI SI FALLO LA APERTURA).         *
070500*----------------------------------------------------------------*
070600 900-CIERRA-ARCHIVOS SECTION.
070700     CLOSE ALSKUM ALEXIS ALBINS ALRACK ALZONA ALSOLI ALASAL.
070800 900-CIERRA-ARCHIVOS-E. EXIT.
