000100******************************************************************
000200*                                                                *
000300*   FECHA        : 14/09/1988                                   *
000400*   PROGRAMADOR  : E. DEL RIO                                   *
000500*   APLICACION   : ALMACEN CENTRAL                               *
000600*   PROGRAMA     : VERIF01                                       *
000700*   TIPO         : PROCESO BATCH                                 *
000800*   DESCRIPCION  : DECISION DE VERIFICACION DE ENTRADA. RECIBE   *
000900*                  EL RESULTADO YA EXTRAIDO (MATCH/MISMATCH) DE  *
001000*                  LA VERIFICACION DE ETIQUETA DE UN RENGLON DE  *
001100*                  ENVIO Y, SEGUN EL RESULTADO, ABONA LA         *
001200*                  EXISTENCIA EN SU BIN POR DEFECTO O ABRE UNA   *
001300*                  SOLICITUD DE APROBACION POR DISCREPANCIA.     *
001400*   ARCHIVOS     : ALVERX (ENTRADA - TRANSACCIONES DEL DIA)      *
001500*                  ALENVD, ALSKUM, ALPROD, ALEXIS, ALZONA,       *
001600*                  ALRACK, ALBINS, ALAPRO (CONSULTA/ACTUALIZ.)   *
001700*                  ALVERI (SALIDA - BITACORA DE VERIFICACION)    *
001800*   ACCION (ES)  : LEE, VALIDA, ABONA, GRABA                     *
001900*   PROGRAMA(S)  : NINGUNO                                       *
002000*   INSTALADO    : CENTRO DE COMPUTO ALMACEN CENTRAL              *
002100*   BPM-RATIONAL : N/A                                            *
002200*   NOMBRE       : DECISION DE VERIFICACION DE ENTRADA            *
002300*                                                                *
002400******************************************************************
002500*                     R E G I S T R O   D E   C A M B I O S       *
002600******************************************************************
002700* 1988-09-14 EEDR CR-AL0018 CREACION INICIAL DEL PROGRAMA        AL0018
002800* 1994-11-02 EEDR CR-AL0038 SE ARMA UBICACION SUGERIDA EN LA     AL0038
002900*            RESPUESTA DE EXITO (ZONA/RACK/BIN)                  AL0038
003000* 1998-11-30 PEDR CR-AL0058 REVISION Y2K DE TIMESTAMPS           AL0058
003100* 1999-08-04 PEDR CR-AL0066 SE AGREGA ALAP-REVISADO-EN AL COPY   AL0066
003200*            ALAPRO Y SE PRESERVAN LOS ID DE APROBACIONES        AL0066
003300*            EXISTENTES AL VOLCAR EL MAESTRO                     AL0066
003400* 2002-06-19 RQUI CR-AL0073 SE ACLARA EN COMENTARIO EL ORDEN DE  AL0073
003500*            BUSQUEDAS DE 200-RESUELVE-REFERENCIAS Y CUAL DE     AL0073
003600*            ELLAS CANCELA EL PROCESO DEL RENGLON                AL0073
003700* 2005-09-08 RQUI CR-AL0077 SE CORRIGE EL ENCABEZADO: EL RENGLON AL0077
003800*            PROGRAMA(S) DECIA ALEXPO PERO ESTE PROGRAMA NO LE   AL0077
003900*            HACE CALL (400-PROCESA-MATCH ABONA DIRECTO A LA     AL0077
004000*            TABLA); QUEDA EN NINGUNO                            AL0077
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    VERIF01.
004400 AUTHOR.        E. DEL RIO.
004500 INSTALLATION.  CENTRO DE COMPUTO ALMACEN CENTRAL.
004600 DATE-WRITTEN.  14/09/1988.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO - ALMACEN CENTRAL.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ALVERX    ASSIGN TO ALVERX
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS FS-ALVERX.
006000     SELECT ALENVD    ASSIGN TO ALENVD
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS IS FS-ALENVD.
006300     SELECT ALSKUM    ASSIGN TO ALSKUM
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS FS-ALSKUM.
006600     SELECT ALPROD    ASSIGN TO ALPROD
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS FS-ALPROD.
006900     SELECT ALEXIS    ASSIGN TO ALEXIS
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS FS-ALEXIS.
007200     SELECT ALZONA    ASSIGN TO ALZONA
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS FS-ALZONA.
007500     SELECT ALRACK    ASSIGN TO ALRACK
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS FS-ALRACK.
007800     SELECT ALBINS    ASSIGN TO ALBINS
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS FS-ALBINS.
008100     SELECT ALAPRO    ASSIGN TO ALAPRO
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS FS-ALAPRO.
008400     SELECT ALVERI    ASSIGN TO ALVERI
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS FS-ALVERI.
008700     SELECT ALENVD-N  ASSIGN TO ALENVDN
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS IS FS-ALENVDN.
009000     SELECT ALEXIS-N  ASSIGN TO ALEXISN
009100            ORGANIZATION IS SEQUENTIAL
009200            FILE STATUS IS FS-ALEXISN.
009300     SELECT ALAPRO-N  ASSIGN TO ALAPRON
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS IS FS-ALAPRON.
009600******************************************************************
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  ALVERX
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 106 CHARACTERS.
010200 01  REG-ALVERX.
010300     05  ALVX-ENVIO-DET-ID        PIC 9(09).
010400     05  ALVX-VERIFICADO-POR      PIC 9(09).
010500     05  ALVX-RESULTADO           PIC X(09).
010600     05  ALVX-SKU-EXTRAIDO        PIC X(30).
010700     05  ALVX-SKU-ESPERADO        PIC X(30).
010800     05  FILLER                   PIC X(19).
010900 FD  ALENVD
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 071 CHARACTERS.
011200 COPY ALENVD.
011300 FD  ALSKUM
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 197 CHARACTERS.
011600 COPY ALSKUM.
011700 FD  ALPROD
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 228 CHARACTERS.
012000 COPY ALPROD.
012100 FD  ALEXIS
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 077 CHARACTERS.
012400 COPY ALEXIS.
012500 FD  ALZONA
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 278 CHARACTERS.
012800 COPY ALZONA.
012900 FD  ALRACK
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 287 CHARACTERS.
013200 COPY ALRACK.
013300 FD  ALBINS
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 116 CHARACTERS.
013600 COPY ALBINS.
013700 FD  ALAPRO
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 311 CHARACTERS.
014000 COPY ALAPRO.
014100 FD  ALVERI
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 106 CHARACTERS.
014400 01  REG-ALVERI-O.
014500     05  ALVO-ENVIO-DET-ID        PIC 9(09).
014600     05  ALVO-VERIFICADO-POR      PIC 9(09).
014700     05  ALVO-RESULTADO           PIC X(09).
014800     05  ALVO-SKU-EXTRAIDO        PIC X(30).
014900     05  ALVO-SKU-ESPERADO        PIC X(30).
015000     05  FILLER                   PIC X(19).
015100 FD  ALENVD-N
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 071 CHARACTERS.
015400 01  REG-ALENVD-N                 PIC X(071).
015500 FD  ALEXIS-N
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 077 CHARACTERS.
015800 01  REG-ALEXIS-N                 PIC X(077).
015900 FD  ALAPRO-N
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 311 CHARACTERS.
016200 01  REG-ALAPRO-N                 PIC X(311).
016300******************************************************************
016400 WORKING-STORAGE SECTION.
016500*    UN FS- POR ARCHIVO ABIERTO EN 010-APERTURA-ARCHIVOS; LOS
016600*    CUATRO -N SON LOS MAESTROS ACTUALIZADOS DE SALIDA.
016700 01  WKS-ESTADOS-ARCHIVO.
016800     05  FS-ALVERX                PIC X(02) VALUE "00".
016900     05  FS-ALENVD                PIC X(02) VALUE "00".
017000     05  FS-ALSKUM                PIC X(02) VALUE "00".
017100     05  FS-ALPROD                PIC X(02) VALUE "00".
017200     05  FS-ALEXIS                PIC X(02) VALUE "00".
017300     05  FS-ALZONA                PIC X(02) VALUE "00".
017400     05  FS-ALRACK                PIC X(02) VALUE "00".
017500     05  FS-ALBINS                PIC X(02) VALUE "00".
017600     05  FS-ALAPRO                PIC X(02) VALUE "00".
017700     05  FS-ALVERI                PIC X(02) VALUE "00".
017800     05  FS-ALENVDN               PIC X(02) VALUE "00".
017900     05  FS-ALEXISN               PIC X(02) VALUE "00".
018000     05  FS-ALAPRON               PIC X(02) VALUE "00".
018100     05  FILLER                   PIC X(02).
018200*    LOS SIETE WKS-ENCONTRO-XXX SE PRENDEN EN 200-RESUELVE-
018300*    REFERENCIAS Y EN 410-ARMA-UBICACION.
018400 01  WKS-INTERRUPTORES.
018500     05  WKS-ENCONTRO-ENVIODET    PIC X(01) VALUE "N".
018600         88  WKS-SI-HAY-ENVIODET           VALUE "S".
018700     05  WKS-ENCONTRO-SKU         PIC X(01) VALUE "N".
018800         88  WKS-SI-HAY-SKU                VALUE "S".
018900     05  WKS-ENCONTRO-PROD        PIC X(01) VALUE "N".
019000         88  WKS-SI-HAY-PROD               VALUE "S".
019100     05  WKS-ENCONTRO-EXIS        PIC X(01) VALUE "N".
019200         88  WKS-SI-HAY-EXIS               VALUE "S".
019300     05  WKS-ENCONTRO-BIN         PIC X(01) VALUE "N".
019400         88  WKS-SI-HAY-BIN                VALUE "S".
019500     05  WKS-ENCONTRO-RACK        PIC X(01) VALUE "N".
019600         88  WKS-SI-HAY-RACK               VALUE "S".
019700     05  WKS-ENCONTRO-ZONA        PIC X(01) VALUE "N".
019800         88  WKS-SI-HAY-ZONA               VALUE "S".
019900     05  FILLER                   PIC X(03).
020000*
020100*    WKS-MAX-APR-ID PRESERVA LA NUMERACION DE APROBACIONES
020200*    EXISTENTE (CR-AL0066); LOS DEMAS SON POSICIONES/TOTALES
020300*    DE LAS TABLAS EN MEMORIA.
020400 01  WKS-CONTADORES               COMP.
020500     05  WKS-TOTAL-ENVIODET       PIC 9(05).
020600     05  WKS-TOTAL-SKU            PIC 9(05).
020700     05  WKS-TOTAL-PROD           PIC 9(05).
020800     05  WKS-TOTAL-EXIS           PIC 9(05).
020900     05  WKS-TOTAL-EXIS-ORIG      PIC 9(05).
021000     05  WKS-TOTAL-ZONA           PIC 9(05).
021100     05  WKS-TOTAL-RACK           PIC 9(05).
021200     05  WKS-TOTAL-BIN            PIC 9(05).
021300     05  WKS-TOTAL-APR            PIC 9(05).
021400     05  WKS-TOTAL-APR-ORIG       PIC 9(05).
021500     05  WKS-POS-ENVIODET         PIC 9(05).
021600     05  WKS-POS-SKU              PIC 9(05).
021700     05  WKS-POS-PROD             PIC 9(05).
021800     05  WKS-POS-EXIS             PIC 9(05).
021900     05  WKS-POS-BIN              PIC 9(05).
022000     05  WKS-POS-RACK             PIC 9(05).
022100     05  WKS-POS-ZONA             PIC 9(05).
022200     05  WKS-MAX-APR-ID           PIC 9(09).
022300     05  FILLER                   PIC 9(05).
022400*    RESULTADO DE VERIFICACION YA EXTRAIDO DE ALVERX (MATCH O
022500*    MISMATCH); EL REDEFINES ES SOLO PARA INSPECCION EN DEBUG.
022600 01  WKS-RESULTADO                PIC X(09).
022700 01  WKS-RESULTADO-R REDEFINES WKS-RESULTADO.
022800     05  WKS-RESULTADO-1A5        PIC X(05).
022900     05  WKS-RESULTADO-6A9        PIC X(04).
023000*    UBICACION SUGERIDA (ZONA/RACK/BIN) ARMADA POR
023100*    410-ARMA-UBICACION (CR-AL0038).
023200 01  WKS-UBICACION                PIC X(120).
023300*    MOTIVO DE LA APROBACION, ARMADO EN 500-CREA-APROBACION.
023400 01  WKS-MOTIVO-APROBACION        PIC X(200).
023500 01  WKS-TIMESTAMP                PIC X(26).
023600 01  WKS-FECHA-YYMMDD             PIC 9(06).
023700 01  WKS-FECHA-YYMMDD-R REDEFINES WKS-FECHA-YYMMDD.
023800     05  WKS-FEC-ANO              PIC 9(02).
023900     05  WKS-FEC-MES              PIC 9(02).
024000     05  WKS-FEC-DIA              PIC 9(02).
024100 01  WKS-HORA-HHMMSS              PIC 9(06).
024200*----------------------------------------------------------------*
024300*    TABLAS EN MEMORIA.                                          *
024400*----------------------------------------------------------------*
024500*    RENGLONES DE ENVIO EN VERIFICACION; TE-STATUS PASA A
024600*    "RECEIVED" EN 400-PROCESA-MATCH.
024700 01  TAB-ENVIODET.
024800     05  TAB-ENVIODET-REN OCCURS 5000 TIMES
024900                     INDEXED BY IX-EDT.
025000         10  TE-ID                PIC 9(09).
025100         10  TE-ENVIO-ID          PIC 9(09).
025200         10  TE-SKU-ID            PIC 9(09).
025300         10  TE-CANTIDAD          PIC 9(09) COMP-3.
025400         10  TE-STATUS            PIC X(20).
025500         10  FILLER               PIC X(19).
025600*    CATALOGO DE SKU; SU PRODUCTO-ID LIGA A TAB-PRODUCTO.
025700 01  TAB-SKU.
025800     05  TAB-SKU-REN OCCURS 2000 TIMES
025900                     INDEXED BY IX-SKU.
026000         10  TSK-ID               PIC 9(09).
026100         10  TSK-PRODUCTO-ID      PIC 9(09).
026200         10  TSK-CODIGO           PIC X(30).
026300         10  FILLER               PIC X(19).
026400*    CATALOGO DE PRODUCTOS; SOLO SE USA PARA VALIDAR QUE EL SKU
026500*    TIENE UN PRODUCTO VALIDO ANTES DE PROCESAR EL RENGLON.
026600 01  TAB-PRODUCTO.
026700     05  TAB-PRODUCTO-REN OCCURS 2000 TIMES
026800                     INDEXED BY IX-PRD.
026900         10  TPR-ID               PIC 9(09).
027000         10  TPR-NOMBRE           PIC X(100).
027100         10  FILLER               PIC X(19).
027200*
027300*    LIBRO DE EXISTENCIAS; 400-PROCESA-MATCH LO ABONA DIRECTO
027400*    (SIN LLAMAR A ALEXPO, PUES YA SE SABE EL BIN POR DEFECTO).
027500 01  TAB-EXISTENCIAS.
027600     05  TEX-REN OCCURS 3000 TIMES
027700                     INDEXED BY IX-EXI.
027800         10  TEX-SKU-ID           PIC 9(09).
027900         10  TEX-BIN-ID           PIC 9(09).
028000         10  TEX-CANTIDAD         PIC S9(09) COMP-3.
028100         10  TEX-CANTIDAD-R REDEFINES TEX-CANTIDAD
028200                                  PIC X(05).
028300         10  FILLER               PIC X(19).
028400 01  WKS-EXIS-ORIG.
028500     05  WEO-REN OCCURS 3000 TIMES
028600                     INDEXED BY IX-EXO.
028700         10  WEO-CANTIDAD         PIC 9(09) COMP-3.
028800         10  WEO-ACTUALIZADO-EN   PIC X(26).
028900         10  FILLER               PIC X(09).
029000*    ZONA, RACK Y BIN SE ENCADENAN EN 410-ARMA-UBICACION PARA
029100*    ARMAR EL TEXTO "ZONA/RACK/BIN (CODIGO)" DEL DISPLAY.
029200 01  TAB-ZONA.
029300     05  TAB-ZONA-REN OCCURS 500 TIMES
029400                     INDEXED BY IX-ZON.
029500         10  TZO-ID               PIC 9(09).
029600         10  TZO-NOMBRE           PIC X(50).
029700         10  FILLER               PIC X(19).
029800*
029900 01  TAB-RACK.
030000     05  TAB-RACK-REN OCCURS 2000 TIMES
030100                     INDEXED BY IX-RCK.
030200         10  TRK-ID               PIC 9(09).
030300         10  TRK-ZONA-ID          PIC 9(09).
030400         10  TRK-NOMBRE           PIC X(50).
030500         10  FILLER               PIC X(19).
030600*
030700 01  TAB-BIN.
030800     05  TAB-BIN-REN OCCURS 2000 TIMES
030900                     INDEXED BY IX-BIN.
031000         10  TBI-ID               PIC 9(09).
031100         10  TBI-RACK-ID          PIC 9(09).
031200         10  TBI-NOMBRE           PIC X(50).
031300         10  TBI-CODIGO           PIC X(20).
031400         10  FILLER               PIC X(19).
031500*    SOLICITUDES DE APROBACION; 500-CREA-APROBACION AGREGA UN
031600*    RENGLON POR CADA DISCREPANCIA DE VERIFICACION.
031700 01  TAB-APROBACION.
031800     05  TAP-REN OCCURS 2000 TIMES
031900                     INDEXED BY IX-APR.
032000         10  TAP-ID               PIC 9(09).
032100         10  TAP-ENVIO-DET-ID     PIC 9(09).
032200         10  TAP-SOLICITADO-POR   PIC 9(09).
032300         10  TAP-TIPO             PIC X(20).
032400         10  TAP-STATUS           PIC X(10).
032500         10  TAP-MOTIVO           PIC X(200).
032600         10  TAP-REVISADO-POR     PIC 9(09).
032700         10  TAP-REVISADO-EN      PIC X(26).
032800         10  FILLER               PIC X(19).
032900******************************************************************
033000 PROCEDURE DIVISION.
033100*----------------------------------------------------------------*
033200*    000-MAIN-LINE - CARGA MAESTROS, PROCESA CADA TRANSACCION     *
033300*    DE VERIFICACION Y VUELCA LOS MAESTROS ACTUALIZADOS.          *
033400*----------------------------------------------------------------*
033500 000-MAIN-LINE SECTION.
033600     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E.
033700     PERFORM 015-FIJA-TIMESTAMP THRU 015-FIJA-TIMESTAMP-E.
033800     PERFORM 020-CARGA-TABLAS THRU 020-CARGA-TABLAS-E.
033900     PERFORM 100-LEE-TRANSACCION THRU 100-LEE-TRANSACCION-E.
034000     PERFORM 150-PROCESA-TRANSACCION THRU 150-PROCESA-TRANSACCION-E
034100             UNTIL FS-ALVERX = "10".
034200     PERFORM 900-GRABA-TABLAS THRU 900-GRABA-TABLAS-E.
034300     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E.
034400     STOP RUN.
034500 000-MAIN-LINE-E. EXIT.
034600*    010-APERTURA-ARCHIVOS - ABRE LOS NUEVE MAESTROS DE CONSULTA/ *
034700*    ACTUALIZACION Y LOS CUATRO ARCHIVOS DE SALIDA.               *
034800*----------------------------------------------------------------*
034900 010-APERTURA-ARCHIVOS SECTION.
035000     OPEN INPUT  ALVERX ALENVD ALSKUM ALPROD ALEXIS ALZONA
035100                 ALRACK ALBINS ALAPRO.
035200     OPEN OUTPUT ALVERI ALENVD-N ALEXIS-N ALAPRO-N.
035300     IF FS-ALVERX NOT = "00" OR FS-ALENVD NOT = "00"
035400                    OR FS-ALSKUM NOT = "00" OR FS-ALPROD NOT = "00"
035500                    OR FS-ALEXIS NOT = "00" OR FS-ALZONA NOT = "00"
035600                    OR FS-ALRACK NOT = "00" OR FS-ALBINS NOT = "00"
035700                    OR FS-ALAPRO NOT = "00"
035800        DISPLAY "VERIF01 - ERROR EN APERTURA DE ARCHIVOS DE ENTR"
035900        STOP RUN
036000     END-IF.
036100 010-APERTURA-ARCHIVOS-E. EXIT.
036200*    015-FIJA-TIMESTAMP - UNA SOLA MARCA DE FECHA-HORA PARA TODOS *
036300*    LOS RENGLONES DE EXISTENCIA QUE SE TOCAN EN ESTE LOTE.       *
036400*----------------------------------------------------------------*
036500 015-FIJA-TIMESTAMP SECTION.
036600     ACCEPT WKS-FECHA-YYMMDD FROM DATE.
036700     ACCEPT WKS-HORA-HHMMSS FROM TIME.
036800     MOVE SPACES TO WKS-TIMESTAMP.
036900     STRING WKS-FECHA-YYMMDD DELIMITED BY SIZE
037000            WKS-HORA-HHMMSS  DELIMITED BY SIZE
037100            INTO WKS-TIMESTAMP.
037200 015-FIJA-TIMESTAMP-E. EXIT.
037300*    020-CARGA-TABLAS - PASA LOS NUEVE MAESTROS A TABLAS DE       *
037400*    MEMORIA Y CALCULA EL MAYOR ID DE APROBACION EXISTENTE.       *
037500*----------------------------------------------------------------*
037600 020-CARGA-TABLAS SECTION.
037700     MOVE ZEROS TO WKS-TOTAL-ENVIODET WKS-TOTAL-SKU
037800                   WKS-TOTAL-PROD WKS-TOTAL-EXIS
037900                   WKS-TOTAL-ZONA WKS-TOTAL-RACK WKS-TOTAL-BIN
038000                   WKS-TOTAL-APR.
038100     PERFORM 021-CARGA-ENVIODET THRU 021-CARGA-ENVIODET-E
038200             UNTIL FS-ALENVD = "10".
038300     PERFORM 022-CARGA-SKU      THRU 022-CARGA-SKU-E
038400             UNTIL FS-ALSKUM = "10".
038500     PERFORM 023-CARGA-PROD     THRU 023-CARGA-PROD-E
038600             UNTIL FS-ALPROD = "10".
038700     PERFORM 024-CARGA-EXIS     THRU 024-CARGA-EXIS-E
038800             UNTIL FS-ALEXIS = "10".
038900     MOVE WKS-TOTAL-EXIS TO WKS-TOTAL-EXIS-ORIG.
039000     PERFORM 025-CARGA-ZONA     THRU 025-CARGA-ZONA-E
039100             UNTIL FS-ALZONA = "10".
039200     PERFORM 026-CARGA-RACK     THRU 026-CARGA-RACK-E
039300             UNTIL FS-ALRACK = "10".
039400     PERFORM 027-CARGA-BIN      THRU 027-CARGA-BIN-E
039500             UNTIL FS-ALBINS = "10".
039600     PERFORM 028-CARGA-APR      THRU 028-CARGA-APR-E
039700             UNTIL FS-ALAPRO = "10".
039800     MOVE WKS-TOTAL-APR TO WKS-TOTAL-APR-ORIG.
039900     MOVE ZEROS TO WKS-MAX-APR-ID.
040000     PERFORM 029-BUSCA-MAX-APR THRU 029-BUSCA-MAX-APR-E
040100             VARYING IX-APR FROM 1 BY 1
040200             UNTIL IX-APR > WKS-TOTAL-APR.
040300 020-CARGA-TABLAS-E. EXIT.
040400*    CARGA TAB-ENVIODET DESDE ALENVD.
040500*----------------------------------------------------------------*
040600 021-CARGA-ENVIODET SECTION.
040700     READ ALENVD NEXT RECORD
040800         AT END MOVE "10" TO FS-ALENVD
040900         NOT AT END
041000             ADD 1 TO WKS-TOTAL-ENVIODET
041100             SET IX-EDT TO WKS-TOTAL-ENVIODET
041200             MOVE REG-ALENVD TO TAB-ENVIODET-REN (IX-EDT)
041300     END-READ.
041400 021-CARGA-ENVIODET-E. EXIT.
041500*    CARGA TAB-SKU DESDE ALSKUM.
041600*----------------------------------------------------------------*
041700 022-CARGA-SKU SECTION.
041800     READ ALSKUM NEXT RECORD
041900         AT END MOVE "10" TO FS-ALSKUM
042000         NOT AT END
042100             ADD 1 TO WKS-TOTAL-SKU
042200             SET IX-SKU TO WKS-TOTAL-SKU
042300             MOVE ALSK-ID          TO TSK-ID (IX-SKU)
042400             MOVE ALSK-PRODUCTO-ID TO TSK-PRODUCTO-ID (IX-SKU)
042500             MOVE ALSK-CODIGO      TO TSK-CODIGO (IX-SKU)
042600     END-READ.
042700 022-CARGA-SKU-E. EXIT.
042800*    CARGA TAB-PRODUCTO DESDE ALPROD.
042900*----------------------------------------------------------------*
043000 023-CARGA-PROD SECTION.
043100     READ ALPROD NEXT RECORD
043200         AT END MOVE "10" TO FS-ALPROD
043300         NOT AT END
043400             ADD 1 TO WKS-TOTAL-PROD
043500             SET IX-PRD TO WKS-TOTAL-PROD
043600             MOVE ALPR-ID     TO TPR-ID (IX-PRD)
043700             MOVE ALPR-NOMBRE TO TPR-NOMBRE (IX-PRD)
043800     END-READ.
043900 023-CARGA-PROD-E. EXIT.
044000*    CARGA TAB-EXISTENCIAS Y SU COPIA WKS-EXIS-ORIG (VER 920-).
044100*----------------------------------------------------------------*
044200 024-CARGA-EXIS SECTION.
044300     READ ALEXIS NEXT RECORD
044400         AT END MOVE "10" TO FS-ALEXIS
044500         NOT AT END
044600             ADD 1 TO WKS-TOTAL-EXIS
044700             SET IX-EXI TO WKS-TOTAL-EXIS
044800             MOVE ALEX-SKU-ID   TO TEX-SKU-ID (IX-EXI)
044900             MOVE ALEX-BIN-ID   TO TEX-BIN-ID (IX-EXI)
045000             MOVE ALEX-CANTIDAD TO TEX-CANTIDAD (IX-EXI)
045100             SET IX-EXO TO IX-EXI
045200             MOVE ALEX-CANTIDAD TO WEO-CANTIDAD (IX-EXO)
045300             MOVE ALEX-ACTUALIZADO-EN TO WEO-ACTUALIZADO-EN (IX-EXO)
045400     END-READ.
045500 024-CARGA-EXIS-E. EXIT.
045600*    CARGA TAB-ZONA DESDE ALZONA.
045700*----------------------------------------------------------------*
045800 025-CARGA-ZONA SECTION.
045900     READ ALZONA NEXT RECORD
046000         AT END MOVE "10" TO FS-ALZONA
046100         NOT AT END
046200             ADD 1 TO WKS-TOTAL-ZONA
046300             SET IX-ZON TO WKS-TOTAL-ZONA
046400             MOVE ALZO-ID     TO TZO-ID (IX-ZON)
046500             MOVE ALZO-NOMBRE TO TZO-NOMBRE (IX-ZON)
046600     END-READ.
046700 025-CARGA-ZONA-E. EXIT.
046800*    CARGA TAB-RACK DESDE ALRACK.
046900*----------------------------------------------------------------*
047000 026-CARGA-RACK SECTION.
047100     READ ALRACK NEXT RECORD
047200         AT END MOVE "10" TO FS-ALRACK
047300         NOT AT END
047400             ADD 1 TO WKS-TOTAL-RACK
047500             SET IX-RCK TO WKS-TOTAL-RACK
047600             MOVE ALRK-ID      TO TRK-ID (IX-RCK)
047700             MOVE ALRK-ZONA-ID TO TRK-ZONA-ID (IX-RCK)
047800             MOVE ALRK-NOMBRE  TO TRK-NOMBRE (IX-RCK)
047900     END-READ.
048000 026-CARGA-RACK-E. EXIT.
048100*    CARGA TAB-BIN DESDE ALBINS.
048200*----------------------------------------------------------------*
048300 027-CARGA-BIN SECTION.
048400     READ ALBINS NEXT RECORD
048500         AT END MOVE "10" TO FS-ALBINS
048600         NOT AT END
048700             ADD 1 TO WKS-TOTAL-BIN
048800             SET IX-BIN TO WKS-TOTAL-BIN
048900             MOVE ALBI-ID      TO TBI-ID (IX-BIN)
049000             MOVE ALBI-RACK-ID TO TBI-RACK-ID (IX-BIN)
049100             MOVE ALBI-NOMBRE  TO TBI-NOMBRE (IX-BIN)
049200             MOVE ALBI-CODIGO  TO TBI-CODIGO (IX-BIN)
049300     END-READ.
049400 027-CARGA-BIN-E. EXIT.
049500*    CARGA TAB-APROBACION DESDE ALAPRO (APROBACIONES YA
049600*    EXISTENTES, INCLUYENDO LAS QUE APPR01 YA REVISO).
049700*----------------------------------------------------------------*
049800 028-CARGA-APR SECTION.
049900     READ ALAPRO NEXT RECORD
050000         AT END MOVE "10" TO FS-ALAPRO
050100         NOT AT END
050200             ADD 1 TO WKS-TOTAL-APR
050300             SET IX-APR TO WKS-TOTAL-APR
050400             MOVE ALAP-ID             TO TAP-ID (IX-APR)
050500             MOVE ALAP-ENVIO-DET-ID   TO TAP-ENVIO-DET-ID (IX-APR)
050600             MOVE ALAP-SOLICITADO-POR TO TAP-SOLICITADO-POR (IX-APR)
050700             MOVE ALAP-TIPO           TO TAP-TIPO (IX-APR)
050800             MOVE ALAP-STATUS         TO TAP-STATUS (IX-APR)
050900             MOVE ALAP-MOTIVO         TO TAP-MOTIVO (IX-APR)
051000             MOVE ALAP-REVISADO-POR   TO TAP-REVISADO-POR (IX-APR)
051100             MOVE ALAP-REVISADO-EN    TO TAP-REVISADO-EN (IX-APR)
051200     END-READ.
051300 028-CARGA-APR-E. EXIT.
051400*    029-BUSCA-MAX-APR - CALCULA EL MAYOR ID DE APROBACION PARA   *
051500*    QUE 500-CREA-APROBACION NUMERE LAS NUEVAS SIN CHOCAR.        *
051600*----------------------------------------------------------------*
051700 029-BUSCA-MAX-APR SECTION.
051800     IF TAP-ID (IX-APR) > WKS-MAX-APR-ID
051900        MOVE TAP-ID (IX-APR) TO WKS-MAX-APR-ID
052000     END-IF.
052100 029-BUSCA-MAX-APR-E. EXIT.
052200*----------------------------------------------------------------*
052300 100-LEE-TRANSACCION SECTION.
052400     READ ALVERX NEXT RECORD
052500         AT END MOVE "10" TO FS-ALVERX
052600     END-READ.
052700 100-LEE-TRANSACCION-E. EXIT.
052800*----------------------------------------------------------------*
052900*    150-PROCESA-TRANSACCION - RESUELVE REFERENCIAS, REGISTRA    *
053000*    LA BITACORA Y DECIDE ABONO O APROBACION (CR-AL0018).        *
053100*----------------------------------------------------------------*
053200 150-PROCESA-TRANSACCION SECTION.
053300     PERFORM 200-RESUELVE-REFERENCIAS
053400        THRU 200-RESUELVE-REFERENCIAS-E.
053500     IF WKS-SI-HAY-ENVIODET
053600        PERFORM 300-REGISTRA-BITACORA THRU 300-REGISTRA-BITACORA-E
053700        IF WKS-RESULTADO = "MATCH"
053800           PERFORM 400-PROCESA-MATCH THRU 400-PROCESA-MATCH-E
053900        ELSE
054000           PERFORM 500-CREA-APROBACION THRU 500-CREA-APROBACION-E
054100        END-IF
054200     ELSE
054300        DISPLAY "VERIF01 - RENGLON DE ENVIO NO ENCONTRADO - ID="
054400                ALVX-ENVIO-DET-ID
054500     END-IF.
054600     PERFORM 100-LEE-TRANSACCION THRU 100-LEE-TRANSACCION-E.
054700 150-PROCESA-TRANSACCION-E. EXIT.
054800*----------------------------------------------------------------*
054900 200-RESUELVE-REFERENCIAS SECTION.
055000*    CR-AL0073: LAS TRES BUSQUEDAS SE ENCADENAN - RENGLON DE
055100*    ENVIO, LUEGO SKU, LUEGO PRODUCTO. SI FALTA EL RENGLON DE
055200*    ENVIO EL PROCESO SE CANCELA DE UNA VEZ (GO TO); SI FALTA
055300*    EL SKU O EL PRODUCTO TAMBIEN SE CANCELA, PERO APAGANDO
055400*    WKS-ENCONTRO-ENVIODET PARA QUE 150- SEPA QUE NO HAY QUE
055500*    PROCESAR EL RENGLON.
055600     MOVE "N" TO WKS-ENCONTRO-ENVIODET.
055700     SET IX-EDT TO 1.
055800     SEARCH TAB-ENVIODET-REN
055900         AT END CONTINUE
056000         WHEN TE-ID (IX-EDT) = ALVX-ENVIO-DET-ID
056100             MOVE "S" TO WKS-ENCONTRO-ENVIODET
056200             SET WKS-POS-ENVIODET TO IX-EDT
056300     END-SEARCH.
056400     IF NOT WKS-SI-HAY-ENVIODET
056500        GO TO 200-RESUELVE-REFERENCIAS-E
056600     END-IF.
056700     MOVE "N" TO WKS-ENCONTRO-SKU.
056800     SET IX-SKU TO 1.
056900     SEARCH TAB-SKU-REN
057000         AT END CONTINUE
057100         WHEN TSK-ID (IX-SKU) = TE-SKU-ID (WKS-POS-ENVIODET)
057200             MOVE "S" TO WKS-ENCONTRO-SKU
057300             SET WKS-POS-SKU TO IX-SKU
057400     END-SEARCH.
057500     IF NOT WKS-SI-HAY-SKU
057600        MOVE "N" TO WKS-ENCONTRO-ENVIODET
057700        GO TO 200-RESUELVE-REFERENCIAS-E
057800     END-IF.
057900     MOVE "N" TO WKS-ENCONTRO-PROD.
058000     SET IX-PRD TO 1.
058100     SEARCH TAB-PRODUCTO-REN
058200         AT END CONTINUE
058300         WHEN TPR-ID (IX-PRD) = TSK-PRODUCTO-ID (WKS-POS-SKU)
058400             MOVE "S" TO WKS-ENCONTRO-PROD
058500             SET WKS-POS-PROD TO IX-PRD
058600     END-SEARCH.
058700     IF NOT WKS-SI-HAY-PROD
058800        MOVE "N" TO WKS-ENCONTRO-ENVIODET
058900     END-IF.
059000 200-RESUELVE-REFERENCIAS-E. EXIT.
059100*----------------------------------------------------------------*
059200 300-REGISTRA-BITACORA SECTION.
059300*    ESCRIBE UN RENGLON DE BITACORA POR CADA TRANSACCION,
059400*    INDEPENDIENTEMENTE DE SI RESULTA MATCH O MISMATCH.
059500*    RESULTADO EN BLANCO/LOW-VALUES SE TRATA COMO MISMATCH.
059600     MOVE ALVX-RESULTADO TO WKS-RESULTADO.
059700     IF WKS-RESULTADO = SPACES OR WKS-RESULTADO = LOW-VALUES
059800        MOVE "MISMATCH" TO WKS-RESULTADO
059900     END-IF.
060000     MOVE SPACES TO REG-ALVERI-O.
060100     MOVE ALVX-ENVIO-DET-ID     TO ALVO-ENVIO-DET-ID.
060200     MOVE ALVX-VERIFICADO-POR   TO ALVO-VERIFICADO-POR.
060300     MOVE WKS-RESULTADO         TO ALVO-RESULTADO.
060400     MOVE ALVX-SKU-EXTRAIDO     TO ALVO-SKU-EXTRAIDO.
060500     MOVE ALVX-SKU-ESPERADO     TO ALVO-SKU-ESPERADO.
060600     WRITE REG-ALVERI-O.
060700 300-REGISTRA-BITACORA-E. EXIT.
060800*----------------------------------------------------------------*
060900*    400-PROCESA-MATCH - ABONA LA EXISTENCIA EN EL PRIMER BIN    *
061000*    ENCONTRADO PARA EL SKU (CR-AL0018).                         *
061100*----------------------------------------------------------------*
061200 400-PROCESA-MATCH SECTION.
061300*    BUSCA EL PRIMER RENGLON DE EXISTENCIA DEL SKU (BIN POR
061400*    DEFECTO) Y ABONA AHI LA CANTIDAD DEL RENGLON DE ENVIO.
061500     MOVE "N" TO WKS-ENCONTRO-EXIS.
061600     SET IX-EXI TO 1.
061700     SEARCH TEX-REN
061800         AT END CONTINUE
061900         WHEN TEX-SKU-ID (IX-EXI) = TSK-ID (WKS-POS-SKU)
062000             MOVE "S" TO WKS-ENCONTRO-EXIS
062100             SET WKS-POS-EXIS TO IX-EXI
062200     END-SEARCH.
062300     IF NOT WKS-SI-HAY-EXIS
062400        DISPLAY "VERIF01 - SIN BIN POR DEFECTO PARA EL SKU - "
062500                "ASIGNACION MANUAL REQUERIDA - RENGLON="
062600                ALVX-ENVIO-DET-ID
062700        GO TO 400-PROCESA-MATCH-E
062800     END-IF.
062900*    ABONO DIRECTO A LA TABLA (EQUIVALENTE A ALEXPO-SUMAR).
063000     ADD TE-CANTIDAD (WKS-POS-ENVIODET)
063100                    TO TEX-CANTIDAD (WKS-POS-EXIS).
063200     MOVE "RECEIVED" TO TE-STATUS (WKS-POS-ENVIODET).
063300     PERFORM 410-ARMA-UBICACION THRU 410-ARMA-UBICACION-E.
063400     DISPLAY "VERIF01 - RECIBIDO OK - RENGLON=" ALVX-ENVIO-DET-ID
063500             " UBICACION=" WKS-UBICACION.
063600 400-PROCESA-MATCH-E. EXIT.
063700*----------------------------------------------------------------*
063800 410-ARMA-UBICACION SECTION.
063900*    RECORRE BIN -> RACK -> ZONA; SI CUALQUIERA FALTA SE DEJA
064000*    WKS-UBICACION EN BLANCO Y SE SALE SIN AVISAR (EL ABONO YA
064100*    SE HIZO, ESTO SOLO ES PARA EL MENSAJE INFORMATIVO).
064200     MOVE SPACES TO WKS-UBICACION.
064300     MOVE "N" TO WKS-ENCONTRO-BIN.
064400     SET IX-BIN TO 1.
064500     SEARCH TAB-BIN-REN
064600         AT END CONTINUE
064700         WHEN TBI-ID (IX-BIN) = TEX-BIN-ID (WKS-POS-EXIS)
064800             MOVE "S" TO WKS-ENCONTRO-BIN
064900             SET WKS-POS-BIN TO IX-BIN
065000     END-SEARCH.
065100     IF NOT WKS-SI-HAY-BIN
065200        GO TO 410-ARMA-UBICACION-E
065300     END-IF.
065400     MOVE "N" TO WKS-ENCONTRO-RACK.
065500     SET IX-RCK TO 1.
065600     SEARCH TAB-RACK-REN
065700         AT END CONTINUE
065800         WHEN TRK-ID (IX-RCK) = TBI-RACK-ID (WKS-POS-BIN)
065900             MOVE "S" TO WKS-ENCONTRO-RACK
066000             SET WKS-POS-RACK TO IX-RCK
066100     END-SEARCH.
066200     IF NOT WKS-SI-HAY-RACK
066300        GO TO 410-ARMA-UBICACION-E
066400     END-IF.
066500     MOVE "N" TO WKS-ENCONTRO-ZONA.
066600     SET IX-ZON TO 1.
066700     SEARCH TAB-ZONA-REN
066800         AT END CONTINUE
066900         WHEN TZO-ID (IX-ZON) = TRK-ZONA-ID (WKS-POS-RACK)
067000             MOVE "S" TO WKS-ENCONTRO-ZONA
067100             SET WKS-POS-ZONA TO IX-ZON
067200     END-SEARCH.
067300     IF NOT WKS-SI-HAY-ZONA
067400        GO TO 410-ARMA-UBICACION-E
067500     END-IF.
067600     STRING TZO-NOMBRE (WKS-POS-ZONA) DELIMITED BY SPACE
067700            "/" DELIMITED BY SIZE
067800            TRK-NOMBRE (WKS-POS-RACK) DELIMITED BY SPACE
067900            "/" DELIMITED BY SIZE
068000            TBI-NOMBRE (WKS-POS-BIN)  DELIMITED BY SPACE
068100            " (" DELIMITED BY SIZE
068200            TBI-CODIGO (WKS-POS-BIN)  DELIMITED BY SPACE
068300            ")" DELIMITED BY SIZE
068400            INTO WKS-UBICACION.
068500 410-ARMA-UBICACION-E. EXIT.
068600*----------------------------------------------------------------*
068700*    500-CREA-APROBACION - ABRE SOLICITUD DE APROBACION POR      *
068800*    DISCREPANCIA DE VERIFICACION (CR-AL0018).                   *
068900*----------------------------------------------------------------*
069000 500-CREA-APROBACION SECTION.
069100     MOVE SPACES TO WKS-MOTIVO-APROBACION.
069200     STRING "SKU EXTRAIDO=" DELIMITED BY SIZE
069300            ALVX-SKU-EXTRAIDO DELIMITED BY SIZE
069400            ", SKU ESPERADO=" DELIMITED BY SIZE
069500            ALVX-SKU-ESPERADO DELIMITED BY SIZE
069600            INTO WKS-MOTIVO-APROBACION.
069700*    LA TABLA DE APROBACIONES ES COMPARTIDA CON APPR01; SI YA
069800*    ESTA LLENA SE AVISA POR DISPLAY Y LA DISCREPANCIA QUEDA
069900*    SIN APROBACION ABIERTA (REQUIERE INTERVENCION MANUAL).
070000     IF WKS-TOTAL-APR < 2000
070100        ADD 1 TO WKS-TOTAL-APR
070200        ADD 1 TO WKS-MAX-APR-ID
070300        SET IX-APR TO WKS-TOTAL-APR
070400        MOVE WKS-MAX-APR-ID          TO TAP-ID (IX-APR)
070500        MOVE ALVX-ENVIO-DET-ID       TO TAP-ENVIO-DET-ID (IX-APR)
070600        MOVE ALVX-VERIFICADO-POR     TO TAP-SOLICITADO-POR (IX-APR)
070700        MOVE "VERIFICATION_MISMATCH" TO TAP-TIPO (IX-APR)
070800        MOVE "PENDING"               TO TAP-STATUS (IX-APR)
070900        MOVE WKS-MOTIVO-APROBACION   TO TAP-MOTIVO (IX-APR)
071000        MOVE ZEROS                   TO TAP-REVISADO-POR (IX-APR)
071100        MOVE SPACES                  TO TAP-REVISADO-EN (IX-APR)
071200        DISPLAY "VERIF01 - APROBACION CREADA - ID="
071300                WKS-MAX-APR-ID " RENGLON=" ALVX-ENVIO-DET-ID
071400     ELSE
071500        DISPLAY "VERIF01 - TABLA DE APROBACIONES LLENA - RENGLON="
071600                ALVX-ENVIO-DET-ID
071700     END-IF.
071800 500-CREA-APROBACION-E. EXIT.
071900*----------------------------------------------------------------*
072000*    900-GRABA-TABLAS - VUELCA LOS MAESTROS ACTUALIZADOS.        *
072100*    LOS TRES MAESTROS TOCADOS POR ESTE PROGRAMA (ENVIODET,       *
072200*    EXISTENCIAS, APROBACION) SE VUELCAN COMPLETOS.               *
072300*----------------------------------------------------------------*
072400 900-GRABA-TABLAS SECTION.
072500     PERFORM 910-GRABA-ENVIODET THRU 910-GRABA-ENVIODET-E
072600             VARYING IX-EDT FROM 1 BY 1
072700             UNTIL IX-EDT > WKS-TOTAL-ENVIODET.
072800     PERFORM 920-GRABA-EXIS     THRU 920-GRABA-EXIS-E
072900             VARYING IX-EXI FROM 1 BY 1
073000             UNTIL IX-EXI > WKS-TOTAL-EXIS.
073100     PERFORM 930-GRABA-APR      THRU 930-GRABA-APR-E
073200             VARYING IX-APR FROM 1 BY 1
073300             UNTIL IX-APR > WKS-TOTAL-APR.
073400 900-GRABA-TABLAS-E. EXIT.
073500*    GRABA UN RENGLON DE ENVIODET ACTUALIZADO (STATUS RECEIVED).
073600*----------------------------------------------------------------*
073700 910-GRABA-ENVIODET SECTION.
073800     MOVE TAB-ENVIODET-REN (IX-EDT) TO REG-ALENVD-N.
073900     WRITE REG-ALENVD-N.
074000 910-GRABA-ENVIODET-E. EXIT.
074100*    920-GRABA-EXIS - CR-AL0058: SOLO RESELLA ALEX-ACTUALIZADO-EN *
074200*    EN LOS RENGLONES QUE SI CAMBIARON DE CANTIDAD.               *
074300*----------------------------------------------------------------*
074400 920-GRABA-EXIS SECTION.
074500     MOVE SPACES TO REG-ALEXIS-N.
074600     MOVE IX-EXI                TO ALEX-ID.
074700     MOVE TEX-SKU-ID (IX-EXI)   TO ALEX-SKU-ID.
074800     MOVE TEX-BIN-ID (IX-EXI)   TO ALEX-BIN-ID.
074900     MOVE TEX-CANTIDAD (IX-EXI) TO ALEX-CANTIDAD.
075000     IF IX-EXI > WKS-TOTAL-EXIS-ORIG
075100        MOVE WKS-TIMESTAMP TO ALEX-ACTUALIZADO-EN
075200     ELSE
075300        SET IX-EXO TO IX-EXI
075400        IF TEX-CANTIDAD (IX-EXI) = WEO-CANTIDAD (IX-EXO)
075500           MOVE WEO-ACTUALIZADO-EN (IX-EXO) TO ALEX-ACTUALIZADO-EN
075600        ELSE
075700           MOVE WKS-TIMESTAMP TO ALEX-ACTUALIZADO-EN
075800        END-IF
075900     END-IF.
076000     MOVE REG-ALEXIS TO REG-ALEXIS-N.
076100     WRITE REG-ALEXIS-N.
076200 920-GRABA-EXIS-E. EXIT.
076300*----------------------------------------------------------------*
076400*    930-GRABA-APR - LOS ID DE APROBACION SE CONSERVAN TAL CUAL  *
076500*    (SE REFERENCIAN DESDE APPR01 - NO SE RENUMERAN).            *
076600*----------------------------------------------------------------*
076700 930-GRABA-APR SECTION.
076800     MOVE SPACES TO REG-ALAPRO-N.
076900     MOVE TAP-ID (IX-APR)             TO ALAP-ID.
077000     MOVE TAP-ENVIO-DET-ID (IX-APR)   TO ALAP-ENVIO-DET-ID.
077100     MOVE TAP-SOLICITADO-POR (IX-APR) TO ALAP-SOLICITADO-POR.
077200     MOVE TAP-TIPO (IX-APR)           TO ALAP-TIPO.
077300     MOVE TAP-STATUS (IX-APR)         TO ALAP-STATUS.
077400     MOVE TAP-MOTIVO (IX-APR)         TO ALAP-MOTIVO.
077500     MOVE TAP-REVISADO-POR (IX-APR)   TO ALAP-REVISADO-POR.
077600     MOVE TAP-REVISADO-EN (IX-APR)    TO ALAP-REVISADO-EN.
077700     MOVE REG-ALAPRO TO REG-ALAPRO-N.
077800     WRITE REG-ALAPRO-N.
077900 930-GRABA-APR-E. EXIT.
078000*----------------------------------------------------------------*
078100*    950-CIERRA-ARCHIVOS - CIERRA LOS NUEVE MAESTROS DE ENTRADA Y *
078200*    LOS CUATRO ARCHIVOS DE SALIDA.                               *
078300*----------------------------------------------------------------*
078400 950-CIERRA-ARCHIVOS SECTION.
078500     CLOSE ALVERX ALENVD ALSKUM ALPROD ALEXIS ALZONA ALRACK
078600           ALBINS ALAPRO ALVERI ALENVD-N ALEXIS-N ALAPRO-N.
078700 950-CIERRA-ARCHIVOS-E. EXIT.
