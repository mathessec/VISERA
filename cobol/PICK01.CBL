000100******************************************************************
000200*                                                                *
000300*   FECHA        : 05/05/1987                                   *
000400*   PROGRAMADOR  : E. DEL RIO                                   *
000500*   APLICACION   : ALMACEN CENTRAL                               *
000600*   PROGRAMA     : PICK01                                        *
000700*   TIPO         : PROCESO BATCH                                 *
000800*   DESCRIPCION  : COMPLETA TAREAS DE PICKING: VALIDA ASIGNACION, *
000900*                  TIPO Y BIN SUGERIDO, VERIFICA Y DESCUENTA      *
001000*                  EXISTENCIA, CIERRA LA TAREA, MARCA EL RENGLON  *
001100*                  DE ENVIO COMO DESPACHADO Y REVISA SI TODO EL   *
001200*                  ENVIO DE SALIDA YA QUEDO COMPLETO.             *
001300*   ARCHIVOS     : ALTARE, ALENVD, ALENVI, ALEXIS (I/O)           *
001400*                  ALSKUM, ALPROD (CONSULTA - MENSAJES DE RECHAZO)*
001500*                  ALPICX (ENTRADA - TAREAS A COMPLETAR)          *
001600*   ACCION (ES)  : LEE, VALIDA, ACTUALIZA, ESCRIBE                 *
001700*   PROGRAMA(S)  : LLAMA ALEXPO (FUNCION RESTAR)                  *
001800*   INSTALADO    : CENTRO DE COMPUTO ALMACEN CENTRAL              *
001900*   BPM-RATIONAL : N/A                                            *
002000*   NOMBRE       : COMPLETAR TAREA DE PICKING                     *
002100*                                                                *
002200******************************************************************
002300*                     R E G I S T R O   D E   C A M B I O S       *
002400******************************************************************
002500* 1987-05-05 EEDR CR-AL0011 CREACION INICIAL DEL PROGRAMA        AL0011
002600* 1990-02-19 EEDR CR-AL0022 SE AGREGA VALIDACION DE USUARIO      AL0022
002700*            ASIGNADO ANTES DE DESCONTAR EXISTENCIA               AL0022
002800* 1994-08-08 EEDR CR-AL0037 EL PISO DE EXISTENCIA NUNCA BAJA DE  AL0037
002900*            CERO; SI FALTA MERCANCIA SE RECHAZA LA TAREA         AL0037
003000* 1998-11-30 PEDR CR-AL0058 CANTIDADES A COMP-3 (Y2K - CAMPOS    AL0058
003100*            NUMERICOS DEL SISTEMA)                               AL0058
003200* 1999-06-30 PEDR CR-AL0065 SE AMPLIAN TABLAS A 5000 TAREAS Y    AL0065
003300*            5000 RENGLONES DE ENVIO POR CRECIMIENTO DE VOLUMEN  AL0065
003400* 2002-11-08 RQUI CR-AL0072 500-CONTROL-EMBARQUE: SE ACLARA EN   AL0072
003500*            COMENTARIO EL CASO DE ENVIO SIN RENGLONES (NUNCA    AL0072
003600*            SE CIERRA POR "VACUAMENTE COMPLETO")                AL0072
003700* 2005-03-14 RQUI CR-AL0076 310-ARMA-MENSAJE-INSUF: EL MENSAJE   AL0076
003800*            DE RECHAZO POR EXISTENCIA INSUFICIENTE AHORA        AL0076
003900*            TAMBIEN LLEVA CANTIDAD DISPONIBLE, CANTIDAD         AL0076
004000*            REQUERIDA Y EL BIN SUGERIDO; SE AMPLIA              AL0076
004100*            WKS-MENSAJE-RECHAZO A X(200) PARA QUE ALCANCE       AL0076
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    PICK01.
004500 AUTHOR.        E. DEL RIO.
004600 INSTALLATION.  CENTRO DE COMPUTO ALMACEN CENTRAL.
004700 DATE-WRITTEN.  05/05/1987.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO - ALMACEN CENTRAL.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-370.
005400 OBJECT-COMPUTER.  IBM-370.
005500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ALTARE   ASSIGN TO ALTARE
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS FS-ALTARE.
006100     SELECT ALENVD   ASSIGN TO ALENVD
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS FS-ALENVD.
006400     SELECT ALENVI   ASSIGN TO ALENVI
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS FS-ALENVI.
006700     SELECT ALEXIS   ASSIGN TO ALEXIS
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS FS-ALEXIS.
007000     SELECT ALSKUM   ASSIGN TO ALSKUM
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS FS-ALSKUM.
007300     SELECT ALPROD   ASSIGN TO ALPROD
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS FS-ALPROD.
007600     SELECT ALPICX   ASSIGN TO ALPICX
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS FS-ALPICX.
007900     SELECT ALTARE-N ASSIGN TO ALTAREN
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS IS FS-ALTAREN.
008200     SELECT ALENVD-N ASSIGN TO ALENVDN
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS FS-ALENVDN.
008500     SELECT ALENVI-N ASSIGN TO ALENVIN
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS FS-ALENVIN.
008800     SELECT ALEXIS-N ASSIGN TO ALEXISN
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS FS-ALEXISN.
009100******************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  ALTARE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 204 CHARACTERS.
009700 COPY ALTARE.
009800 FD  ALENVD
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 071 CHARACTERS.
010100 COPY ALENVD.
010200 FD  ALENVI
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 074 CHARACTERS.
010500 COPY ALENVI.
010600 FD  ALEXIS
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 077 CHARACTERS.
010900 COPY ALEXIS.
011000 FD  ALSKUM
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 197 CHARACTERS.
011300 COPY ALSKUM.
011400 FD  ALPROD
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 228 CHARACTERS.
011700 COPY ALPROD.
011800*    TRANSACCION DE ENTRADA: UNA POR TAREA A COMPLETAR, CON EL    *
011900*    USUARIO QUE LA COMPLETA (PARA VALIDAR CONTRA TT-USUARIO-ID). *
012000 FD  ALPICX
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 040 CHARACTERS.
012300 01  REG-ALPICX.
012400     05  ALPX-TAREA-ID            PIC 9(09).
012500     05  ALPX-USUARIO-ID          PIC 9(09).
012600     05  FILLER                   PIC X(22).
012700 FD  ALTARE-N
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 204 CHARACTERS.
013000 01  REG-ALTARE-N.
013100     05  FILLER                   PIC X(204).
013200 FD  ALENVD-N
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 071 CHARACTERS.
013500 01  REG-ALENVD-N.
013600     05  FILLER                   PIC X(071).
013700 FD  ALENVI-N
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 074 CHARACTERS.
014000 01  REG-ALENVI-N.
014100     05  FILLER                   PIC X(074).
014200 FD  ALEXIS-N
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 077 CHARACTERS.
014500 01  REG-ALEXIS-N.
014600     05  FILLER                   PIC X(077).
014700******************************************************************
014800 WORKING-STORAGE SECTION.
014900*    UN FS- POR CADA ARCHIVO ABIERTO EN 010-APERTURA-ARCHIVOS      *
015000*    (LOS CUATRO -N SON LAS SALIDAS ACTUALIZADAS DE TAREA,        *
015100*    RENGLON DE ENVIO, ENVIO Y EXISTENCIA).                       *
015200 01  WKS-ESTADOS-ARCHIVO.
015300     05  FS-ALTARE                PIC X(02) VALUE "00".
015400     05  FS-ALENVD                PIC X(02) VALUE "00".
015500     05  FS-ALENVI                PIC X(02) VALUE "00".
015600     05  FS-ALEXIS                PIC X(02) VALUE "00".
015700     05  FS-ALSKUM                PIC X(02) VALUE "00".
015800     05  FS-ALPROD                PIC X(02) VALUE "00".
015900     05  FS-ALPICX                PIC X(02) VALUE "00".
016000     05  FS-ALTAREN               PIC X(02) VALUE "00".
016100     05  FS-ALENVDN               PIC X(02) VALUE "00".
016200     05  FS-ALENVIN               PIC X(02) VALUE "00".
016300     05  FS-ALEXISN               PIC X(02) VALUE "00".
016400     05  FILLER                   PIC X(02).
016500*    WKS-TAREA-VALIDA Y WKS-EXIS-VALIDA ARRANCAN EN "S" PORQUE     *
016600*    200- Y 300- SOLO LOS APAGAN CUANDO ENCUENTRAN UN RECHAZO;     *
016700*    LOS DEMAS WKS-ENCONTRO-XXX SON DE USO LOCAL A CADA BUSQUEDA.  *
016800 01  WKS-INTERRUPTORES.
016900     05  WKS-FIN-TRANSACCIONES    PIC X(01) VALUE "N".
017000         88  WKS-NO-HAY-MAS-TRAN           VALUE "S".
017100     05  WKS-ENCONTRO-TAREA       PIC X(01) VALUE "N".
017200         88  WKS-SI-HAY-TAREA              VALUE "S".
017300     05  WKS-ENCONTRO-ENVIODET    PIC X(01) VALUE "N".
017400         88  WKS-SI-HAY-ENVIODET           VALUE "S".
017500     05  WKS-ENCONTRO-ENVIO       PIC X(01) VALUE "N".
017600         88  WKS-SI-HAY-ENVIO              VALUE "S".
017700     05  WKS-ENCONTRO-EXIS        PIC X(01) VALUE "N".
017800         88  WKS-SI-HAY-EXIS               VALUE "S".
017900     05  WKS-TAREA-VALIDA         PIC X(01) VALUE "S".
018000         88  WKS-TAREA-ES-VALIDA           VALUE "S".
018100     05  WKS-EXIS-VALIDA          PIC X(01) VALUE "S".
018200         88  WKS-EXIS-ES-VALIDA            VALUE "S".
018300     05  FILLER                   PIC X(02).
018400*    LOS WKS-POS-XXX GUARDAN EL SUBSCRIPT DE CADA BUSQUEDA PARA    *
018500*    QUE LOS PARRAFOS SIGUIENTES NO TENGAN QUE REPETIRLA.          *
018600 01  WKS-CONTADORES               COMP.
018700     05  WKS-I                    PIC 9(05).
018800     05  WKS-POS-TAREA            PIC 9(05).
018900     05  WKS-POS-ENVIODET         PIC 9(05).
019000     05  WKS-POS-ENVIO            PIC 9(05).
019100     05  WKS-POS-EXIS             PIC 9(05).
019200     05  WKS-POS-SKU              PIC 9(05).
019300     05  WKS-POS-PROD             PIC 9(05).
019400     05  WKS-CUENTA-REN           PIC 9(05).
019500     05  WKS-CUENTA-DESPACHADOS   PIC 9(05).
019600     05  WKS-TOTAL-TAREA          PIC 9(05).
019700     05  WKS-TOTAL-ENVIODET       PIC 9(05).
019800     05  WKS-TOTAL-ENVIO         PIC 9(05).
019900     05  WKS-TOTAL-SKU            PIC 9(05).
020000     05  WKS-TOTAL-PROD           PIC 9(05).
020100     05  FILLER                   PIC 9(05).
020200*----------------------------------------------------------------*
020300*    TABLAS EN MEMORIA (SIN ISAM EN EL SITIO DESTINO).           *
020400*----------------------------------------------------------------*
020500*    TAREAS DE ALTARE; SE ACTUALIZAN IN-PLACE (STATUS,           *
020600*    EN-PROCESO-FLAG, COMPLETADO-EN) Y SE VUELCAN EN 900-.        *
020700 01  TAB-TAREA.
020800     05  TAB-TAREA-REN OCCURS 5000 TIMES
020900                     INDEXED BY IX-TAR.
021000         10  TT-ID                PIC 9(09).
021100         10  TT-USUARIO-ID        PIC 9(09).
021200         10  TT-ENVIO-DET-ID      PIC 9(09).
021300         10  TT-TIPO              PIC X(10).
021400         10  TT-STATUS            PIC X(12).
021500         10  TT-BIN-SUGERIDO      PIC 9(09).
021600         10  TT-UBIC-SUGERIDA     PIC X(100).
021700         10  TT-EN-PROCESO-FLAG   PIC X(01).
021800         10  TT-COMPLETADO-EN     PIC X(26).
021900         10  FILLER               PIC X(19).
022000*    RENGLONES DE DETALLE DE ENVIO DE ALENVD; TE-STATUS SE PONE   *
022100*    EN "DISPATCHED" EN 460-MARCA-DESPACHADO.                     *
022200 01  TAB-ENVIODET.
022300     05  TAB-ENVIODET-REN OCCURS 5000 TIMES
022400                     INDEXED BY IX-EDT.
022500         10  TE-ID                PIC 9(09).
022600         10  TE-ENVIO-ID          PIC 9(09).
022700         10  TE-SKU-ID            PIC 9(09).
022800         10  TE-CANTIDAD          PIC 9(09) COMP-3.
022900         10  TE-STATUS            PIC X(20).
023000         10  FILLER               PIC X(19).
023100*    ENCABEZADOS DE ENVIO DE ALENVI; TV-STATUS PASA A "COMPLETED" *
023200*    EN 500-CONTROL-EMBARQUE CUANDO CIERRA EL EMBARQUE.           *
023300 01  TAB-ENVIO.
023400     05  TAB-ENVIO-REN OCCURS 2000 TIMES
023500                     INDEXED BY IX-ENV.
023600         10  TV-ID                PIC 9(09).
023700         10  TV-TIPO              PIC X(08).
023800         10  TV-STATUS            PIC X(20).
023900         10  TV-CREADO-POR        PIC 9(09).
024000         10  TV-ASIGNADO-A        PIC 9(09).
024100         10  FILLER               PIC X(19).
024200*    SOLO PARA EL MENSAJE DE RECHAZO DE 310-ARMA-MENSAJE-INSUF    *
024300*    (CODIGO/NOMBRE DEL PRODUCTO EN LUGAR DEL ID NUMERICO).       *
024400 01  TAB-SKU.
024500     05  TAB-SKU-REN OCCURS 3000 TIMES
024600                     INDEXED BY IX-SKU.
024700         10  TSK-ID               PIC 9(09).
024800         10  TSK-PRODUCTO-ID      PIC 9(09).
024900         10  TSK-CODIGO           PIC X(30).
025000         10  FILLER               PIC X(19).
025100*    IDEM ANTERIOR, LIGADO POR TSK-PRODUCTO-ID.                   *
025200 01  TAB-PRODUCTO.
025300     05  TAB-PRODUCTO-REN OCCURS 2000 TIMES
025400                     INDEXED BY IX-PRD.
025500         10  TPR-ID               PIC 9(09).
025600         10  TPR-NOMBRE           PIC X(100).
025700         10  FILLER               PIC X(19).
025800*    LIBRO DE EXISTENCIAS DE ALEXIS; SE MODIFICA IN-PLACE DENTRO  *
025900*    DE ALEXPO (400-DESCUENTA LA PASA POR CALL COMO LINKAGE).     *
026000 01  TAB-EXISTENCIAS.
026100     05  TEX-TOTAL-REN            PIC 9(05) COMP.
026200     05  TEX-EXIS-REN OCCURS 3000 TIMES
026300                     INDEXED BY IX-EXI.
026400         10  TEX-SKU-ID           PIC 9(09).
026500         10  TEX-BIN-ID           PIC 9(09).
026600         10  TEX-CANTIDAD         PIC 9(09) COMP-3.
026700         10  TEX-CANTIDAD-R REDEFINES TEX-CANTIDAD
026800                                  PIC X(05).
026900         10  FILLER               PIC X(05).
027000*    RENGLONES ORIGINALES (ANTES DE DESCONTAR) - SOLO SE RESELLA
027100*    ALEX-ACTUALIZADO-EN EN LOS RENGLONES QUE SI CAMBIAN.
027200 01  WKS-TOTAL-EXIS-ORIG          PIC 9(05) COMP VALUE ZERO.
027300 01  WKS-EXIS-ORIG.
027400     05  WEO-REN OCCURS 3000 TIMES
027500                     INDEXED BY IX-EXO.
027600         10  WEO-CANTIDAD         PIC 9(09) COMP-3.
027700         10  WEO-ACTUALIZADO-EN   PIC X(26).
027800         10  FILLER               PIC X(09).
027900*----------------------------------------------------------------*
028000*    PARAMETROS DE LLAMADA A ALEXPO                              *
028100*----------------------------------------------------------------*
028200 01  WKS-EXPO-PARM.
028300     05  EXPO-FUNCION             PIC X(10).
028400     05  EXPO-SKU-ID              PIC 9(09).
028500     05  EXPO-BIN-ID              PIC 9(09).
028600     05  EXPO-BIN-DESTINO-ID      PIC 9(09).
028700     05  EXPO-CANTIDAD            PIC 9(09) COMP-3.
028800     05  EXPO-RESULTADO           PIC X(02).
028900         88  EXPO-EXITO                    VALUE "00".
029000         88  EXPO-SIN-RENGLON              VALUE "01".
029100         88  EXPO-EXIS-INSUF                VALUE "02".
029200     05  FILLER                   PIC X(09).
029300*
029400 01  WKS-TRANSACCION.
029500     05  WKS-TX-TAREA-ID          PIC 9(09).
029600     05  WKS-TX-USUARIO-ID        PIC 9(09).
029700     05  FILLER                   PIC X(01).
029800 01  WKS-TRANSACCION-R REDEFINES WKS-TRANSACCION.
029900     05  WKS-TX-ALFA              PIC X(18).
030000     05  FILLER                   PIC X(01).
030100*
030200 01  WKS-MENSAJE-RECHAZO         PIC X(200).
030300*----------------------------------------------------------------*
030400*    EDICION DE CANTIDADES Y BIN SUGERIDO PARA EL MENSAJE DE      *
030500*    RECHAZO DE 310-ARMA-MENSAJE-INSUF (NO SE PUEDE STRING UN     *
030600*    CAMPO COMP-3 O BINARIO DIRECTAMENTE; SE EDITA A ZZZZZZZZ9    *
030700*    PRIMERO, IGUAL QUE LAS CANTIDADES DE LOS REPORTES DE ZONE01).*
030800*----------------------------------------------------------------*
030900 01  WKS-CANT-DISPONIBLE-ED       PIC ZZZZZZZZ9.
031000 01  WKS-CANT-REQUERIDA-ED        PIC ZZZZZZZZ9.
031100 01  WKS-BIN-SUGERIDO-ED          PIC ZZZZZZZZ9.
031200*
031300 01  WKS-FECHA-HORA.
031400     05  WKS-FECHA-YYMMDD         PIC 9(06).
031500     05  WKS-FECHA-YYMMDD-R REDEFINES WKS-FECHA-YYMMDD.
031600         10  WKS-FEC-ANO          PIC 9(02).
031700         10  WKS-FEC-MES          PIC 9(02).
031800         10  WKS-FEC-DIA          PIC 9(02).
031900     05  WKS-HORA-HHMMSS          PIC 9(06).
032000     05  FILLER                   PIC X(02).
032100 01  WKS-TIMESTAMP                PIC X(26).
032200******************************************************************
032300 PROCEDURE DIVISION.
032400*----------------------------------------------------------------*
032500*    000-MAIN-LINE - CONTROL DEL PROGRAMA                        *
032600*----------------------------------------------------------------*
032700 000-MAIN-LINE SECTION.
032800     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E.
032900     PERFORM 015-FIJA-TIMESTAMP THRU 015-FIJA-TIMESTAMP-E.
033000     PERFORM 020-CARGA-TABLAS THRU 020-CARGA-TABLAS-E.
033100     PERFORM 100-LEE-TRANSACCION THRU 100-LEE-TRANSACCION-E.
033200     PERFORM 150-PROCESA-TRANSACCION THRU 150-PROCESA-TRANSACCION-E
033300             UNTIL WKS-NO-HAY-MAS-TRAN.
033400     PERFORM 900-GRABA-TABLAS THRU 900-GRABA-TABLAS-E.
033500     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E.
033600     STOP RUN.
033700 000-MAIN-LINE-E. EXIT.
033800*----------------------------------------------------------------*
033900*----------------------------------------------------------------*
034000*    010-APERTURA-ARCHIVOS - ABRE LOS SIETE MAESTROS/TRANSACCION  *
034100*    DE ENTRADA Y LOS CUATRO ARCHIVOS DE SALIDA ACTUALIZADA.      *
034200*----------------------------------------------------------------*
034300 010-APERTURA-ARCHIVOS SECTION.
034400     OPEN INPUT  ALTARE ALENVD ALENVI ALEXIS ALSKUM ALPROD ALPICX.
034500     OPEN OUTPUT ALTARE-N ALENVD-N ALENVI-N ALEXIS-N.
034600     IF FS-ALTARE NOT = "00" OR FS-ALENVD NOT = "00"
034700                    OR FS-ALENVI NOT = "00" OR FS-ALEXIS NOT = "00"
034800                    OR FS-ALSKUM NOT = "00" OR FS-ALPROD NOT = "00"
034900                    OR FS-ALPICX NOT = "00"
035000        DISPLAY "PICK01 - ERROR EN APERTURA DE ARCHIVOS DE ENTR"
035100        STOP RUN
035200     END-IF.
035300 010-APERTURA-ARCHIVOS-E. EXIT.
035400*----------------------------------------------------------------*
035500*----------------------------------------------------------------*
035600*    015-FIJA-TIMESTAMP - UN SOLO ACCEPT POR CORRIDA, USADO EN    *
035700*    TODAS LAS TAREAS COMPLETADAS.                                *
035800*----------------------------------------------------------------*
035900 015-FIJA-TIMESTAMP SECTION.
036000     ACCEPT WKS-FECHA-YYMMDD FROM DATE.
036100     ACCEPT WKS-HORA-HHMMSS FROM TIME.
036200     MOVE SPACES TO WKS-TIMESTAMP.
036300     STRING WKS-FECHA-YYMMDD DELIMITED BY SIZE
036400            WKS-HORA-HHMMSS  DELIMITED BY SIZE
036500            INTO WKS-TIMESTAMP.
036600 015-FIJA-TIMESTAMP-E. EXIT.
036700*----------------------------------------------------------------*
036800*----------------------------------------------------------------*
036900*    020-CARGA-TABLAS - LEE LOS SEIS MAESTROS COMPLETOS A         *
037000*    MEMORIA (SIN ISAM EN EL SITIO DESTINO); GUARDA UNA COPIA     *
037100*    "ORIGINAL" DE LA EXISTENCIA PARA COMPARAR EN 940-.           *
037200*----------------------------------------------------------------*
037300 020-CARGA-TABLAS SECTION.
037400     MOVE ZEROS TO WKS-TOTAL-TAREA WKS-TOTAL-ENVIODET
037500                   WKS-TOTAL-ENVIO WKS-TOTAL-SKU WKS-TOTAL-PROD
037600                   TEX-TOTAL-REN.
037700     PERFORM 021-CARGA-TAREA    THRU 021-CARGA-TAREA-E
037800             UNTIL FS-ALTARE = "10".
037900     PERFORM 022-CARGA-ENVIODET THRU 022-CARGA-ENVIODET-E
038000             UNTIL FS-ALENVD = "10".
038100     PERFORM 023-CARGA-ENVIO    THRU 023-CARGA-ENVIO-E
038200             UNTIL FS-ALENVI = "10".
038300     PERFORM 024-CARGA-EXIS     THRU 024-CARGA-EXIS-E
038400             UNTIL FS-ALEXIS = "10".
038500     MOVE TEX-TOTAL-REN TO WKS-TOTAL-EXIS-ORIG.
038600     PERFORM 025-CARGA-SKU      THRU 025-CARGA-SKU-E
038700             UNTIL FS-ALSKUM = "10".
038800     PERFORM 026-CARGA-PROD     THRU 026-CARGA-PROD-E
038900             UNTIL FS-ALPROD = "10".
039000 020-CARGA-TABLAS-E. EXIT.
039100*----------------------------------------------------------------*
039200*----------------------------------------------------------------*
039300*    021-CARGA-TAREA - UN RENGLON DE TAB-TAREA POR CADA READ.     *
039400*----------------------------------------------------------------*
039500 021-CARGA-TAREA SECTION.
039600     READ ALTARE NEXT RECORD
039700         AT END MOVE "10" TO FS-ALTARE
039800         NOT AT END
039900             ADD 1 TO WKS-TOTAL-TAREA
040000             SET IX-TAR TO WKS-TOTAL-TAREA
040100             MOVE REG-ALTARE TO TAB-TAREA-REN (IX-TAR)
040200     END-READ.
040300 021-CARGA-TAREA-E. EXIT.
040400*----------------------------------------------------------------*
040500*----------------------------------------------------------------*
040600*    022-CARGA-ENVIODET - UN RENGLON DE TAB-ENVIODET POR READ.    *
040700*----------------------------------------------------------------*
040800 022-CARGA-ENVIODET SECTION.
040900     READ ALENVD NEXT RECORD
041000         AT END MOVE "10" TO FS-ALENVD
041100         NOT AT END
041200             ADD 1 TO WKS-TOTAL-ENVIODET
041300             SET IX-EDT TO WKS-TOTAL-ENVIODET
041400             MOVE REG-ALENVD TO TAB-ENVIODET-REN (IX-EDT)
041500     END-READ.
041600 022-CARGA-ENVIODET-E. EXIT.
041700*----------------------------------------------------------------*
041800*----------------------------------------------------------------*
041900*    023-CARGA-ENVIO - UN RENGLON DE TAB-ENVIO POR CADA READ.     *
042000*----------------------------------------------------------------*
042100 023-CARGA-ENVIO SECTION.
042200     READ ALENVI NEXT RECORD
042300         AT END MOVE "10" TO FS-ALENVI
042400         NOT AT END
042500             ADD 1 TO WKS-TOTAL-ENVIO
042600             SET IX-ENV TO WKS-TOTAL-ENVIO
042700             MOVE REG-ALENVI TO TAB-ENVIO-REN (IX-ENV)
042800     END-READ.
042900 023-CARGA-ENVIO-E. EXIT.
043000*----------------------------------------------------------------*
043100*----------------------------------------------------------------*
043200*    024-CARGA-EXIS - CARGA LA EXISTENCIA Y, EN PARALELO, LA      *
043300*    COPIA "ORIGINAL" QUE SIRVE PARA COMPARAR EN 940-GRABA-EXIS.  *
043400*----------------------------------------------------------------*
043500 024-CARGA-EXIS SECTION.
043600     READ ALEXIS NEXT RECORD
043700         AT END MOVE "10" TO FS-ALEXIS
043800         NOT AT END
043900             ADD 1 TO TEX-TOTAL-REN
044000             SET IX-EXI TO TEX-TOTAL-REN
044100             SET IX-EXO TO TEX-TOTAL-REN
044200             MOVE ALEX-SKU-ID   TO TEX-SKU-ID (IX-EXI)
044300             MOVE ALEX-BIN-ID   TO TEX-BIN-ID (IX-EXI)
044400             MOVE ALEX-CANTIDAD TO TEX-CANTIDAD (IX-EXI)
044500             MOVE ALEX-CANTIDAD TO WEO-CANTIDAD (IX-EXO)
044600             MOVE ALEX-ACTUALIZADO-EN TO WEO-ACTUALIZADO-EN (IX-EXO)
044700     END-READ.
044800 024-CARGA-EXIS-E. EXIT.
044900*----------------------------------------------------------------*
045000*----------------------------------------------------------------*
045100*    025-CARGA-SKU - UN RENGLON DE TAB-SKU POR CADA READ.         *
045200*----------------------------------------------------------------*
045300 025-CARGA-SKU SECTION.
045400     READ ALSKUM NEXT RECORD
045500         AT END MOVE "10" TO FS-ALSKUM
045600         NOT AT END
045700             ADD 1 TO WKS-TOTAL-SKU
045800             SET IX-SKU TO WKS-TOTAL-SKU
045900             MOVE ALSK-ID         TO TSK-ID (IX-SKU)
046000             MOVE ALSK-PRODUCTO-ID TO TSK-PRODUCTO-ID (IX-SKU)
046100             MOVE ALSK-CODIGO     TO TSK-CODIGO (IX-SKU)
046200     END-READ.
046300 025-CARGA-SKU-E. EXIT.
046400*----------------------------------------------------------------*
046500*----------------------------------------------------------------*
046600*    026-CARGA-PROD - UN RENGLON DE TAB-PRODUCTO POR CADA READ.   *
046700*----------------------------------------------------------------*
046800 026-CARGA-PROD SECTION.
046900     READ ALPROD NEXT RECORD
047000         AT END MOVE "10" TO FS-ALPROD
047100         NOT AT END
047200             ADD 1 TO WKS-TOTAL-PROD
047300             SET IX-PRD TO WKS-TOTAL-PROD
047400             MOVE ALPR-ID     TO TPR-ID (IX-PRD)
047500             MOVE ALPR-NOMBRE TO TPR-NOMBRE (IX-PRD)
047600     END-READ.
047700 026-CARGA-PROD-E. EXIT.
047800*----------------------------------------------------------------*
047900*----------------------------------------------------------------*
048000*    100-LEE-TRANSACCION - TRAE LA SIGUIENTE TAREA A COMPLETAR.   *
048100*----------------------------------------------------------------*
048200 100-LEE-TRANSACCION SECTION.
048300     READ ALPICX NEXT RECORD
048400         AT END SET WKS-NO-HAY-MAS-TRAN TO TRUE
048500         NOT AT END
048600             MOVE ALPX-TAREA-ID   TO WKS-TX-TAREA-ID
048700             MOVE ALPX-USUARIO-ID TO WKS-TX-USUARIO-ID
048800     END-READ.
048900 100-LEE-TRANSACCION-E. EXIT.
049000*----------------------------------------------------------------*
049100*    150-PROCESA-TRANSACCION - COMPLETA UNA TAREA DE PICKING.     *
049200*----------------------------------------------------------------*
049300 150-PROCESA-TRANSACCION SECTION.
049400     MOVE "N" TO WKS-ENCONTRO-TAREA.
049500     SET IX-TAR TO 1.
049600     SEARCH TAB-TAREA-REN
049700         AT END CONTINUE
049800         WHEN TT-ID (IX-TAR) = WKS-TX-TAREA-ID
049900             MOVE "S" TO WKS-ENCONTRO-TAREA
050000             SET WKS-POS-TAREA TO IX-TAR
050100     END-SEARCH.
050200     IF WKS-SI-HAY-TAREA
050300        PERFORM 200-VALIDA-TAREA THRU 200-VALIDA-TAREA-E
050400        IF WKS-TAREA-ES-VALIDA
050500           PERFORM 300-VALIDA-EXISTENCIA
050600              THRU 300-VALIDA-EXISTENCIA-E
050700           IF WKS-EXIS-ES-VALIDA
050800              PERFORM 400-DESCUENTA THRU 400-DESCUENTA-E
050900              PERFORM 450-COMPLETA-TAREA THRU 450-COMPLETA-TAREA-E
051000              PERFORM 460-MARCA-DESPACHADO
051100                 THRU 460-MARCA-DESPACHADO-E
051200              PERFORM 500-CONTROL-EMBARQUE
051300                 THRU 500-CONTROL-EMBARQUE-E
051400           END-IF
051500        END-IF
051600     END-IF.
051700     PERFORM 100-LEE-TRANSACCION THRU 100-LEE-TRANSACCION-E.
051800 150-PROCESA-TRANSACCION-E. EXIT.
051900*----------------------------------------------------------------*
052000*    200-VALIDA-TAREA - USUARIO ASIGNADO / TIPO PICKING / BIN     *
052100*    SUGERIDO PRESENTE (CR-AL0022).                               *
052200*----------------------------------------------------------------*
052300 200-VALIDA-TAREA SECTION.
052400     MOVE "S" TO WKS-TAREA-VALIDA.
052500*    PRIMERA VALIDACION: LA TAREA DEBE ESTAR ASIGNADA AL USUARIO  *
052600*    QUE MANDA LA TRANSACCION DE COMPLETADO (CR-AL0022).         *
052700     IF TT-USUARIO-ID (WKS-POS-TAREA) NOT = WKS-TX-USUARIO-ID
052800        MOVE "N" TO WKS-TAREA-VALIDA
052900        MOVE "PICK01 - TAREA NO ASIGNADA A ESTE USUARIO"
053000             TO WKS-MENSAJE-RECHAZO
053100        DISPLAY WKS-MENSAJE-RECHAZO
053200        GO TO 200-VALIDA-TAREA-E
053300     END-IF.
053400*    ESTE PROGRAMA SOLO COMPLETA TAREAS DE PICKING; DE ALISTAMIENTO*
053500*    SE ENCARGA PUTC01.                                          *
053600     IF TT-TIPO (WKS-POS-TAREA) NOT = "PICKING"
053700        MOVE "N" TO WKS-TAREA-VALIDA
053800        MOVE "PICK01 - LA TAREA NO ES DE PICKING"
053900             TO WKS-MENSAJE-RECHAZO
054000        DISPLAY WKS-MENSAJE-RECHAZO
054100        GO TO 200-VALIDA-TAREA-E
054200     END-IF.
054300*    SIN BIN SUGERIDO NO HAY DE DONDE DESCONTAR LA EXISTENCIA.    *
054400     IF TT-BIN-SUGERIDO (WKS-POS-TAREA) = ZEROS
054500        MOVE "N" TO WKS-TAREA-VALIDA
054600        MOVE "PICK01 - NO HAY BIN SUGERIDO PARA ESTA TAREA"
054700             TO WKS-MENSAJE-RECHAZO
054800        DISPLAY WKS-MENSAJE-RECHAZO
054900     END-IF.
055000 200-VALIDA-TAREA-E. EXIT.
055100*----------------------------------------------------------------*
055200*    300-VALIDA-EXISTENCIA - EL BIN SUGERIDO DEBE TENER RENGLON  *
055300*    DE EXISTENCIA Y CANTIDAD SUFICIENTE (CR-AL0037).            *
055400*----------------------------------------------------------------*
055500 300-VALIDA-EXISTENCIA SECTION.
055600     MOVE "S" TO WKS-EXIS-VALIDA.
055700*    LOCALIZA EL RENGLON DE ENVIO QUE LA TAREA ESTA SURTIENDO.    *
055800     MOVE "N" TO WKS-ENCONTRO-ENVIODET.
055900     SET IX-EDT TO 1.
056000     SEARCH TAB-ENVIODET-REN
056100         AT END CONTINUE
056200         WHEN TE-ID (IX-EDT) = TT-ENVIO-DET-ID (WKS-POS-TAREA)
056300             MOVE "S" TO WKS-ENCONTRO-ENVIODET
056400             SET WKS-POS-ENVIODET TO IX-EDT
056500     END-SEARCH.
056600     IF NOT WKS-SI-HAY-ENVIODET
056700        MOVE "N" TO WKS-EXIS-VALIDA
056800        GO TO 300-VALIDA-EXISTENCIA-E
056900     END-IF.
057000*    BUSCA EL RENGLON DE EXISTENCIA POR SKU+BIN SUGERIDO (CR-      *
057100*    AL0037: EL DESCUENTO SIEMPRE SALE DEL BIN SUGERIDO).         *
057200     MOVE "N" TO WKS-ENCONTRO-EXIS.
057300     SET IX-EXI TO 1.
057400     SEARCH TEX-EXIS-REN
057500         AT END CONTINUE
057600         WHEN TEX-SKU-ID (IX-EXI) = TE-SKU-ID (WKS-POS-ENVIODET)
057700          AND TEX-BIN-ID (IX-EXI) = TT-BIN-SUGERIDO (WKS-POS-TAREA)
057800             MOVE "S" TO WKS-ENCONTRO-EXIS
057900             SET WKS-POS-EXIS TO IX-EXI
058000     END-SEARCH.
058100     IF NOT WKS-SI-HAY-EXIS
058200        MOVE "N" TO WKS-EXIS-VALIDA
058300        MOVE "PICK01 - NO HAY EXISTENCIA EN EL BIN SUGERIDO"
058400             TO WKS-MENSAJE-RECHAZO
058500        DISPLAY WKS-MENSAJE-RECHAZO
058600        GO TO 300-VALIDA-EXISTENCIA-E
058700     END-IF.
058800*    EL PISO NUNCA BAJA DE CERO: SI NO ALCANZA, SE RECHAZA TODA   *
058900*    LA TAREA EN LUGAR DE DESCONTAR PARCIAL (CR-AL0037).         *
059000     IF TEX-CANTIDAD (WKS-POS-EXIS) <
059100        TE-CANTIDAD (WKS-POS-ENVIODET)
059200        MOVE "N" TO WKS-EXIS-VALIDA
059300        PERFORM 310-ARMA-MENSAJE-INSUF
059400           THRU 310-ARMA-MENSAJE-INSUF-E
059500        DISPLAY WKS-MENSAJE-RECHAZO
059600     END-IF.
059700 300-VALIDA-EXISTENCIA-E. EXIT.
059800*----------------------------------------------------------------*
059900*    310-ARMA-MENSAJE-INSUF - BUSCA SKU Y PRODUCTO PARA QUE EL    *
060000*    MENSAJE DE RECHAZO SEA LEGIBLE PARA EL OPERADOR; EL MENSAJE  *
060100*    LLEVA PRODUCTO, SKU, CANTIDAD DISPONIBLE, CANTIDAD REQUERIDA *
060200*    Y EL BIN SUGERIDO QUE YA HABIA RESUELTO 300-VALIDA-EXISTENCIA*
060300*----------------------------------------------------------------*
060400 310-ARMA-MENSAJE-INSUF SECTION.
060500     MOVE ZEROS TO WKS-POS-SKU WKS-POS-PROD.
060600     SET IX-SKU TO 1.
060700     SEARCH TAB-SKU-REN
060800         AT END CONTINUE
060900         WHEN TSK-ID (IX-SKU) = TE-SKU-ID (WKS-POS-ENVIODET)
061000             SET WKS-POS-SKU TO IX-SKU
061100     END-SEARCH.
061200     IF WKS-POS-SKU NOT = ZEROS
061300        SET IX-PRD TO 1
061400        SEARCH TAB-PRODUCTO-REN
061500            AT END CONTINUE
061600            WHEN TPR-ID (IX-PRD) = TSK-PRODUCTO-ID (WKS-POS-SKU)
061700                SET WKS-POS-PROD TO IX-PRD
061800        END-SEARCH
061900     END-IF.
062000*    CANTIDAD DISPONIBLE Y REQUERIDA YA ESTAN RESUELTAS DESDE
062100*    300-VALIDA-EXISTENCIA (ESA ES LA COMPARACION QUE MANDO A
062200*    ESTE PARRAFO); EL BIN SUGERIDO VIENE DE LA PROPIA TAREA.
062300     MOVE TEX-CANTIDAD (WKS-POS-EXIS)    TO WKS-CANT-DISPONIBLE-ED.
062400     MOVE TE-CANTIDAD (WKS-POS-ENVIODET) TO WKS-CANT-REQUERIDA-ED.
062500     MOVE TT-BIN-SUGERIDO (WKS-POS-TAREA) TO WKS-BIN-SUGERIDO-ED.
062600     MOVE SPACES TO WKS-MENSAJE-RECHAZO.
062700     IF WKS-POS-PROD NOT = ZEROS AND WKS-POS-SKU NOT = ZEROS
062800        STRING "PICK01 - EXISTENCIA INSUFICIENTE - PRODUCTO="
062900               DELIMITED BY SIZE
063000               TPR-NOMBRE (WKS-POS-PROD) DELIMITED BY SIZE
063100               " SKU=" DELIMITED BY SIZE
063200               TSK-CODIGO (WKS-POS-SKU) DELIMITED BY SIZE
063300               " DISPONIBLE=" DELIMITED BY SIZE
063400               WKS-CANT-DISPONIBLE-ED DELIMITED BY SIZE
063500               " REQUERIDO=" DELIMITED BY SIZE
063600               WKS-CANT-REQUERIDA-ED DELIMITED BY SIZE
063700               " BIN-SUGERIDO=" DELIMITED BY SIZE
063800               WKS-BIN-SUGERIDO-ED DELIMITED BY SIZE
063900               INTO WKS-MENSAJE-RECHAZO
064000     ELSE
064100        STRING "PICK01 - EXISTENCIA INSUFICIENTE PARA LA TAREA"
064200               DELIMITED BY SIZE
064300               " DISPONIBLE=" DELIMITED BY SIZE
064400               WKS-CANT-DISPONIBLE-ED DELIMITED BY SIZE
064500               " REQUERIDO=" DELIMITED BY SIZE
064600               WKS-CANT-REQUERIDA-ED DELIMITED BY SIZE
064700               " BIN-SUGERIDO=" DELIMITED BY SIZE
064800               WKS-BIN-SUGERIDO-ED DELIMITED BY SIZE
064900               INTO WKS-MENSAJE-RECHAZO
065000     END-IF.
065100 310-ARMA-MENSAJE-INSUF-E. EXIT.
065200*----------------------------------------------------------------*
065300*    400-DESCUENTA - RESTA LA CANTIDAD REQUERIDA DEL RENGLON DE  *
065400*    EXISTENCIA EN EL BIN SUGERIDO (CR-AL0037: NUNCA BAJA DE 0). *
065500*----------------------------------------------------------------*
065600 400-DESCUENTA SECTION.
065700*    ALEXPO ES QUIEN DE VERDAD MANIPULA TAB-EXISTENCIAS (BUSCA/   *
065800*    RESTA EL RENGLON); AQUI SOLO SE ARMAN LOS PARAMETROS.        *
065900     MOVE "RESTAR"     TO EXPO-FUNCION.
066000     MOVE TE-SKU-ID (WKS-POS-ENVIODET) TO EXPO-SKU-ID.
066100     MOVE TT-BIN-SUGERIDO (WKS-POS-TAREA) TO EXPO-BIN-ID.
066200     MOVE TE-CANTIDAD (WKS-POS-ENVIODET) TO EXPO-CANTIDAD.
066300     CALL "ALEXPO" USING WKS-EXPO-PARM, TAB-EXISTENCIAS.
066400 400-DESCUENTA-E. EXIT.
066500*----------------------------------------------------------------*
066600*    450-COMPLETA-TAREA - CIERRA LA TAREA DE PICKING EN LA TABLA  *
066700*    DE TAREAS (EL RENGLON SE VUELCA MAS ADELANTE EN 910-).       *
066800*----------------------------------------------------------------*
066900 450-COMPLETA-TAREA SECTION.
067000     MOVE "COMPLETED" TO TT-STATUS (WKS-POS-TAREA).
067100     MOVE "N"         TO TT-EN-PROCESO-FLAG (WKS-POS-TAREA).
067200     MOVE WKS-TIMESTAMP TO TT-COMPLETADO-EN (WKS-POS-TAREA).
067300 450-COMPLETA-TAREA-E. EXIT.
067400*----------------------------------------------------------------*
067500*    460-MARCA-DESPACHADO - EL RENGLON DE ENVIO YA FUE PICKEADO;  *
067600*    PASA A "DISPATCHED" PARA EL CONTROL DE EMBARQUE DE 500-.     *
067700*----------------------------------------------------------------*
067800 460-MARCA-DESPACHADO SECTION.
067900     MOVE "DISPATCHED" TO TE-STATUS (WKS-POS-ENVIODET).
068000 460-MARCA-DESPACHADO-E. EXIT.
068100*----------------------------------------------------------------*
068200*    500-CONTROL-EMBARQUE - SI EL ENVIO ES DE SALIDA, NO ESTA    *
068300*    COMPLETADO Y TODOS SUS RENGLONES QUEDARON EN "DISPATCHED"   *
068400*    (Y HAY AL MENOS UNO), CIERRA EL ENVIO. UN ENVIO SIN          *
068500*    RENGLONES (WKS-CUENTA-REN = 0) NUNCA SE CIERRA AQUI POR      *
068600*    "VACUAMENTE COMPLETO" (CR-AL0072).                          *
068700*----------------------------------------------------------------*
068800 500-CONTROL-EMBARQUE SECTION.
068900     MOVE "N" TO WKS-ENCONTRO-ENVIO.
069000     SET IX-ENV TO 1.
069100     SEARCH TAB-ENVIO-REN
069200         AT END CONTINUE
069300         WHEN TV-ID (IX-ENV) = TE-ENVIO-ID (WKS-POS-ENVIODET)
069400             MOVE "S" TO WKS-ENCONTRO-ENVIO
069500             SET WKS-POS-ENVIO TO IX-ENV
069600     END-SEARCH.
069700     IF NOT WKS-SI-HAY-ENVIO
069800        GO TO 500-CONTROL-EMBARQUE-E
069900     END-IF.
070000     IF TV-TIPO (WKS-POS-ENVIO) NOT = "OUTBOUND"
070100        GO TO 500-CONTROL-EMBARQUE-E
070200     END-IF.
070300     IF TV-STATUS (WKS-POS-ENVIO) = "COMPLETED"
070400        GO TO 500-CONTROL-EMBARQUE-E
070500     END-IF.
070600     MOVE ZEROS TO WKS-CUENTA-REN WKS-CUENTA-DESPACHADOS.
070700     PERFORM 510-CUENTA-RENGLONES THRU 510-CUENTA-RENGLONES-E
070800             VARYING IX-EDT FROM 1 BY 1
070900             UNTIL IX-EDT > WKS-TOTAL-ENVIODET.
071000     IF WKS-CUENTA-REN > 0 AND
071100        WKS-CUENTA-REN = WKS-CUENTA-DESPACHADOS
071200        MOVE "COMPLETED" TO TV-STATUS (WKS-POS-ENVIO)
071300     END-IF.
071400 500-CONTROL-EMBARQUE-E. EXIT.
071500*----------------------------------------------------------------*
071600*    510-CUENTA-RENGLONES - CUENTA CUANTOS RENGLONES TIENE EL     *
071700*    ENVIO Y CUANTOS YA ESTAN DESPACHADOS (RECORRIDO COMPLETO     *
071800*    DE TAB-ENVIODET, LLAMADO DESDE 500- CON VARYING).            *
071900*----------------------------------------------------------------*
072000 510-CUENTA-RENGLONES SECTION.
072100     IF TE-ENVIO-ID (IX-EDT) = TE-ENVIO-ID (WKS-POS-ENVIODET)
072200        ADD 1 TO WKS-CUENTA-REN
072300        IF TE-STATUS (IX-EDT) = "DISPATCHED"
072400           ADD 1 TO WKS-CUENTA-DESPACHADOS
072500        END-IF
072600     END-IF.
072700 510-CUENTA-RENGLONES-E. EXIT.
072800*----------------------------------------------------------------*
072900*    900-GRABA-TABLAS - VUELCA LAS TABLAS ACTUALIZADAS A LOS     *
073000*    ARCHIVOS NUEVOS (EL PASO SIGUIENTE DE JCL LOS RENOMBRA).    *
073100*----------------------------------------------------------------*
073200 900-GRABA-TABLAS SECTION.
073300     PERFORM 910-GRABA-TAREA THRU 910-GRABA-TAREA-E
073400             VARYING IX-TAR FROM 1 BY 1
073500             UNTIL IX-TAR > WKS-TOTAL-TAREA.
073600     PERFORM 920-GRABA-ENVIODET THRU 920-GRABA-ENVIODET-E
073700             VARYING IX-EDT FROM 1 BY 1
073800             UNTIL IX-EDT > WKS-TOTAL-ENVIODET.
073900     PERFORM 930-GRABA-ENVIO THRU 930-GRABA-ENVIO-E
074000             VARYING IX-ENV FROM 1 BY 1
074100             UNTIL IX-ENV > WKS-TOTAL-ENVIO.
074200     PERFORM 940-GRABA-EXIS THRU 940-GRABA-EXIS-E
074300             VARYING IX-EXI FROM 1 BY 1
074400             UNTIL IX-EXI > TEX-TOTAL-REN.
074500 900-GRABA-TABLAS-E. EXIT.
074600*----------------------------------------------------------------*
074700*    910-GRABA-TAREA - UN WRITE POR RENGLON DE TAB-TAREA.         *
074800*----------------------------------------------------------------*
074900 910-GRABA-TAREA SECTION.
075000     MOVE TAB-TAREA-REN (IX-TAR) TO REG-ALTARE-N.
075100     WRITE REG-ALTARE-N.
075200 910-GRABA-TAREA-E. EXIT.
075300*----------------------------------------------------------------*
075400*    920-GRABA-ENVIODET - UN WRITE POR RENGLON DE TAB-ENVIODET.   *
075500*----------------------------------------------------------------*
075600 920-GRABA-ENVIODET SECTION.
075700     MOVE TAB-ENVIODET-REN (IX-EDT) TO REG-ALENVD-N.
075800     WRITE REG-ALENVD-N.
075900 920-GRABA-ENVIODET-E. EXIT.
076000*----------------------------------------------------------------*
076100*    930-GRABA-ENVIO - UN WRITE POR RENGLON DE TAB-ENVIO.         *
076200*----------------------------------------------------------------*
076300 930-GRABA-ENVIO SECTION.
076400     MOVE TAB-ENVIO-REN (IX-ENV) TO REG-ALENVI-N.
076500     WRITE REG-ALENVI-N.
076600 930-GRABA-ENVIO-E. EXIT.
076700*----------------------------------------------------------------*
076800 940-GRABA-EXIS SECTION.
076900     MOVE SPACES TO REG-ALEXIS-N.
077000     MOVE IX-EXI                TO ALEX-ID.
077100     MOVE TEX-SKU-ID (IX-EXI)   TO ALEX-SKU-ID.
077200     MOVE TEX-BIN-ID (IX-EXI)   TO ALEX-BIN-ID.
077300     MOVE TEX-CANTIDAD (IX-EXI) TO ALEX-CANTIDAD.
077400     IF IX-EXI > WKS-TOTAL-EXIS-ORIG
077500        MOVE WKS-TIMESTAMP TO ALEX-ACTUALIZADO-EN
077600     ELSE
077700        SET IX-EXO TO IX-EXI
077800        IF TEX-CANTIDAD (IX-EXI) = WEO-CANTIDAD (IX-EXO)
077900           MOVE WEO-ACTUALIZADO-EN (IX-EXO) TO ALEX-ACTUALIZADO-EN
078000        ELSE
078100           MOVE WKS-TIMESTAMP TO ALEX-ACTUALIZADO-EN
078200        END-IF
078300     END-IF.
078400     MOVE REG-ALEXIS TO REG-ALEXIS-N.
078500     WRITE REG-ALEXIS-N.
078600*    NOTA: ALEX-ID SE RENUMERA AL VOLCAR (RENGLON YA NO SE BUSCA
078700*    POR SU ID; VER ALEXPO, QUE LLAVEA POR SKU+BIN).
078800 940-GRABA-EXIS-E. EXIT.
078900*----------------------------------------------------------------*
079000*    950-CIERRA-ARCHIVOS - CIERRE FINAL DE LA CORRIDA NORMAL.     *
079100*----------------------------------------------------------------*
079200 950-CIERRA-ARCHIVOS SECTION.
079300     CLOSE ALTARE ALENVD ALENVI ALEXIS ALSKUM ALPROD ALPICX
079400           ALTARE-N ALENVD-N ALENVI-N ALEXIS-N.
079500 950-CIERRA-ARCHIVOS-E. EXIT.
