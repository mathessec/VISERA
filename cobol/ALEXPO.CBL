000100******************************************************************
000200*                                                                *
000300*   FECHA        : 21/04/1987                                   *
000400*   PROGRAMADOR  : E. DEL RIO                                   *
000500*   APLICACION   : ALMACEN CENTRAL                               *
000600*   PROGRAMA     : ALEXPO                                        *
000700*   TIPO         : SUBPROGRAMA (CALL)                            *
000800*   DESCRIPCION  : MANTENIMIENTO DEL LIBRO DE EXISTENCIAS        *
000900*                  (SKU X BIN).  OPERA SOBRE LA TABLA EN MEMORIA  *
001000*                  QUE LE PASA EL PROGRAMA LLAMADOR (ESTE NO     *
001100*                  ABRE NI CIERRA EL ARCHIVO ALEXIS).            *
001200*   ARCHIVOS     : NINGUNO (RECIBE TABLA POR LINKAGE)             *
001300*   ACCION (ES)  : FIJAR, SUMAR, TRASLADAR, RESTAR                *
001400*   PROGRAMA(S)  : LLAMADO POR PUTC01, PICK01, VERIF01            *
001500*   INSTALADO    : CENTRO DE COMPUTO ALMACEN CENTRAL              *
001600*   BPM-RATIONAL : N/A                                            *
001700*   NOMBRE       : POSTEO AL LIBRO DE EXISTENCIAS                 *
001800*                                                                *
001900******************************************************************
002000*                     R E G I S T R O   D E   C A M B I O S       *
002100******************************************************************
002200* 1987-04-21 EEDR CR-AL0003 CREACION INICIAL DEL SUBPROGRAMA     AL0003
002300* 1988-11-02 EEDR CR-AL0015 SE AGREGA FUNCION TRASLADAR ENTRE    AL0015
002400*            BINES (ANTES SOLO FIJAR/SUMAR/RESTAR)                AL0015
002500* 1991-06-30 EEDR CR-AL0025 EL RENGLON EN 0 SE ELIMINA CORRIENDO AL0025
002600*            LA TABLA (NO SE DEJA HUECO) PARA RESPETAR EL ORDEN  AL0025
002700*            DE INSERCION QUE USA ALLOC01 AL LEER EL PRIMERO     AL0025
002800* 1998-11-30 PEDR CR-AL0058 CANTIDADES A COMP-3 (Y2K - CAMPOS    AL0058
002900*            NUMERICOS DEL SISTEMA)                               AL0058
003000* 2003-02-11 RQUI CR-AL0071 LK-RESULTADO-NUM AGREGADO PARA QUE   AL0071
003100*            EL LLAMADOR PUEDA EVALUAR EL CODIGO SIN DEPENDER    AL0071
003200*            DE LA REPRESENTACION ALFA DEL CAMPO                 AL0071
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    ALEXPO.
003600 AUTHOR.        E. DEL RIO.
003700 INSTALLATION.  CENTRO DE COMPUTO ALMACEN CENTRAL.
003800 DATE-WRITTEN.  21/04/1987.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO - ALMACEN CENTRAL.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600*    UPSI-0 Y CLASE RESERVADOS PARA FUTURO USO DE ESTE COPY DE   *
004700*    CONTROL EN LOS PROGRAMAS QUE LLAMAN A ESTE SUBPROGRAMA.     *
004800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004900******************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*----------------------------------------------------------------*
005300*    INTERRUPTORES DE TRABAJO DE LA BUSQUEDA DEL RENGLON.        *
005400*----------------------------------------------------------------*
005500 01  WKS-INTERRUPTORES.
005600     05  WKS-ENCONTRO             PIC X(01) VALUE "N".
005700         88  WKS-SI-ENCONTRO               VALUE "S".
005800     05  FILLER                   PIC X(01).
005900*
006000*    CONTADORES/SUBINDICES DE LA TABLA EN MEMORIA (COMP PARA     *
006100*    QUE EL DESPLAZAMIENTO DE 850-ELIMINA-RENGLON SEA RAPIDO).   *
006200 01  WKS-CONTADORES               COMP.
006300     05  WKS-POS                  PIC 9(05).
006400     05  WKS-K                    PIC 9(05).
006500     05  FILLER                   PIC 9(05).
006600*
006700*    LLAVE DE BUSQUEDA (SKU+BIN) Y SU VISTA ALFA PARA COMPARAR   *
006800*    EL RENGLON COMPLETO DE UN SOLO GOLPE CUANDO CONVIENE.       *
006900 01  WKS-LLAVE-BUSCADA.
007000     05  WKS-SKU-BUSCAR           PIC 9(09).
007100     05  WKS-BIN-BUSCAR           PIC 9(09).
007200     05  FILLER                   PIC X(01).
007300 01  WKS-LLAVE-BUSCADA-ALFA REDEFINES WKS-LLAVE-BUSCADA.
007400     05  WKS-LLAVE-ALFA           PIC X(18).
007500     05  FILLER                   PIC X(01).
007600******************************************************************
007700 LINKAGE SECTION.
007800*----------------------------------------------------------------*
007900*    PARAMETROS DE ENTRADA/SALIDA DEL SUBPROGRAMA.  EL LLAMADOR  *
008000*    FIJA LK-FUNCION Y LOS DATOS DEL RENGLON ANTES DE HACER EL   *
008100*    CALL; A LA VUELTA LEE LK-RESULTADO (O SU VISTA NUMERICA).   *
008200*----------------------------------------------------------------*
008300 01  LK-PARAMETROS.
008400     05  LK-FUNCION               PIC X(10).
008500         88  LK-FIJAR                       VALUE "FIJAR".
008600         88  LK-SUMAR                       VALUE "SUMAR".
008700         88  LK-TRASLADAR                   VALUE "TRASLADAR".
008800         88  LK-RESTAR                      VALUE "RESTAR".
008900     05  LK-SKU-ID                PIC 9(09).
009000     05  LK-BIN-ID                PIC 9(09).
009100*    SOLO SE USA CUANDO LK-FUNCION = TRASLADAR; EN LAS DEMAS    *
009200*    FUNCIONES EL LLAMADOR LO PUEDE DEJAR EN CEROS.             *
009300     05  LK-BIN-DESTINO-ID        PIC 9(09).
009400     05  LK-CANTIDAD              PIC 9(09) COMP-3.
009500     05  LK-CANTIDAD-R REDEFINES LK-CANTIDAD
009600                                  PIC X(05).
009700*    CODIGO DE RESULTADO: 00 EXITO, 01 SIN RENGLON, 02 EXISTENCIA*
009800*    INSUFICIENTE, 99 FUNCION NO RECONOCIDA (CR-AL0071).         *
009900     05  LK-RESULTADO             PIC X(02).
010000         88  LK-EXITO                       VALUE "00".
010100         88  LK-SIN-RENGLON                 VALUE "01".
010200         88  LK-EXISTENCIA-INSUF            VALUE "02".
010300     05  LK-RESULTADO-NUM REDEFINES LK-RESULTADO PIC 9(02).
010400     05  FILLER                   PIC X(09).
010500*
010600*    TABLA COMPLETA DEL LIBRO DE EXISTENCIAS (LA MISMA QUE       *
010700*    CARGA EL LLAMADOR DESDE ALEXIS); LK-TOTAL-REN ES EL         *
010800*    RENGLON MAS ALTO OCUPADO, NO LA CAPACIDAD DE LA TABLA.      *
010900 01  LK-TABLA-EXIS.
011000     05  LK-TOTAL-REN             PIC 9(05) COMP.
011100     05  LK-EXIS-REN OCCURS 3000 TIMES
011200                     INDEXED BY LK-IX.
011300         10  LK-EX-SKU-ID         PIC 9(09).
011400         10  LK-EX-BIN-ID         PIC 9(09).
011500         10  LK-EX-CANTIDAD       PIC 9(09) COMP-3.
011600         10  FILLER               PIC X(05).
011700******************************************************************
011800 PROCEDURE DIVISION USING LK-PARAMETROS, LK-TABLA-EXIS.
011900*----------------------------------------------------------------*
012000*    000-MAIN-LINE - DESPACHA SEGUN LK-FUNCION.  NO HAY ARCHIVOS *
012100*    QUE ABRIR NI CERRAR; EL SUBPROGRAMA REGRESA CON GOBACK.     *
012200*----------------------------------------------------------------*
012300 000-MAIN-LINE SECTION.
012400*    SE ASUME EXITO; CADA RUTINA SOBREESCRIBE SI HAY ERROR.      *
012500     MOVE "00" TO LK-RESULTADO.
012600*    UNA SOLA FUNCION POR CALL; EL LLAMADOR REPITE EL CALL       *
012700*    TANTAS VECES COMO RENGLONES TENGA QUE POSTEAR.              *
012800     EVALUATE TRUE
012900         WHEN LK-FIJAR
013000             PERFORM 100-FIJAR THRU 100-FIJAR-E
013100         WHEN LK-SUMAR
013200             PERFORM 200-SUMAR THRU 200-SUMAR-E
013300         WHEN LK-TRASLADAR
013400             PERFORM 300-TRASLADAR THRU 300-TRASLADAR-E
013500         WHEN LK-RESTAR
013600             PERFORM 400-RESTAR THRU 400-RESTAR-E
013700*          FUNCION DESCONOCIDA: NO SE TOCA LA TABLA (CR-AL0071). *
013800         WHEN OTHER
013900             MOVE "99" TO LK-RESULTADO
014000     END-EVALUATE.
014100*    REGRESA AL LLAMADOR; LA TABLA QUEDA ACTUALIZADA EN SU       *
014200*    PROPIA COPIA DE WORKING-STORAGE (PASO POR REFERENCIA).      *
014300     GOBACK.
014400 000-MAIN-LINE-E. EXIT.
014500*----------------------------------------------------------------*
014600*    100-FIJAR - FIJA LA CANTIDAD DEL RENGLON (LO CREA SI NO     *
014700*    EXISTE); SI QUEDA EN CERO, EL RENGLON SE ELIMINA.           *
014800*----------------------------------------------------------------*
014900 100-FIJAR SECTION.
015000     MOVE LK-SKU-ID TO WKS-SKU-BUSCAR.
015100     MOVE LK-BIN-ID TO WKS-BIN-BUSCAR.
015200     PERFORM 800-BUSCA-RENGLON THRU 800-BUSCA-RENGLON-E.
015300*    RENGLON YA EXISTE: FIJA EL VALOR O LO BORRA SI ES CERO.     *
015400     IF WKS-SI-ENCONTRO
015500        IF LK-CANTIDAD = 0
015600           PERFORM 850-ELIMINA-RENGLON THRU 850-ELIMINA-RENGLON-E
015700        ELSE
015800           MOVE LK-CANTIDAD TO LK-EX-CANTIDAD (WKS-POS)
015900        END-IF
016000     ELSE
016100*       RENGLON NO EXISTE: SOLO SE CREA SI LA CANTIDAD ES > 0.   *
016200        IF LK-CANTIDAD > 0
016300           PERFORM 810-INSERTA-RENGLON THRU 810-INSERTA-RENGLON-E
016400        END-IF
016500     END-IF.
016600 100-FIJAR-E. EXIT.
016700*----------------------------------------------------------------*
016800*    200-SUMAR - POSTEO ADITIVO (ALISTAMIENTO / VERIFICACION).   *
016900*    NUNCA SOBREESCRIBE, SIEMPRE SUMA A LA EXISTENCIA ACTUAL.    *
017000*----------------------------------------------------------------*
017100 200-SUMAR SECTION.
017200     MOVE LK-SKU-ID TO WKS-SKU-BUSCAR.
017300     MOVE LK-BIN-ID TO WKS-BIN-BUSCAR.
017400     PERFORM 800-BUSCA-RENGLON THRU 800-BUSCA-RENGLON-E.
017500*    SI EL RENGLON NO EXISTE TODAVIA, SE CREA CON LA CANTIDAD    *
017600*    RECIBIDA (PRIMERA ENTRADA DE ESE SKU EN ESE BIN).           *
017700     IF WKS-SI-ENCONTRO
017800        ADD LK-CANTIDAD TO LK-EX-CANTIDAD (WKS-POS)
017900     ELSE
018000        PERFORM 810-INSERTA-RENGLON THRU 810-INSERTA-RENGLON-E
018100     END-IF.
018200 200-SUMAR-E. EXIT.
018300*----------------------------------------------------------------*
018400*    300-TRASLADAR - RESTA DEL BIN ORIGEN Y SUMA AL BIN DESTINO. *
018500*    RESPETA EL PISO DURO DEL ORIGEN (CR-AL0025).                 *
018600*----------------------------------------------------------------*
018700 300-TRASLADAR SECTION.
018800     MOVE LK-SKU-ID TO WKS-SKU-BUSCAR.
018900     MOVE LK-BIN-ID TO WKS-BIN-BUSCAR.
019000     PERFORM 800-BUSCA-RENGLON THRU 800-BUSCA-RENGLON-E.
019100*    SIN RENGLON ORIGEN NO HAY NADA QUE TRASLADAR.               *
019200     IF NOT WKS-SI-ENCONTRO
019300        MOVE "01" TO LK-RESULTADO
019400     ELSE
019500*       NO SE PERMITE DEJAR EL ORIGEN EN NEGATIVO.               *
019600        IF LK-EX-CANTIDAD (WKS-POS) < LK-CANTIDAD
019700           MOVE "02" TO LK-RESULTADO
019800        ELSE
019900           SUBTRACT LK-CANTIDAD FROM LK-EX-CANTIDAD (WKS-POS)
020000*          EL ORIGEN LLEGO A CERO: SE ELIMINA (CR-AL0025).       *
020100           IF LK-EX-CANTIDAD (WKS-POS) = 0
020200              PERFORM 850-ELIMINA-RENGLON
020300                 THRU 850-ELIMINA-RENGLON-E
020400           END-IF
020500           MOVE LK-BIN-DESTINO-ID TO WKS-BIN-BUSCAR
020600           PERFORM 800-BUSCA-RENGLON THRU 800-BUSCA-RENGLON-E
020700*          EL DESTINO SE SUMA IGUAL QUE EN 200-SUMAR.            *
020800           IF WKS-SI-ENCONTRO
020900              ADD LK-CANTIDAD TO LK-EX-CANTIDAD (WKS-POS)
021000           ELSE
021100              PERFORM 810-INSERTA-RENGLON
021200                 THRU 810-INSERTA-RENGLON-E
021300           END-IF
021400        END-IF
021500     END-IF.
021600 300-TRASLADAR-E. EXIT.
021700*----------------------------------------------------------------*
021800*    400-RESTAR - POSTEO SUSTRACTIVO CON PISO DURO (PICKING).    *
021900*    NUNCA DEJA LA CANTIDAD NEGATIVA; SI QUEDA EN 0 SE BORRA.    *
022000*----------------------------------------------------------------*
022100 400-RESTAR SECTION.
022200     MOVE LK-SKU-ID TO WKS-SKU-BUSCAR.
022300     MOVE LK-BIN-ID TO WKS-BIN-BUSCAR.
022400     PERFORM 800-BUSCA-RENGLON THRU 800-BUSCA-RENGLON-E.
022500*    SIN RENGLON NO HAY EXISTENCIA QUE DESCONTAR.                *
022600     IF NOT WKS-SI-ENCONTRO
022700        MOVE "01" TO LK-RESULTADO
022800     ELSE
022900*       LA EXISTENCIA NO ALCANZA: SE RECHAZA SIN TOCAR LA TABLA. *
023000        IF LK-EX-CANTIDAD (WKS-POS) < LK-CANTIDAD
023100           MOVE "02" TO LK-RESULTADO
023200        ELSE
023300           SUBTRACT LK-CANTIDAD FROM LK-EX-CANTIDAD (WKS-POS)
023400*          QUEDO EN CERO: SE ELIMINA EL RENGLON (CR-AL0025).     *
023500           IF LK-EX-CANTIDAD (WKS-POS) = 0
023600              PERFORM 850-ELIMINA-RENGLON
023700                 THRU 850-ELIMINA-RENGLON-E
023800           END-IF
023900        END-IF
024000     END-IF.
024100 400-RESTAR-E. EXIT.
024200*----------------------------------------------------------------*
024300*    800-BUSCA-RENGLON - BUSCA (SKU,BIN) EN LA TABLA RECIBIDA.   *
024400*    DEJA WKS-SI-ENCONTRO Y WKS-POS PARA LAS RUTINAS DE ARRIBA.  *
024500*----------------------------------------------------------------*
024600 800-BUSCA-RENGLON SECTION.
024700     MOVE "N" TO WKS-ENCONTRO.
024800     MOVE ZEROS TO WKS-POS.
024900*    TABLA VACIA: NO HAY NADA QUE BUSCAR, EVITA EL SEARCH.       *
025000     IF LK-TOTAL-REN > 0
025100        SET LK-IX TO 1
025200*       BUSQUEDA SECUENCIAL; LA TABLA NO VIENE ORDENADA POR      *
025300*       SKU/BIN ASI QUE NO SE PUEDE HACER SEARCH ALL.            *
025400        SEARCH LK-EXIS-REN
025500            AT END CONTINUE
025600            WHEN LK-EX-SKU-ID (LK-IX) = WKS-SKU-BUSCAR AND
025700                 LK-EX-BIN-ID (LK-IX) = WKS-BIN-BUSCAR
025800                MOVE "S" TO WKS-ENCONTRO
025900                SET WKS-POS TO LK-IX
026000        END-SEARCH
026100     END-IF.
026200 800-BUSCA-RENGLON-E. EXIT.
026300*----------------------------------------------------------------*
026400*    810-INSERTA-RENGLON - AGREGA UN RENGLON NUEVO AL FINAL.     *
026500*    NO VALIDA CAPACIDAD; SE CONFIA EN QUE 3000 RENGLONES        *
026600*    ALCANZAN PARA EL INVENTARIO DEL ALMACEN CENTRAL.            *
026700*----------------------------------------------------------------*
026800 810-INSERTA-RENGLON SECTION.
026900*    EL RENGLON NUEVO SIEMPRE VA AL FINAL; NO SE MANTIENE        *
027000*    NINGUN ORDEN PARTICULAR DENTRO DE LA TABLA EN MEMORIA.      *
027100     ADD 1 TO LK-TOTAL-REN.
027200     SET LK-IX TO LK-TOTAL-REN.
027300     MOVE WKS-SKU-BUSCAR TO LK-EX-SKU-ID (LK-IX).
027400     MOVE WKS-BIN-BUSCAR TO LK-EX-BIN-ID (LK-IX).
027500     MOVE LK-CANTIDAD    TO LK-EX-CANTIDAD (LK-IX).
027600 810-INSERTA-RENGLON-E. EXIT.
027700*----------------------------------------------------------------*
027800*    850-ELIMINA-RENGLON - CORRE LA TABLA UN LUGAR PARA NO       *
027900*    DEJAR UN RENGLON EN CERO (CR-AL0025).                        *
028000*----------------------------------------------------------------*
028100 850-ELIMINA-RENGLON SECTION.
028200*    RECORRE DESDE EL RENGLON A BORRAR HASTA EL PENULTIMO,       *
028300*    JALANDO CADA RENGLON SIGUIENTE UN LUGAR HACIA ATRAS.        *
028400     PERFORM 851-CORRE-UN-LUGAR THRU 851-CORRE-UN-LUGAR-E
028500             VARYING WKS-K FROM WKS-POS BY 1
028600             UNTIL WKS-K > LK-TOTAL-REN - 1.
028700     SUBTRACT 1 FROM LK-TOTAL-REN.
028800 850-ELIMINA-RENGLON-E. EXIT.
028900*----------------------------------------------------------------*
029000*    851-CORRE-UN-LUGAR - RECORRE UN RENGLON HACIA ATRAS PARA    *
029100*    TAPAR EL HUECO DEJADO POR 850-ELIMINA-RENGLON.              *
029200*----------------------------------------------------------------*
029300 851-CORRE-UN-LUGAR SECTION.
029400     SET LK-IX TO WKS-K.
029500     MOVE LK-EXIS-REN (WKS-K + 1) TO LK-EXIS-REN (WKS-K).
029600 851-CORRE-UN-LUGAR-E. EXIT.
