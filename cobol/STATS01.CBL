000100******************************************************************
000200*                                                                *
000300*   FECHA        : 12/05/1987                                   *
000400*   PROGRAMADOR  : E. DEL RIO                                   *
000500*   APLICACION   : ALMACEN CENTRAL                               *
000600*   PROGRAMA     : STATS01                                       *
000700*   TIPO         : PROCESO BATCH                                 *
000800*   DESCRIPCION  : REPORTE DIARIO DE PRODUCTIVIDAD POR OPERADOR: *
000900*                  ALISTAMIENTO (PUTAWAY DE ENVIOS DE ENTRADA)   *
001000*                  Y PICKING (DE ENVIOS DE SALIDA), MAS EL TOTAL  *
001100*                  DE RENGLONES LISTOS PARA DESPACHO DEL ALMACEN. *
001200*   ARCHIVOS     : ALTARE, ALENVD, ALENVI (CONSULTA)              *
001300*                  STATS-RPT (SALIDA - REPORTE IMPRESO)          *
001400*   ACCION (ES)  : LEE, ACUMULA, IMPRIME                          *
001500*   PROGRAMA(S)  : NINGUNO                                       *
001600*   INSTALADO    : CENTRO DE COMPUTO ALMACEN CENTRAL              *
001700*   BPM-RATIONAL : N/A                                            *
001800*   NOMBRE       : ESTADISTICAS DE ALISTAMIENTO Y PICKING         *
001900*                                                                *
002000******************************************************************
002100*                     R E G I S T R O   D E   C A M B I O S       *
002200******************************************************************
002300* 1987-05-12 EEDR CR-AL0012 CREACION INICIAL DEL PROGRAMA        AL0012
002400* 1992-09-21 EEDR CR-AL0029 SE AGREGA CONTEO DE LISTAS ACTIVAS   AL0029
002500*            DE PICKING (RENGLONES DISTINTOS POR NUMERO DE ENVIO) AL0029
002600* 1998-11-30 PEDR CR-AL0058 CANTIDADES A COMP-3 (Y2K - CAMPOS    AL0058
002700*            NUMERICOS DEL SISTEMA)                               AL0058
002800* 1999-07-14 PEDR CR-AL0066 SE AMPLIAN TABLAS A 5000 TAREAS Y    AL0066
002900*            5000 RENGLONES DE ENVIO POR CRECIMIENTO DE VOLUMEN  AL0066
003000* 2003-02-11 RQUI CR-AL0074 SE ACLARA EN COMENTARIO QUE EL TOTAL AL0074
003100*            DE RENGLONES LISTOS PARA DESPACHO ES DE TODO EL     AL0074
003200*            ALMACEN Y NO SE DESGLOSA POR OPERADOR                AL0074
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    STATS01.
003600 AUTHOR.        E. DEL RIO.
003700 INSTALLATION.  CENTRO DE COMPUTO ALMACEN CENTRAL.
003800 DATE-WRITTEN.  12/05/1987.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO - ALMACEN CENTRAL.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ALTARE    ASSIGN TO ALTARE
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS FS-ALTARE.
005200     SELECT ALENVD    ASSIGN TO ALENVD
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS FS-ALENVD.
005500     SELECT ALENVI    ASSIGN TO ALENVI
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS FS-ALENVI.
005800     SELECT STATS-RPT ASSIGN TO STATSRPT
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS FS-STATSRPT.
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ALTARE
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 204 CHARACTERS.
006700 COPY ALTARE.
006800 FD  ALENVD
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 071 CHARACTERS.
007100 COPY ALENVD.
007200 FD  ALENVI
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 074 CHARACTERS.
007500 COPY ALENVI.
007600 FD  STATS-RPT
007700     LABEL RECORDS OMITTED
007800     RECORD CONTAINS 132 CHARACTERS.
007900 01  REG-STATS-RPT                PIC X(132).
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200*    UN FS- POR ARCHIVO ABIERTO EN 010-APERTURA-ARCHIVOS.
008300 01  WKS-ESTADOS-ARCHIVO.
008400     05  FS-ALTARE                PIC X(02) VALUE "00".
008500     05  FS-ALENVD                PIC X(02) VALUE "00".
008600     05  FS-ALENVI                PIC X(02) VALUE "00".
008700     05  FS-STATSRPT              PIC X(02) VALUE "00".
008800     05  FILLER                   PIC X(02).
008900*    LOS CUATRO WKS-ENCONTRO-XXX SE PRENDEN EN LAS BUSQUEDAS DE
009000*    110-BUSCA-ENVIO-DE-TAREA, 210-BUSCA-TRABAJADOR Y
009100*    320-CUENTA-LISTA-ACTIVA.
009200 01  WKS-INTERRUPTORES.
009300     05  WKS-ENCONTRO-ENVIODET    PIC X(01) VALUE "N".
009400         88  WKS-SI-HAY-ENVIODET           VALUE "S".
009500     05  WKS-ENCONTRO-ENVIO       PIC X(01) VALUE "N".
009600         88  WKS-SI-HAY-ENVIO              VALUE "S".
009700     05  WKS-ENCONTRO-TRB         PIC X(01) VALUE "N".
009800         88  WKS-SI-HAY-TRB                VALUE "S".
009900     05  WKS-ENCONTRO-VISTO       PIC X(01) VALUE "N".
010000         88  WKS-SI-HAY-VISTO              VALUE "S".
010100     05  FILLER                   PIC X(04).
010200*    WKS-READY-TO-SHIP ES EL UNICO ACUMULADOR QUE NO ES POR
010300*    OPERADOR (CR-AL0074); LOS DEMAS SON POSICIONES/TOTALES DE
010400*    LAS TABLAS EN MEMORIA.
010500 01  WKS-CONTADORES               COMP.
010600     05  WKS-TOTAL-TAREA          PIC 9(05).
010700     05  WKS-TOTAL-ENVIODET       PIC 9(05).
010800     05  WKS-TOTAL-ENVIO          PIC 9(05).
010900     05  WKS-TOTAL-TRB            PIC 9(05).
011000     05  WKS-POS-ENVIODET         PIC 9(05).
011100     05  WKS-POS-ENVIO            PIC 9(05).
011200     05  WKS-POS-TRB              PIC 9(05).
011300     05  WKS-K                    PIC 9(05).
011400     05  WKS-READY-TO-SHIP        PIC 9(07).
011500     05  FILLER                   PIC 9(05).
011600*    CLAVE DE BUSQUEDA DE 210-BUSCA-TRABAJADOR; SE LLENA EN
011700*    100-ACUMULA-TAREA ANTES DE CADA LLAMADA.
011800 01  WKS-USUARIO-BUSCAR           PIC 9(09).
011900 01  WKS-USUARIO-BUSCAR-R REDEFINES WKS-USUARIO-BUSCAR.
012000     05  WKS-USUARIO-ALFA         PIC X(09).
012100*    ENVIO ASOCIADO A LA TAREA ACTUAL, LLENADOS POR
012200*    110-BUSCA-ENVIO-DE-TAREA.
012300 01  WKS-ENVIO-ID-TAREA           PIC 9(09).
012400 01  WKS-ENVIO-TIPO-TAREA         PIC X(08).
012500*----------------------------------------------------------------*
012600*    TABLAS EN MEMORIA (SIN ISAM EN EL SITIO DESTINO).           *
012700*----------------------------------------------------------------*
012800*    TAREAS DE ALTARE, TAL COMO QUEDARON AL CIERRE DEL DIA; ESTE
012900*    PROGRAMA SOLO LAS LEE, NUNCA LAS ACTUALIZA.
013000 01  TAB-TAREA.
013100     05  TAB-TAREA-REN OCCURS 5000 TIMES
013200                     INDEXED BY IX-TAR.
013300         10  TT-ID                PIC 9(09).
013400         10  TT-USUARIO-ID        PIC 9(09).
013500         10  TT-ENVIO-DET-ID      PIC 9(09).
013600         10  TT-TIPO              PIC X(10).
013700         10  TT-STATUS            PIC X(12).
013800         10  TT-BIN-SUGERIDO      PIC 9(09).
013900         10  TT-UBIC-SUGERIDA     PIC X(100).
014000         10  TT-EN-PROCESO-FLAG   PIC X(01).
014100         10  TT-COMPLETADO-EN     PIC X(26).
014200         10  FILLER               PIC X(19).
014300*    RENGLONES DE ENVIO; 500-CALCULA-READY-TO-SHIP LOS RECORRE
014400*    BUSCANDO LOS QUE YA QUEDARON "DISPATCHED".
014500 01  TAB-ENVIODET.
014600     05  TAB-ENVIODET-REN OCCURS 5000 TIMES
014700                     INDEXED BY IX-EDT.
014800         10  TE-ID                PIC 9(09).
014900         10  TE-ENVIO-ID          PIC 9(09).
015000         10  TE-SKU-ID            PIC 9(09).
015100         10  TE-CANTIDAD          PIC 9(09) COMP-3.
015200         10  TE-CANTIDAD-R REDEFINES TE-CANTIDAD
015300                                  PIC X(05).
015400         10  TE-STATUS            PIC X(20).
015500         10  FILLER               PIC X(19).
015600*
015700*    ENVIOS DE ENTRADA Y SALIDA; TV-TIPO DISTINGUE INBOUND DE
015800*    OUTBOUND PARA CLASIFICAR CADA TAREA EN 100-ACUMULA-TAREA.
015900 01  TAB-ENVIO.
016000     05  TAB-ENVIO-REN OCCURS 2000 TIMES
016100                     INDEXED BY IX-ENV.
016200         10  TV-ID                PIC 9(09).
016300         10  TV-TIPO              PIC X(08).
016400         10  TV-STATUS            PIC X(20).
016500         10  TV-CREADO-POR        PIC 9(09).
016600         10  TV-ASIGNADO-A        PIC 9(09).
016700         10  FILLER               PIC X(19).
016800*----------------------------------------------------------------*
016900*    ACUMULADOR POR OPERADOR (CR-AL0012/CR-AL0029).              *
017000*----------------------------------------------------------------*
017100 01  TAB-TRABAJADOR.
017200     05  TAB-TRB-REN OCCURS 500 TIMES
017300                     INDEXED BY IX-TRB.
017400         10  TRB-USUARIO-ID       PIC 9(09).
017500         10  TRB-PA-PENDIENTE     PIC 9(07) COMP-3.
017600         10  TRB-PA-PROCESO       PIC 9(07) COMP-3.
017700         10  TRB-PA-HOY           PIC 9(07) COMP-3.
017800         10  TRB-PI-POR-TOMAR     PIC 9(07) COMP-3.
017900         10  TRB-PI-LISTAS        PIC 9(05) COMP-3.
018000         10  TRB-PI-HOY           PIC 9(07) COMP-3.
018100         10  TRB-TOTAL-VISTOS     PIC 9(03) COMP.
018200         10  TRB-ENV-VISTO OCCURS 200 TIMES
018300                             PIC 9(09).
018400         10  FILLER               PIC X(19).
018500*----------------------------------------------------------------*
018600*    LINEAS DE REPORTE.                                          *
018700*----------------------------------------------------------------*
018800 01  WKS-FECHA-HORA.
018900     05  WKS-HOY-YYMMDD           PIC 9(06).
019000     05  WKS-HOY-YYMMDD-R REDEFINES WKS-HOY-YYMMDD.
019100         10  WKS-HOY-ANO          PIC 9(02).
019200         10  WKS-HOY-MES          PIC 9(02).
019300         10  WKS-HOY-DIA          PIC 9(02).
019400     05  WKS-HORA-HHMMSS          PIC 9(06).
019500     05  FILLER                   PIC X(02).
019600*
019700 01  WKS-ENCABEZADO-1.
019800     05  FILLER                   PIC X(01) VALUE " ".
019900     05  FILLER                   PIC X(40)
020000         VALUE "ALMACEN CENTRAL - REPORTE DE PRODUCTIVI".
020100     05  FILLER                   PIC X(15) VALUE "DAD DIARIA".
020200     05  FILLER                   PIC X(76) VALUE SPACES.
020300*
020400 01  WKS-ENCABEZADO-2.
020500     05  FILLER                   PIC X(01) VALUE " ".
020600     05  FILLER                   PIC X(20) VALUE "OPERADOR".
020700     05  FILLER                   PIC X(12) VALUE "PROCESO".
020800     05  FILLER                   PIC X(10) VALUE "PEND".
020900     05  FILLER                   PIC X(10) VALUE "EN-PROC".
021000     05  FILLER                   PIC X(10) VALUE "HOY".
021100     05  FILLER                   PIC X(10) VALUE "TOTAL".
021200     05  FILLER                   PIC X(10) VALUE "LISTAS".
021300     05  FILLER                   PIC X(49) VALUE SPACES.
021400*
021500 01  WKS-DET-ALISTAMIENTO.
021600     05  FILLER                   PIC X(01) VALUE " ".
021700     05  DAL-USUARIO-ID           PIC ZZZZZZZZ9.
021800     05  FILLER                   PIC X(12) VALUE "ALISTAMIENTO".
021900     05  DAL-PENDIENTE            PIC ZZZZZZ9.
022000     05  FILLER                   PIC X(03) VALUE SPACES.
022100     05  DAL-EN-PROCESO           PIC ZZZZZZ9.
022200     05  FILLER                   PIC X(03) VALUE SPACES.
022300     05  DAL-HOY                  PIC ZZZZZZ9.
022400     05  FILLER                   PIC X(03) VALUE SPACES.
022500     05  DAL-TOTAL                PIC ZZZZZZ9.
022600     05  FILLER                   PIC X(73) VALUE SPACES.
022700*
022800 01  WKS-DET-PICKING.
022900     05  FILLER                   PIC X(01) VALUE " ".
023000     05  DPI-USUARIO-ID           PIC ZZZZZZZZ9.
023100     05  FILLER                   PIC X(12) VALUE "PICKING".
023200     05  DPI-POR-TOMAR            PIC ZZZZZZ9.
023300     05  FILLER                   PIC X(03) VALUE SPACES.
023400     05  DPI-LISTAS               PIC ZZZZZZ9.
023500     05  FILLER                   PIC X(03) VALUE SPACES.
023600     05  DPI-HOY                  PIC ZZZZZZ9.
023700     05  FILLER                   PIC X(83) VALUE SPACES.
023800*
023900 01  WKS-TOTAL-LINEA.
024000     05  FILLER                   PIC X(01) VALUE " ".
024100     05  FILLER                   PIC X(38)
024200         VALUE "RENGLONES LISTOS PARA DESPACHO (TODO ".
024300     05  FILLER                   PIC X(11) VALUE "EL ALMACEN)".
024400     05  FILLER                   PIC X(02) VALUE SPACES.
024500     05  TOT-READY-TO-SHIP        PIC ZZZZZZ9.
024600     05  FILLER                   PIC X(73) VALUE SPACES.
024700******************************************************************
024800 PROCEDURE DIVISION.
024900*----------------------------------------------------------------*
025000*    000-MAIN-LINE - CARGA MAESTROS, ACUMULA POR OPERADOR Y       *
025100*    POR ALMACEN, E IMPRIME EL REPORTE DE PRODUCTIVIDAD.          *
025200*----------------------------------------------------------------*
025300 000-MAIN-LINE SECTION.
025400     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E.
025500     PERFORM 015-FIJA-FECHA-HOY THRU 015-FIJA-FECHA-HOY-E.
025600     PERFORM 020-CARGA-TABLAS THRU 020-CARGA-TABLAS-E.
025700     MOVE ZEROS TO WKS-TOTAL-TRB.
025800     PERFORM 100-ACUMULA-TAREA THRU 100-ACUMULA-TAREA-E
025900             VARYING IX-TAR FROM 1 BY 1
026000             UNTIL IX-TAR > WKS-TOTAL-TAREA.
026100     MOVE ZEROS TO WKS-READY-TO-SHIP.
026200     PERFORM 500-CALCULA-READY-TO-SHIP
026300        THRU 500-CALCULA-READY-TO-SHIP-E
026400             VARYING IX-EDT FROM 1 BY 1
026500             UNTIL IX-EDT > WKS-TOTAL-ENVIODET.
026600     PERFORM 900-IMPRIME-REPORTE THRU 900-IMPRIME-REPORTE-E.
026700     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E.
026800     STOP RUN.
026900 000-MAIN-LINE-E. EXIT.
027000*    010-APERTURA-ARCHIVOS - ABRE LOS TRES MAESTROS DE CONSULTA   *
027100*    Y EL ARCHIVO DE SALIDA DEL REPORTE.                          *
027200*----------------------------------------------------------------*
027300 010-APERTURA-ARCHIVOS SECTION.
027400     OPEN INPUT  ALTARE ALENVD ALENVI.
027500     OPEN OUTPUT STATS-RPT.
027600     IF FS-ALTARE NOT = "00" OR FS-ALENVD NOT = "00"
027700                    OR FS-ALENVI NOT = "00"
027800        DISPLAY "STATS01 - ERROR EN APERTURA DE ARCHIVOS DE ENTR"
027900        STOP RUN
028000     END-IF.
028100 010-APERTURA-ARCHIVOS-E. EXIT.
028200*    015-FIJA-FECHA-HOY - FECHA DEL SISTEMA, USADA EN 200- Y 300- *
028300*    PARA DECIDIR QUE SE HIZO "HOY".                              *
028400*----------------------------------------------------------------*
028500 015-FIJA-FECHA-HOY SECTION.
028600     ACCEPT WKS-HOY-YYMMDD FROM DATE.
028700 015-FIJA-FECHA-HOY-E. EXIT.
028800*    020-CARGA-TABLAS - PASA LOS TRES MAESTROS A LAS TABLAS DE     *
028900*    MEMORIA (CR-AL0066: HASTA 5000 TAREAS/RENGLONES DE ENVIO).   *
029000*----------------------------------------------------------------*
029100 020-CARGA-TABLAS SECTION.
029200     MOVE ZEROS TO WKS-TOTAL-TAREA WKS-TOTAL-ENVIODET
029300                   WKS-TOTAL-ENVIO.
029400     PERFORM 021-CARGA-TAREA    THRU 021-CARGA-TAREA-E
029500             UNTIL FS-ALTARE = "10".
029600     PERFORM 022-CARGA-ENVIODET THRU 022-CARGA-ENVIODET-E
029700             UNTIL FS-ALENVD = "10".
029800     PERFORM 023-CARGA-ENVIO    THRU 023-CARGA-ENVIO-E
029900             UNTIL FS-ALENVI = "10".
030000 020-CARGA-TABLAS-E. EXIT.
030100*    CARGA TAB-TAREA DESDE ALTARE.
030200*----------------------------------------------------------------*
030300 021-CARGA-TAREA SECTION.
030400     READ ALTARE NEXT RECORD
030500         AT END MOVE "10" TO FS-ALTARE
030600         NOT AT END
030700             ADD 1 TO WKS-TOTAL-TAREA
030800             SET IX-TAR TO WKS-TOTAL-TAREA
030900             MOVE REG-ALTARE TO TAB-TAREA-REN (IX-TAR)
031000     END-READ.
031100 021-CARGA-TAREA-E. EXIT.
031200*    CARGA TAB-ENVIODET DESDE ALENVD.
031300*----------------------------------------------------------------*
031400 022-CARGA-ENVIODET SECTION.
031500     READ ALENVD NEXT RECORD
031600         AT END MOVE "10" TO FS-ALENVD
031700         NOT AT END
031800             ADD 1 TO WKS-TOTAL-ENVIODET
031900             SET IX-EDT TO WKS-TOTAL-ENVIODET
032000             MOVE REG-ALENVD TO TAB-ENVIODET-REN (IX-EDT)
032100     END-READ.
032200 022-CARGA-ENVIODET-E. EXIT.
032300*    CARGA TAB-ENVIO DESDE ALENVI.
032400*----------------------------------------------------------------*
032500 023-CARGA-ENVIO SECTION.
032600     READ ALENVI NEXT RECORD
032700         AT END MOVE "10" TO FS-ALENVI
032800         NOT AT END
032900             ADD 1 TO WKS-TOTAL-ENVIO
033000             SET IX-ENV TO WKS-TOTAL-ENVIO
033100             MOVE REG-ALENVI TO TAB-ENVIO-REN (IX-ENV)
033200     END-READ.
033300 023-CARGA-ENVIO-E. EXIT.
033400*----------------------------------------------------------------*
033500*    100-ACUMULA-TAREA - CLASIFICA UNA TAREA POR TIPO DE ENVIO   *
033600*    (INBOUND=ALISTAMIENTO, OUTBOUND=PICKING) Y LA ACUMULA POR   *
033700*    OPERADOR ASIGNADO (CR-AL0012).                              *
033800*----------------------------------------------------------------*
033900 100-ACUMULA-TAREA SECTION.
034000     PERFORM 110-BUSCA-ENVIO-DE-TAREA
034100        THRU 110-BUSCA-ENVIO-DE-TAREA-E.
034200     IF NOT WKS-SI-HAY-ENVIODET OR NOT WKS-SI-HAY-ENVIO
034300        GO TO 100-ACUMULA-TAREA-E
034400     END-IF.
034500     IF TT-TIPO (IX-TAR) = "PUTAWAY"
034600                    AND WKS-ENVIO-TIPO-TAREA = "INBOUND"
034700        MOVE TT-USUARIO-ID (IX-TAR) TO WKS-USUARIO-BUSCAR
034800        PERFORM 210-BUSCA-TRABAJADOR THRU 210-BUSCA-TRABAJADOR-E
034900        PERFORM 200-ACUM-ALISTAMIENTO
035000           THRU 200-ACUM-ALISTAMIENTO-E
035100     END-IF.
035200     IF TT-TIPO (IX-TAR) = "PICKING"
035300                    AND WKS-ENVIO-TIPO-TAREA = "OUTBOUND"
035400        MOVE TT-USUARIO-ID (IX-TAR) TO WKS-USUARIO-BUSCAR
035500        PERFORM 210-BUSCA-TRABAJADOR THRU 210-BUSCA-TRABAJADOR-E
035600        PERFORM 300-ACUM-PICKING THRU 300-ACUM-PICKING-E
035700     END-IF.
035800 100-ACUMULA-TAREA-E. EXIT.
035900*----------------------------------------------------------------*
036000 110-BUSCA-ENVIO-DE-TAREA SECTION.
036100     MOVE "N" TO WKS-ENCONTRO-ENVIODET.
036200     SET IX-EDT TO 1.
036300     SEARCH TAB-ENVIODET-REN
036400         AT END CONTINUE
036500         WHEN TE-ID (IX-EDT) = TT-ENVIO-DET-ID (IX-TAR)
036600             MOVE "S" TO WKS-ENCONTRO-ENVIODET
036700             SET WKS-POS-ENVIODET TO IX-EDT
036800     END-SEARCH.
036900     IF NOT WKS-SI-HAY-ENVIODET
037000        GO TO 110-BUSCA-ENVIO-DE-TAREA-E
037100     END-IF.
037200     MOVE "N" TO WKS-ENCONTRO-ENVIO.
037300     SET IX-ENV TO 1.
037400     SEARCH TAB-ENVIO-REN
037500         AT END CONTINUE
037600         WHEN TV-ID (IX-ENV) = TE-ENVIO-ID (WKS-POS-ENVIODET)
037700             MOVE "S" TO WKS-ENCONTRO-ENVIO
037800             SET WKS-POS-ENVIO TO IX-ENV
037900             MOVE TV-ID (IX-ENV) TO WKS-ENVIO-ID-TAREA
038000             MOVE TV-TIPO (IX-ENV) TO WKS-ENVIO-TIPO-TAREA
038100     END-SEARCH.
038200 110-BUSCA-ENVIO-DE-TAREA-E. EXIT.
038300*----------------------------------------------------------------*
038400*    210-BUSCA-TRABAJADOR - BUSCA O CREA EL RENGLON DEL OPERADOR *
038500*    EN WKS-USUARIO-BUSCAR.                                      *
038600*----------------------------------------------------------------*
038700 210-BUSCA-TRABAJADOR SECTION.
038800     MOVE "N" TO WKS-ENCONTRO-TRB.
038900     IF WKS-TOTAL-TRB > 0
039000        SET IX-TRB TO 1
039100        SEARCH TAB-TRB-REN
039200            AT END CONTINUE
039300            WHEN TRB-USUARIO-ID (IX-TRB) = WKS-USUARIO-BUSCAR
039400                MOVE "S" TO WKS-ENCONTRO-TRB
039500                SET WKS-POS-TRB TO IX-TRB
039600        END-SEARCH
039700     END-IF.
039800     IF NOT WKS-SI-HAY-TRB
039900        ADD 1 TO WKS-TOTAL-TRB
040000        SET IX-TRB TO WKS-TOTAL-TRB
040100        MOVE ZEROS TO TAB-TRB-REN (IX-TRB)
040200        MOVE WKS-USUARIO-BUSCAR TO TRB-USUARIO-ID (IX-TRB)
040300        SET WKS-POS-TRB TO IX-TRB
040400     END-IF.
040500 210-BUSCA-TRABAJADOR-E. EXIT.
040600*----------------------------------------------------------------*
040700 200-ACUM-ALISTAMIENTO SECTION.
040800*    CUENTA LAS TAREAS DE ALISTAMIENTO DEL OPERADOR POR STATUS
040900*    (PENDIENTE/EN PROCESO) Y LAS QUE SE COMPLETARON HOY.
041000     SET IX-TRB TO WKS-POS-TRB.
041100     EVALUATE TT-STATUS (IX-TAR)
041200         WHEN "PENDING"
041300             ADD 1 TO TRB-PA-PENDIENTE (IX-TRB)
041400         WHEN "IN_PROGRESS"
041500             ADD 1 TO TRB-PA-PROCESO (IX-TRB)
041600     END-EVALUATE.
041700     IF TT-COMPLETADO-EN (IX-TAR) (1:6) = WKS-HOY-YYMMDD
041800        ADD 1 TO TRB-PA-HOY (IX-TRB)
041900     END-IF.
042000 200-ACUM-ALISTAMIENTO-E. EXIT.
042100*----------------------------------------------------------------*
042200 300-ACUM-PICKING SECTION.
042300*    CUENTA LOS RENGLONES POR TOMAR DEL OPERADOR Y LOS QUE
042400*    DESPACHO HOY; 320- LLEVA LA CUENTA DE LISTAS ACTIVAS.
042500     SET IX-TRB TO WKS-POS-TRB.
042600     IF TT-STATUS (IX-TAR) NOT = "COMPLETED"
042700        ADD TE-CANTIDAD (WKS-POS-ENVIODET)
042800                       TO TRB-PI-POR-TOMAR (IX-TRB)
042900        PERFORM 320-CUENTA-LISTA-ACTIVA
043000           THRU 320-CUENTA-LISTA-ACTIVA-E
043100     END-IF.
043200     IF TT-COMPLETADO-EN (IX-TAR) (1:6) = WKS-HOY-YYMMDD
043300        ADD TE-CANTIDAD (WKS-POS-ENVIODET)
043400                       TO TRB-PI-HOY (IX-TRB)
043500     END-IF.
043600 300-ACUM-PICKING-E. EXIT.
043700*----------------------------------------------------------------*
043800*    320-CUENTA-LISTA-ACTIVA - CUENTA ENVIOS DISTINTOS POR       *
043900*    OPERADOR (CR-AL0029: NO REPETIR EL MISMO ENVIO DOS VECES).  *
044000*----------------------------------------------------------------*
044100 320-CUENTA-LISTA-ACTIVA SECTION.
044200     MOVE "N" TO WKS-ENCONTRO-VISTO.
044300     IF TRB-TOTAL-VISTOS (IX-TRB) > 0
044400        PERFORM 330-BUSCA-VISTO THRU 330-BUSCA-VISTO-E
044500                VARYING WKS-K FROM 1 BY 1
044600                UNTIL WKS-K > TRB-TOTAL-VISTOS (IX-TRB)
044700     END-IF.
044800     IF NOT WKS-SI-HAY-VISTO
044900                    AND TRB-TOTAL-VISTOS (IX-TRB) < 200
045000        ADD 1 TO TRB-TOTAL-VISTOS (IX-TRB)
045100        MOVE WKS-ENVIO-ID-TAREA
045200             TO TRB-ENV-VISTO (IX-TRB, TRB-TOTAL-VISTOS (IX-TRB))
045300        ADD 1 TO TRB-PI-LISTAS (IX-TRB)
045400     END-IF.
045500 320-CUENTA-LISTA-ACTIVA-E. EXIT.
045600*----------------------------------------------------------------*
045700*    330-BUSCA-VISTO - RECORRE TRB-ENV-VISTO DEL OPERADOR ACTUAL. *
045800*----------------------------------------------------------------*
045900 330-BUSCA-VISTO SECTION.
046000     IF TRB-ENV-VISTO (IX-TRB, WKS-K) = WKS-ENVIO-ID-TAREA
046100        MOVE "S" TO WKS-ENCONTRO-VISTO
046200     END-IF.
046300 330-BUSCA-VISTO-E. EXIT.
046400*----------------------------------------------------------------*
046500*    500-CALCULA-READY-TO-SHIP - RENGLONES DE SALIDA YA          *
046600*    DESPACHADOS, DE TODO EL ALMACEN (NO ES POR OPERADOR).       *
046700*----------------------------------------------------------------*
046800 500-CALCULA-READY-TO-SHIP SECTION.
046900     IF TE-STATUS (IX-EDT) = "DISPATCHED"
047000        MOVE "N" TO WKS-ENCONTRO-ENVIO
047100        SET IX-ENV TO 1
047200        SEARCH TAB-ENVIO-REN
047300            AT END CONTINUE
047400            WHEN TV-ID (IX-ENV) = TE-ENVIO-ID (IX-EDT)
047500                MOVE "S" TO WKS-ENCONTRO-ENVIO
047600                SET WKS-POS-ENVIO TO IX-ENV
047700        END-SEARCH
047800        IF WKS-SI-HAY-ENVIO
047900           AND TV-TIPO (WKS-POS-ENVIO) = "OUTBOUND"
048000           ADD 1 TO WKS-READY-TO-SHIP
048100        END-IF
048200     END-IF.
048300 500-CALCULA-READY-TO-SHIP-E. EXIT.
048400*----------------------------------------------------------------*
048500*    900-IMPRIME-REPORTE - ENCABEZADOS, DOS RENGLONES POR        *
048600*    OPERADOR (ALISTAMIENTO Y PICKING) Y EL TOTAL DEL ALMACEN.   *
048700*----------------------------------------------------------------*
048800 900-IMPRIME-REPORTE SECTION.
048900     WRITE REG-STATS-RPT FROM WKS-ENCABEZADO-1.
049000     WRITE REG-STATS-RPT FROM WKS-ENCABEZADO-2.
049100     PERFORM 910-IMPRIME-OPERADOR THRU 910-IMPRIME-OPERADOR-E
049200             VARYING IX-TRB FROM 1 BY 1
049300             UNTIL IX-TRB > WKS-TOTAL-TRB.
049400     MOVE WKS-READY-TO-SHIP TO TOT-READY-TO-SHIP.
049500     WRITE REG-STATS-RPT FROM WKS-TOTAL-LINEA.
049600 900-IMPRIME-REPORTE-E. EXIT.
049700*    910-IMPRIME-OPERADOR - DOS RENGLONES POR OPERADOR: EL DE      *
049800*    ALISTAMIENTO Y EL DE PICKING.                                *
049900*----------------------------------------------------------------*
050000 910-IMPRIME-OPERADOR SECTION.
050100     MOVE TRB-USUARIO-ID (IX-TRB)     TO DAL-USUARIO-ID.
050200     MOVE TRB-PA-PENDIENTE (IX-TRB)   TO DAL-PENDIENTE.
050300     MOVE TRB-PA-PROCESO (IX-TRB)     TO DAL-EN-PROCESO.
050400     MOVE TRB-PA-HOY (IX-TRB)         TO DAL-HOY.
050500     COMPUTE DAL-TOTAL = TRB-PA-PENDIENTE (IX-TRB)
050600                        + TRB-PA-PROCESO (IX-TRB).
050700     WRITE REG-STATS-RPT FROM WKS-DET-ALISTAMIENTO.
050800     MOVE TRB-USUARIO-ID (IX-TRB)     TO DPI-USUARIO-ID.
050900     MOVE TRB-PI-POR-TOMAR (IX-TRB)   TO DPI-POR-TOMAR.
051000     MOVE TRB-PI-LISTAS (IX-TRB)      TO DPI-LISTAS.
051100     MOVE TRB-PI-HOY (IX-TRB)         TO DPI-HOY.
051200     WRITE REG-STATS-RPT FROM WKS-DET-PICKING.
051300 910-IMPRIME-OPERADOR-E. EXIT.
051400*    950-CIERRA-ARCHIVOS - CIERRA LOS TRES MAESTROS Y EL REPORTE. *
051500*----------------------------------------------------------------*
051600 950-CIERRA-ARCHIVOS SECTION.
051700     CLOSE ALTARE ALENVD ALENVI STATS-RPT.
051800 950-CIERRA-ARCHIVOS-E. EXIT.
