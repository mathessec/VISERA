000100******************************************************************
000200*                                                                *
000300*   FECHA        : 20/09/1988                                   *
000400*   PROGRAMADOR  : E. DEL RIO                                   *
000500*   APLICACION   : ALMACEN CENTRAL                               *
000600*   PROGRAMA     : APPR01                                        *
000700*   TIPO         : PROCESO BATCH                                 *
000800*   DESCRIPCION  : RESUELVE LAS SOLICITUDES DE APROBACION        *
000900*                  ABIERTAS POR VERIF01 (DISCREPANCIA DE         *
001000*                  VERIFICACION) U OTRO ORIGEN. SOLO SE PUEDE    *
001100*                  APROBAR O RECHAZAR UNA SOLICITUD QUE ESTE     *
001200*                  EN STATUS "PENDING"; ES UN CAMBIO DE ESTADO   *
001300*                  TERMINAL, SIN ABONO POSTERIOR A EXISTENCIA.   *
001400*   ARCHIVOS     : ALAPRX (ENTRADA - TRANSACCIONES DEL DIA)      *
001500*                  ALAPRO (CONSULTA/ACTUALIZACION)               *
001600*   ACCION (ES)  : LEE, VALIDA, APRUEBA/RECHAZA, GRABA           *
001700*   PROGRAMA(S)  : NINGUNO                                       *
001800*   INSTALADO    : CENTRO DE COMPUTO ALMACEN CENTRAL              *
001900*   BPM-RATIONAL : N/A                                            *
002000*   NOMBRE       : FLUJO DE APROBACION                            *
002100*                                                                *
002200******************************************************************
002300*                     R E G I S T R O   D E   C A M B I O S       *
002400******************************************************************
002500* 1988-09-20 EEDR CR-AL0019 CREACION INICIAL DEL PROGRAMA        AL0019
002600* 1995-04-11 PEDR CR-AL0046 SE AGREGA CONCATENACION DEL MOTIVO   AL0046
002700*            DE RECHAZO AL MOTIVO ORIGINAL DE LA SOLICITUD       AL0046
002800* 1998-11-30 PEDR CR-AL0058 REVISION Y2K DE TIMESTAMPS           AL0058
002900* 1999-08-04 PEDR CR-AL0066 SE GRABA ALAP-REVISADO-EN AL APROBAR AL0066
003000*            O RECHAZAR (ANTES SOLO SE GRABABA REVISADO-POR)     AL0066
003100* 2001-03-19 RQUI CR-AL0070 150-PROCESA-TRANSACCION REESCRITA    AL0070
003200*            SIN GO TO PARA EL CASO "NO ENCONTRADA" (ESTANDAR    AL0070
003300*            DE PROGRAMACION ESTRUCTURADA DEL DEPARTAMENTO)      AL0070
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    APPR01.
003700 AUTHOR.        E. DEL RIO.
003800 INSTALLATION.  CENTRO DE COMPUTO ALMACEN CENTRAL.
003900 DATE-WRITTEN.  20/09/1988.
004000 DATE-COMPILED.
004100 SECURITY.      USO INTERNO - ALMACEN CENTRAL.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700*    C01 SE USA EN LOS DISPLAY DE CONTROL PARA SALTO DE FORMA;   *
004800*    ESTE PROGRAMA NO IMPRIME REPORTE, SOLO CONSOLA.              *
004900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    ALAPRX TRAE LAS DECISIONES DEL DIA (APROBAR/RECHAZAR);      *
005300*    ALAPRO SE LEE COMPLETO A TABLA Y SE REESCRIBE EN ALAPRO-N   *
005400*    PORQUE EL SITIO DESTINO NO PERMITE REGRABAR EL MISMO        *
005500*    ARCHIVO SECUENCIAL QUE SE ESTA LEYENDO.                     *
005600     SELECT ALAPRX    ASSIGN TO ALAPRX
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS FS-ALAPRX.
005900     SELECT ALAPRO    ASSIGN TO ALAPRO
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS FS-ALAPRO.
006200     SELECT ALAPRO-N  ASSIGN TO ALAPRON
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS FS-ALAPRON.
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800*    TRANSACCION DE ENTRADA: UNA POR CADA DECISION DEL APROBADOR *
006900*    (APROBAR/RECHAZAR SOBRE UNA SOLICITUD YA EXISTENTE EN       *
007000*    ALAPRO); ALPX-MOTIVO-RECHAZO ES OPCIONAL.                   *
007100 FD  ALAPRX
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 240 CHARACTERS.
007400 01  REG-ALAPRX.
007500     05  ALPX-APROBACION-ID       PIC 9(09).
007600     05  ALPX-APROBACION-ID-R REDEFINES ALPX-APROBACION-ID.
007700         10  ALPX-APROBACION-ALFA PIC X(09).
007800     05  ALPX-ACCION              PIC X(10).
007900         88  ALPX-APROBAR                   VALUE "APPROVE".
008000         88  ALPX-RECHAZAR                  VALUE "REJECT".
008100     05  ALPX-REVISADO-POR        PIC 9(09).
008200     05  ALPX-MOTIVO-RECHAZO      PIC X(200).
008300     05  FILLER                   PIC X(12).
008400*    MAESTRO DE SOLICITUDES DE APROBACION, ABIERTO SOLO PARA      *
008500*    LECTURA - LA COPIA ACTUALIZADA SE ESCRIBE APARTE EN         *
008600*    ALAPRO-N (VER NOTA ARRIBA EN FILE-CONTROL).                 *
008700 FD  ALAPRO
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 311 CHARACTERS.
009000 COPY ALAPRO.
009100*    SALIDA CON LAS MISMAS SOLICITUDES, YA APROBADAS/RECHAZADAS   *
009200*    DONDE APLICO; SE DEFINE COMO PIC X PORQUE SOLO SE USA PARA   *
009300*    REESCRIBIR EL RENGLON ARMADO EN WORKING-STORAGE (REG-ALAPRO).*
009400 FD  ALAPRO-N
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 311 CHARACTERS.
009700 01  REG-ALAPRO-N                 PIC X(311).
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000*    UN FS- POR CADA ARCHIVO ABIERTO EN 010-APERTURA-ARCHIVOS.    *
010100 01  WKS-ESTADOS-ARCHIVO.
010200     05  FS-ALAPRX                PIC X(02) VALUE "00".
010300     05  FS-ALAPRO                PIC X(02) VALUE "00".
010400     05  FS-ALAPRON               PIC X(02) VALUE "00".
010500     05  FILLER                   PIC X(02).
010600*    WKS-ENCONTRO-APR SIRVE PARA DOS COSAS: SI LA SOLICITUD       *
010700*    EXISTE (150-) Y SI SIGUE PENDIENTE (200-VALIDA-PENDIENTE).   *
010800 01  WKS-INTERRUPTORES.
010900     05  WKS-ENCONTRO-APR         PIC X(01) VALUE "N".
011000         88  WKS-SI-HAY-APR                VALUE "S".
011100     05  FILLER                   PIC X(04).
011200*    WKS-POS-APR GUARDA EL SUBSCRIPT DE LA SOLICITUD ENCONTRADA   *
011300*    EN 150- PARA QUE 200-/300-/400- NO TENGAN QUE VOLVER A       *
011400*    BUSCARLA.                                                   *
011500 01  WKS-CONTADORES               COMP.
011600     05  WKS-TOTAL-APR            PIC 9(05).
011700     05  WKS-POS-APR              PIC 9(05).
011800     05  FILLER                   PIC 9(05).
011900*    FECHA/HORA DE LA CORRIDA, ARMADAS EN 015-FIJA-TIMESTAMP Y    *
012000*    GRABADAS EN TAP-REVISADO-EN AL APROBAR O RECHAZAR (CR-       *
012100*    AL0066).                                                    *
012200 01  WKS-TIMESTAMP                PIC X(26).
012300 01  WKS-FECHA-YYMMDD             PIC 9(06).
012400 01  WKS-FECHA-YYMMDD-R REDEFINES WKS-FECHA-YYMMDD.
012500     05  WKS-FEC-ANO              PIC 9(02).
012600     05  WKS-FEC-MES              PIC 9(02).
012700     05  WKS-FEC-DIA              PIC 9(02).
012800 01  WKS-HORA-HHMMSS              PIC 9(06).
012900*    ARMADO EN 400-RECHAZA CUANDO HAY MOTIVO NUEVO QUE ANEXAR AL  *
013000*    MOTIVO ORIGINAL DE LA SOLICITUD (CR-AL0046).                *
013100 01  WKS-MOTIVO-NUEVO             PIC X(200).
013200*----------------------------------------------------------------*
013300*    TABLA EN MEMORIA CON TODAS LAS SOLICITUDES DE ALAPRO; SE     *
013400*    ACTUALIZA IN-PLACE AL APROBAR/RECHAZAR Y SE VUELCA COMPLETA  *
013500*    A ALAPRO-N EN 900-GRABA-APROBACIONES.                       *
013600*----------------------------------------------------------------*
013700 01  TAB-APROBACION.
013800     05  TAP-REN OCCURS 2000 TIMES
013900                     INDEXED BY IX-APR.
014000         10  TAP-ID               PIC 9(09).
014100         10  TAP-ENVIO-DET-ID     PIC 9(09).
014200         10  TAP-SOLICITADO-POR   PIC 9(09).
014300         10  TAP-TIPO             PIC X(20).
014400         10  TAP-STATUS           PIC X(10).
014500             88  TAP-PENDIENTE            VALUE "PENDING".
014600             88  TAP-APROBADA             VALUE "APPROVED".
014700             88  TAP-RECHAZADA            VALUE "REJECTED".
014800         10  TAP-MOTIVO           PIC X(200).
014900         10  TAP-REVISADO-POR     PIC 9(09).
015000         10  TAP-REVISADO-EN      PIC X(26).
015100         10  TAP-REVISADO-EN-R REDEFINES TAP-REVISADO-EN.
015200             15  TAP-REV-FECHA    PIC X(06).
015300             15  TAP-REV-HORA     PIC X(06).
015400             15  FILLER           PIC X(14).
015500         10  FILLER               PIC X(19).
015600******************************************************************
015700 PROCEDURE DIVISION.
015800*----------------------------------------------------------------*
015900*    000-MAIN-LINE - CONTROL DEL PROGRAMA                        *
016000*----------------------------------------------------------------*
016100 000-MAIN-LINE SECTION.
016200     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E.
016300     PERFORM 015-FIJA-TIMESTAMP THRU 015-FIJA-TIMESTAMP-E.
016400     PERFORM 020-CARGA-TABLAS THRU 020-CARGA-TABLAS-E.
016500     PERFORM 100-LEE-TRANSACCION THRU 100-LEE-TRANSACCION-E.
016600     PERFORM 150-PROCESA-TRANSACCION THRU 150-PROCESA-TRANSACCION-E
016700             UNTIL FS-ALAPRX = "10".
016800     PERFORM 900-GRABA-APROBACIONES THRU 900-GRABA-APROBACIONES-E
016900             VARYING IX-APR FROM 1 BY 1
017000             UNTIL IX-APR > WKS-TOTAL-APR.
017100     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E.
017200     STOP RUN.
017300 000-MAIN-LINE-E. EXIT.
017400*----------------------------------------------------------------*
017500*----------------------------------------------------------------*
017600*    010-APERTURA-ARCHIVOS - ABRE ENTRADA/SALIDA; CUALQUIER       *
017700*    FALLA DE APERTURA DE LOS ARCHIVOS DE ENTRADA ES FATAL.       *
017800*----------------------------------------------------------------*
017900 010-APERTURA-ARCHIVOS SECTION.
018000     OPEN INPUT  ALAPRX ALAPRO.
018100     OPEN OUTPUT ALAPRO-N.
018200     IF FS-ALAPRX NOT = "00" OR FS-ALAPRO NOT = "00"
018300        DISPLAY "APPR01 - ERROR EN APERTURA DE ARCHIVOS DE ENTR"
018400        STOP RUN
018500     END-IF.
018600 010-APERTURA-ARCHIVOS-E. EXIT.
018700*----------------------------------------------------------------*
018800*    015-FIJA-TIMESTAMP - UN SOLO ACCEPT DE FECHA/HORA POR        *
018900*    CORRIDA, USADO PARA TODAS LAS APROBACIONES/RECHAZOS.         *
019000*----------------------------------------------------------------*
019100 015-FIJA-TIMESTAMP SECTION.
019200     ACCEPT WKS-FECHA-YYMMDD FROM DATE.
019300     ACCEPT WKS-HORA-HHMMSS FROM TIME.
019400     MOVE SPACES TO WKS-TIMESTAMP.
019500     STRING WKS-FECHA-YYMMDD DELIMITED BY SIZE
019600            WKS-HORA-HHMMSS  DELIMITED BY SIZE
019700            INTO WKS-TIMESTAMP.
019800 015-FIJA-TIMESTAMP-E. EXIT.
019900*----------------------------------------------------------------*
020000*    020-CARGA-TABLAS - LEE ALAPRO COMPLETO A TAB-APROBACION      *
020100*    (EL SITIO DESTINO NO SOPORTA ARCHIVOS INDEXADOS).            *
020200*----------------------------------------------------------------*
020300 020-CARGA-TABLAS SECTION.
020400     MOVE ZEROS TO WKS-TOTAL-APR.
020500     PERFORM 021-CARGA-APR THRU 021-CARGA-APR-E
020600             UNTIL FS-ALAPRO = "10".
020700 020-CARGA-TABLAS-E. EXIT.
020800*----------------------------------------------------------------*
020900*    021-CARGA-APR - UN RENGLON DE TAB-APROBACION POR CADA READ.  *
021000*----------------------------------------------------------------*
021100 021-CARGA-APR SECTION.
021200     READ ALAPRO NEXT RECORD
021300         AT END MOVE "10" TO FS-ALAPRO
021400         NOT AT END
021500             ADD 1 TO WKS-TOTAL-APR
021600             SET IX-APR TO WKS-TOTAL-APR
021700             MOVE ALAP-ID             TO TAP-ID (IX-APR)
021800             MOVE ALAP-ENVIO-DET-ID   TO TAP-ENVIO-DET-ID (IX-APR)
021900             MOVE ALAP-SOLICITADO-POR TO TAP-SOLICITADO-POR (IX-APR)
022000             MOVE ALAP-TIPO           TO TAP-TIPO (IX-APR)
022100             MOVE ALAP-STATUS         TO TAP-STATUS (IX-APR)
022200             MOVE ALAP-MOTIVO         TO TAP-MOTIVO (IX-APR)
022300             MOVE ALAP-REVISADO-POR   TO TAP-REVISADO-POR (IX-APR)
022400             MOVE ALAP-REVISADO-EN    TO TAP-REVISADO-EN (IX-APR)
022500     END-READ.
022600 021-CARGA-APR-E. EXIT.
022700*----------------------------------------------------------------*
022800*    100-LEE-TRANSACCION - TRAE LA SIGUIENTE DECISION DE ALAPRX.  *
022900*----------------------------------------------------------------*
023000 100-LEE-TRANSACCION SECTION.
023100     READ ALAPRX NEXT RECORD
023200         AT END MOVE "10" TO FS-ALAPRX
023300     END-READ.
023400 100-LEE-TRANSACCION-E. EXIT.
023500*----------------------------------------------------------------*
023600*    150-PROCESA-TRANSACCION - LOCALIZA LA SOLICITUD, VALIDA QUE  *
023700*    SIGA PENDIENTE Y DESPACHA A APRUEBA O RECHAZA SEGUN          *
023800*    ALPX-ACCION (CR-AL0070: SIN GO TO PARA EL "NO ENCONTRADA").  *
023900*----------------------------------------------------------------*
024000 150-PROCESA-TRANSACCION SECTION.
024100     MOVE "N" TO WKS-ENCONTRO-APR.
024200     SET IX-APR TO 1.
024300     SEARCH TAP-REN
024400         AT END CONTINUE
024500         WHEN TAP-ID (IX-APR) = ALPX-APROBACION-ID
024600             MOVE "S" TO WKS-ENCONTRO-APR
024700             SET WKS-POS-APR TO IX-APR
024800     END-SEARCH.
024900     IF NOT WKS-SI-HAY-APR
025000        DISPLAY "APPR01 - APROBACION NO ENCONTRADA - ID="
025100                ALPX-APROBACION-ID
025200     ELSE
025300        PERFORM 200-VALIDA-PENDIENTE THRU 200-VALIDA-PENDIENTE-E
025400        IF WKS-SI-HAY-APR
025500           IF ALPX-APROBAR
025600              PERFORM 300-APRUEBA THRU 300-APRUEBA-E
025700           ELSE
025800              PERFORM 400-RECHAZA THRU 400-RECHAZA-E
025900           END-IF
026000        END-IF
026100     END-IF.
026200     PERFORM 100-LEE-TRANSACCION THRU 100-LEE-TRANSACCION-E.
026300 150-PROCESA-TRANSACCION-E. EXIT.
026400*----------------------------------------------------------------*
026500*    200-VALIDA-PENDIENTE - SOLO SE ACEPTA LA TRANSACCION SI LA  *
026600*    SOLICITUD SIGUE EN STATUS "PENDING" (CR-AL0019).            *
026700*----------------------------------------------------------------*
026800 200-VALIDA-PENDIENTE SECTION.
026900     SET IX-APR TO WKS-POS-APR.
027000     IF NOT TAP-PENDIENTE (IX-APR)
027100        MOVE "N" TO WKS-ENCONTRO-APR
027200        DISPLAY "APPR01 - LA APROBACION NO ESTA PENDIENTE - ID="
027300                TAP-ID (IX-APR) " STATUS=" TAP-STATUS (IX-APR)
027400     END-IF.
027500 200-VALIDA-PENDIENTE-E. EXIT.
027600*----------------------------------------------------------------*
027700*    300-APRUEBA - CAMBIO DE ESTADO TERMINAL A "APPROVED"; NO SE  *
027800*    TOCA EXISTENCIA NI SE GENERA ABONO DESDE ESTE PROGRAMA.      *
027900*----------------------------------------------------------------*
028000 300-APRUEBA SECTION.
028100     SET IX-APR TO WKS-POS-APR.
028200     MOVE "APPROVED"           TO TAP-STATUS (IX-APR).
028300     MOVE ALPX-REVISADO-POR    TO TAP-REVISADO-POR (IX-APR).
028400     MOVE WKS-TIMESTAMP        TO TAP-REVISADO-EN (IX-APR).
028500     DISPLAY "APPR01 - APROBACION APROBADA - ID="
028600             TAP-ID (IX-APR).
028700 300-APRUEBA-E. EXIT.
028800*----------------------------------------------------------------*
028900*    400-RECHAZA - SI VIENE MOTIVO DE RECHAZO, SE ANEXA AL       *
029000*    MOTIVO ORIGINAL CON EL SEPARADOR DE LA CASA (CR-AL0046).    *
029100*----------------------------------------------------------------*
029200 400-RECHAZA SECTION.
029300     SET IX-APR TO WKS-POS-APR.
029400     MOVE "REJECTED"           TO TAP-STATUS (IX-APR).
029500     MOVE ALPX-REVISADO-POR    TO TAP-REVISADO-POR (IX-APR).
029600     MOVE WKS-TIMESTAMP        TO TAP-REVISADO-EN (IX-APR).
029700     IF ALPX-MOTIVO-RECHAZO NOT = SPACES
029800        MOVE SPACES TO WKS-MOTIVO-NUEVO
029900        STRING TAP-MOTIVO (IX-APR)     DELIMITED BY SPACE
030000               " | Rejection reason: " DELIMITED BY SIZE
030100               ALPX-MOTIVO-RECHAZO     DELIMITED BY SPACE
030200               INTO WKS-MOTIVO-NUEVO
030300        MOVE WKS-MOTIVO-NUEVO TO TAP-MOTIVO (IX-APR)
030400     END-IF.
030500     DISPLAY "APPR01 - APROBACION RECHAZADA - ID="
030600             TAP-ID (IX-APR).
030700 400-RECHAZA-E. EXIT.
030800*----------------------------------------------------------------*
030900*    900-GRABA-APROBACIONES - VUELCA TODA LA TABLA A ALAPRO-N,    *
031000*    TENGA O NO CAMBIOS EL RENGLON (COPIA COMPLETA DEL MAESTRO).  *
031100*----------------------------------------------------------------*
031200 900-GRABA-APROBACIONES SECTION.
031300     MOVE SPACES TO REG-ALAPRO-N.
031400     MOVE TAP-ID (IX-APR)             TO ALAP-ID.
031500     MOVE TAP-ENVIO-DET-ID (IX-APR)   TO ALAP-ENVIO-DET-ID.
031600     MOVE TAP-SOLICITADO-POR (IX-APR) TO ALAP-SOLICITADO-POR.
031700     MOVE TAP-TIPO (IX-APR)           TO ALAP-TIPO.
031800     MOVE TAP-STATUS (IX-APR)         TO ALAP-STATUS.
031900     MOVE TAP-MOTIVO (IX-APR)         TO ALAP-MOTIVO.
032000     MOVE TAP-REVISADO-POR (IX-APR)   TO ALAP-REVISADO-POR.
032100     MOVE TAP-REVISADO-EN (IX-APR)    TO ALAP-REVISADO-EN.
032200     MOVE REG-ALAPRO TO REG-ALAPRO-N.
032300     WRITE REG-ALAPRO-N.
032400 900-GRABA-APROBACIONES-E. EXIT.
032500*----------------------------------------------------------------*
032600*    950-CIERRA-ARCHIVOS - CIERRE FINAL DE LA CORRIDA NORMAL.     *
032700*----------------------------------------------------------------*
032800 950-CIERRA-ARCHIVOS SECTION.
032900     CLOSE ALAPRX ALAPRO ALAPRO-N.
033000 950-CIERRA-ARCHIVOS-E. EXIT.
